000100******************************************************************
000200* COPY ELDIVM01 -- MAESTRO DIVISION (U1)                          *
000300* APLICACION : ELECCIONES/CARGA GEOGRAFIA                         *
000400* USADO EN   : ELDIV010, ELDST010, ELCON010, ELSTG010, ELXHR010   *
000500* LLAVE PRIMARIA : DVM-CODE                                       *
000600* LLAVE ALTERNA  : DVM-NAME  (BUSQUEDA POR NOMBRE DESDE ELDST010) *
000700* 2024-02-06 RSQC PETI-5501 CREACION INICIAL                      *
000800******************************************************************
000900 01  DIVISION-MST-REC.
001000     05  DVM-CODE                    PIC X(10).
001100     05  DVM-ID                      PIC 9(07).
001200     05  DVM-NAME                    PIC X(100).
001300     05  DVM-BENGALI-NAME            PIC X(100).
001400     05  DVM-TOTAL-POPULATION        PIC 9(09).
001500     05  DVM-TOTAL-VOTERS            PIC 9(09).
001600     05  FILLER                      PIC X(10).
