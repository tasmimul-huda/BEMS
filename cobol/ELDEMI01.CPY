000100******************************************************************
000200* COPY ELDEMI01 -- REGISTRO DE ENTRADA DEMOGRAFIA VOTANTE (U8)    *
000300* APLICACION : ELECCIONES/CARGA RESULTADOS                        *
000400* USADO EN   : ELDEM010                                           *
000500* 2024-02-23 RSQC PETI-5508 CREACION INICIAL                      *
000600******************************************************************
000700 01  DEMOGRAPH-IN-REC.
000800     05  DEM-CONSTITUENCY-NUMBER     PIC X(10).
000900     05  DEM-ELECTION-YEAR-X         PIC X(04).
001000     05  DEM-ELECTION-YEAR   REDEFINES DEM-ELECTION-YEAR-X
001100                                     PIC 9(04).
001200     05  DEM-TOTAL-VOTERS-X          PIC X(09).
001300     05  DEM-TOTAL-VOTERS    REDEFINES DEM-TOTAL-VOTERS-X
001400                                     PIC 9(09).
001500     05  DEM-MALE-VOTERS-X           PIC X(09).
001600     05  DEM-MALE-VOTERS     REDEFINES DEM-MALE-VOTERS-X
001700                                     PIC 9(09).
001800     05  DEM-FEMALE-VOTERS-X         PIC X(09).
001900     05  DEM-FEMALE-VOTERS   REDEFINES DEM-FEMALE-VOTERS-X
002000                                     PIC 9(09).
002100     05  DEM-OTHER-VOTERS-X          PIC X(09).
002200     05  DEM-OTHER-VOTERS    REDEFINES DEM-OTHER-VOTERS-X
002300                                     PIC 9(09).
002400     05  DEM-AGE-BANDS-X.
002500         10  DEM-AGE-18-25-X         PIC X(09).
002600         10  DEM-AGE-26-35-X         PIC X(09).
002700         10  DEM-AGE-36-45-X         PIC X(09).
002800         10  DEM-AGE-46-55-X         PIC X(09).
002900         10  DEM-AGE-56-65-X         PIC X(09).
003000         10  DEM-AGE-66-PLUS-X       PIC X(09).
003100     05  DEM-AGE-BANDS        REDEFINES DEM-AGE-BANDS-X.
003200         10  DEM-AGE-18-25           PIC 9(09).
003300         10  DEM-AGE-26-35           PIC 9(09).
003400         10  DEM-AGE-36-45           PIC 9(09).
003500         10  DEM-AGE-46-55           PIC 9(09).
003600         10  DEM-AGE-56-65           PIC 9(09).
003700         10  DEM-AGE-66-PLUS         PIC 9(09).
003800     05  DEM-SOURCE                  PIC X(100).
003900     05  FILLER                      PIC X(05).
