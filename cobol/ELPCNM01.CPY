000100******************************************************************
000200* COPY ELPCNM01 -- MAESTRO CENTRO DE VOTACION (U6)                *
000300* APLICACION : ELECCIONES/CARGA RESULTADOS                        *
000400* USADO EN   : ELPCN010, ELPRS010, ELSTG010                       *
000500* LLAVE PRIMARIA : PCM-CODE (GLOBAL)                              *
000600* 2024-02-19 RSQC PETI-5506 CREACION INICIAL                      *
000700******************************************************************
000800 01  POLLCENTER-MST-REC.
000900     05  PCM-CODE                    PIC X(50).
001000     05  PCM-ID                      PIC 9(07).
001100     05  PCM-NAME                    PIC X(100).
001200     05  PCM-CONSTITUENCY-ID         PIC 9(07).
001300     05  PCM-LOCATION                PIC X(100).
001400     05  PCM-LATITUDE                PIC S9(03)V9(04).
001500     05  PCM-LONGITUDE               PIC S9(03)V9(04).
001600     05  PCM-TOTAL-VOTERS            PIC 9(09).
001700     05  PCM-ACTIVE-FLAG             PIC X(01).
001800         88  PCM-IS-ACTIVE                   VALUE 'Y'.
001900     05  FILLER                      PIC X(10).
