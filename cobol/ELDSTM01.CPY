000100******************************************************************
000200* COPY ELDSTM01 -- MAESTRO DISTRITO (U2)                          *
000300* APLICACION : ELECCIONES/CARGA GEOGRAFIA                         *
000400* USADO EN   : ELDST010, ELCON010, ELSTG010, ELXHR010             *
000500* LLAVE PRIMARIA : DSM-LLAVE (CODE + DIVISION-ID)                 *
000600* LLAVE ALTERNA  : DSM-ALT-KEY (NAME + DIVISION-ID-A) -- BUSCADA  *
000700*                  DESDE ELCON010 POR NOMBRE DE DISTRITO          *
000800* 2024-02-08 RSQC PETI-5502 CREACION INICIAL                      *
000900******************************************************************
001000 01  DISTRICT-MST-REC.
001100     05  DSM-LLAVE.
001200         10  DSM-CODE                PIC X(10).
001300         10  DSM-DIVISION-ID         PIC 9(07).
001400     05  DSM-ID                      PIC 9(07).
001500     05  DSM-ALT-KEY.
001600         10  DSM-NAME                PIC X(100).
001700         10  DSM-DIVISION-ID-A       PIC 9(07).
001800     05  DSM-BENGALI-NAME            PIC X(100).
001900     05  DSM-AREA-SQ-KM              PIC 9(07).
002000     05  DSM-TOTAL-VOTERS            PIC 9(09).
002100     05  FILLER                      PIC X(10).
