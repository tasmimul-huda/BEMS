000100******************************************************************
000200* COPY ELDSTI01 -- REGISTRO DE ENTRADA DISTRITO (U2)              *
000300* APLICACION : ELECCIONES/CARGA GEOGRAFIA                         *
000400* USADO EN   : ELDST010                                           *
000500* 2024-02-08 RSQC PETI-5502 CREACION INICIAL                      *
000600******************************************************************
000700 01  DISTRICT-IN-REC.
000800     05  DIST-NAME                   PIC X(100).
000900     05  DIST-CODE                   PIC X(10).
001000     05  DIST-DIVISION-NAME          PIC X(100).
001100     05  DIST-BENGALI-NAME           PIC X(100).
001200     05  DIST-AREA-SQ-KM-X           PIC X(07).
001300     05  DIST-AREA-SQ-KM     REDEFINES DIST-AREA-SQ-KM-X
001400                                     PIC 9(07).
001500     05  DIST-TOTAL-VOTERS-X         PIC X(09).
001600     05  DIST-TOTAL-VOTERS   REDEFINES DIST-TOTAL-VOTERS-X
001700                                     PIC 9(09).
001800     05  FILLER                      PIC X(05).
