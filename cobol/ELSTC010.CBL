000100******************************************************************
000200* FECHA       : 14/03/2024                                       *
000300* PROGRAMADOR : ROSA SIQUI (RSQC)                                *
000400* APLICACION  : ELECCIONES/REPORTES                              *
000500* PROGRAMA    : ELSTC010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PARA LA CIRCUNSCRIPCION Y ANIO RECIBIDOS POR     *
000800*             : SYSIN, SUMA LOS VOTOS DE CADA CANDIDATO ACTIVO   *
000900*             : Y LOS LISTA EN ORDEN DESCENDENTE DE VOTOS        *
001000* ARCHIVOS    : CONSTITUENCY-MST=C,CANDIDATE-MST=C,              *
001100*             : POLLRESULT-MST=C,CONST-CAND-OUT=A                *
001200* PARAMETROS  : SYSIN = NUMERO DE CIRCUNSCRIPCION (X(10)),       *
001300*             :        ANIO ELECTORAL (9(04))                   *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* PETI/RATIONAL: 5522                                            *
001600* NOMBRE      : REPORTE DE CANDIDATOS POR CIRCUNSCRIPCION        *
001700******************************************************************
001800* BITACORA DE CAMBIOS                                            *
001900* 2024-03-14 RSQC PETI-5522 CREACION INICIAL                     *
002000* 1999-05-27 PEDR Y2K-021 REVISION GENERAL, NO APLICA            *
002100* 2024-04-28 JOMG PETI-5585 SE AGREGA ORDEN DESCENDENTE DE VOTOS *
002200******************************************************************
002300 ID DIVISION.
002400 PROGRAM-ID. ELSTC010.
002500 AUTHOR. ROSA SIQUI.
002600 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
002700 DATE-WRITTEN. 14/03/2024.
002800 DATE-COMPILED.
002900 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CONSTITUENCY-MST ASSIGN TO CONSTM
003700            ORGANIZATION  IS INDEXED
003800            ACCESS        IS DYNAMIC
003900            RECORD KEY    IS CNM-LLAVE
004000            ALTERNATE RECORD KEY IS CNM-NUMBER
004100            FILE STATUS   IS FS-CONSTITUENCY-MST.
004200
004300     SELECT CANDIDATE-MST ASSIGN TO CANDIDM
004400            ORGANIZATION  IS INDEXED
004500            ACCESS        IS SEQUENTIAL
004600            RECORD KEY    IS CDM-LLAVE
004700            FILE STATUS   IS FS-CANDIDATE-MST.
004800
004900     SELECT PARTY-MST ASSIGN TO PARTYM
005000            ORGANIZATION  IS INDEXED
005100            ACCESS        IS SEQUENTIAL
005200            RECORD KEY    IS PTM-NAME
005300            FILE STATUS   IS FS-PARTY-MST.
005400
005500     SELECT POLLRESULT-MST ASSIGN TO PRSLTM
005600            ORGANIZATION  IS INDEXED
005700            ACCESS        IS SEQUENTIAL
005800            RECORD KEY    IS PRM-LLAVE
005900            FILE STATUS   IS FS-POLLRESULT-MST.
006000
006100     SELECT CONST-CAND-OUT ASSIGN TO CONCNDOUT
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-CONST-CAND.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006900******************************************************************
007000 FD  CONSTITUENCY-MST
007100     RECORDING MODE IS F.
007200     COPY ELCONM01.
007300 FD  CANDIDATE-MST
007400     RECORDING MODE IS F.
007500     COPY ELCANM01.
007600 FD  PARTY-MST
007700     RECORDING MODE IS F.
007800     COPY ELPTYM01.
007900 FD  POLLRESULT-MST
008000     RECORDING MODE IS F.
008100     COPY ELPRSM01.
008200 FD  CONST-CAND-OUT
008300     RECORDING MODE IS F.
008400 01  CONST-CAND-REC.
008500     05  RPT-LINE                    PIC X(110).
008600     05  FILLER                      PIC X(10).
008700
008800 WORKING-STORAGE SECTION.
008900******************************************************************
009000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009100******************************************************************
009200 01  WKS-FS-STATUS.
009300     05  FS-CONSTITUENCY-MST      PIC 9(02) VALUE ZEROES.
009400     05  FS-CANDIDATE-MST         PIC 9(02) VALUE ZEROES.
009500     05  FS-PARTY-MST             PIC 9(02) VALUE ZEROES.
009600     05  FS-POLLRESULT-MST        PIC 9(02) VALUE ZEROES.
009700     05  FS-CONST-CAND            PIC 9(02) VALUE ZEROES.
009800     05  FSE-CONSTITUENCY-MST.
009900         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010000         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010100         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010200     05  FSE-CONSTITUENCY-MST-ALPHA
010300                      REDEFINES FSE-CONSTITUENCY-MST PIC X(06).
010400     05  FSE-CANDIDATE-MST.
010500         10  FSE-CAN-RETURN       PIC S9(4) COMP-5 VALUE 0.
010600         10  FSE-CAN-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
010700         10  FSE-CAN-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
010800     05  FSE-CANDIDATE-MST-ALPHA REDEFINES FSE-CANDIDATE-MST
010900                                 PIC X(06).
011000     05  FSE-PARTY-MST.
011100         10  FSE-PTY-RETURN       PIC S9(4) COMP-5 VALUE 0.
011200         10  FSE-PTY-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
011300         10  FSE-PTY-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
011400     05  FSE-PARTY-MST-ALPHA REDEFINES FSE-PARTY-MST PIC X(06).
011500     05  FSE-POLLRESULT-MST.
011600         10  FSE-PRS-RETURN       PIC S9(4) COMP-5 VALUE 0.
011700         10  FSE-PRS-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
011800         10  FSE-PRS-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
011900     05  FSE-POLLRESULT-MST-ALPHA REDEFINES FSE-POLLRESULT-MST
012000                                 PIC X(06).
012100     05  PROGRAMA                 PIC X(08) VALUE 'ELSTC010'.
012200     05  ARCHIVO                  PIC X(08) VALUE SPACES.
012300     05  ACCION                   PIC X(10) VALUE SPACES.
012400     05  LLAVE                    PIC X(32) VALUE SPACES.
012500******************************************************************
012600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012700******************************************************************
012800     05  FILLER                   PIC X(04) VALUE SPACES.
012900 01  WKS-VARIABLES-TRABAJO.
013000     05  WKS-FIN-ARCHIVO          PIC 9(01) VALUE ZEROES.
013100         88  FIN-ARCHIVO                  VALUE 1.
013200     05  WKS-PARM-NUMERO          PIC X(10) VALUE SPACES.
013300     05  WKS-PARM-ANIO            PIC 9(04) VALUE ZEROES.
013400     05  WKS-CIRC-ID              PIC 9(07) VALUE ZEROES.
013500     05  WKS-NO-EXISTE-CIRC       PIC 9(01) VALUE ZEROES.
013600         88  NO-EXISTE-CIRC               VALUE 1.
013700     05  WKS-I                    PIC 9(05) COMP VALUE ZEROES.
013800     05  WKS-K                    PIC 9(05) COMP VALUE ZEROES.
013900     05  WKS-ENCONTRADO           PIC 9(01) VALUE ZEROES.
014000         88  SE-ENCONTRO                  VALUE 1.
014100     05  WKS-CAMBIO               PIC 9(01) VALUE ZEROES.
014200         88  HUBO-CAMBIO                  VALUE 1.
014300     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
014400     05  WKS-CAN-TEMP.
014500         10  WKS-CAN-TEMP-ID          PIC 9(07).
014600         10  WKS-CAN-TEMP-NAME        PIC X(200).
014700         10  WKS-CAN-TEMP-PARTY-NAME  PIC X(200).
014800         10  WKS-CAN-TEMP-VOTES       PIC 9(09) COMP.
014900     05  WKS-PTY-NOMBRE-HALLADO   PIC X(200) VALUE SPACES.
015000*--> TABLA DE PARTIDOS POLITICOS (ID / NOMBRE) PARA EL CRUCE
015100*--> DE CADA CANDIDATO CON SU PARTIDO
015200     05  FILLER                   PIC X(04) VALUE SPACES.
015300 01  WKS-TABLA-PARTIDOS.
015400     05  WKS-PTY-COUNT            PIC 9(05) COMP VALUE ZEROES.
015500     05  WKS-PTY-ENTRY
015600                      OCCURS 0 TO 500 TIMES
015700                      DEPENDING ON WKS-PTY-COUNT
015800                      INDEXED BY WKS-PTY-IX.
015900         10  WKS-PTY-ID           PIC 9(07).
016000         10  WKS-PTY-NAME         PIC X(200).
016100
016200     05  FILLER                   PIC X(04) VALUE SPACES.
016300*--> TABLA DE CANDIDATOS ACTIVOS DE LA CIRCUNSCRIPCION/ANIO
016400     05  FILLER                   PIC X(04) VALUE SPACES.
016500 01  WKS-TABLA-CANDIDATOS.
016600     05  WKS-CAN-COUNT            PIC 9(05) COMP VALUE ZEROES.
016700     05  WKS-CAN-ENTRY
016800                      OCCURS 0 TO 1000 TIMES
016900                      DEPENDING ON WKS-CAN-COUNT
017000                      INDEXED BY WKS-CAN-IX.
017100         10  WKS-CAN-ID           PIC 9(07).
017200         10  WKS-CAN-NAME         PIC X(200).
017300         10  WKS-CAN-PARTY-NAME   PIC X(200).
017400         10  WKS-CAN-VOTES        PIC 9(09) COMP.
017500
017600     05  FILLER                   PIC X(04) VALUE SPACES.
017700 PROCEDURE DIVISION.
017800******************************************************************
017900*               S E C C I O N    P R I N C I P A L               *
018000******************************************************************
018100 000-MAIN SECTION.
018200     PERFORM 100-INICIALIZACION
018300     IF NOT NO-EXISTE-CIRC
018400        PERFORM 200-CARGA-PARTIDOS
018500        PERFORM 300-CARGA-CANDIDATOS
018600        PERFORM 400-ACUMULA-VOTOS
018700        PERFORM 600-ORDENA-DESCENDENTE
018800     END-IF
018900     PERFORM 800-ESCRIBE-REPORTE
019000     PERFORM 990-CIERRA-ARCHIVOS
019100     STOP RUN.
019200 000-MAIN-EXIT. EXIT.
019300
019400 100-INICIALIZACION SECTION.
019500     ACCEPT WKS-PARM-NUMERO FROM SYSIN
019600     ACCEPT WKS-PARM-ANIO   FROM SYSIN
019700     OPEN INPUT CONSTITUENCY-MST CANDIDATE-MST PARTY-MST
019800                POLLRESULT-MST
019900          OUTPUT CONST-CAND-OUT
020000     MOVE WKS-PARM-NUMERO TO CNM-NUMBER
020100     READ CONSTITUENCY-MST
020200         KEY IS CNM-NUMBER
020300     END-READ
020400     IF FS-CONSTITUENCY-MST NOT EQUAL 0
020500        MOVE 1 TO WKS-NO-EXISTE-CIRC
020600     ELSE
020700        MOVE CNM-ID TO WKS-CIRC-ID
020800     END-IF.
020900 100-INICIALIZACION-EXIT. EXIT.
021000
021100******************************************************************
021200*  CARGA TABLA DE PARTIDOS (ID/NOMBRE) -- CRUCE PARA EL REPORTE   *
021300******************************************************************
021400 200-CARGA-PARTIDOS SECTION.
021500     MOVE ZEROES TO WKS-FIN-ARCHIVO
021600     PERFORM 210-LEE-PARTIDO THRU 210-LEE-PARTIDO-EXIT
021700             UNTIL FIN-ARCHIVO.
021800 200-CARGA-PARTIDOS-EXIT. EXIT.
021900
022000 210-LEE-PARTIDO SECTION.
022100     READ PARTY-MST NEXT RECORD
022200         AT END
022300             MOVE 1 TO WKS-FIN-ARCHIVO
022400         NOT AT END
022500             ADD 1 TO WKS-PTY-COUNT
022600             MOVE PTM-ID        TO WKS-PTY-ID(WKS-PTY-COUNT)
022700             MOVE PTM-NAME      TO WKS-PTY-NAME(WKS-PTY-COUNT)
022800     END-READ.
022900 210-LEE-PARTIDO-EXIT. EXIT.
023000
023100******************************************************************
023200*  CARGA CANDIDATOS ACTIVOS DE LA CIRCUNSCRIPCION/ANIO PEDIDO    *
023300******************************************************************
023400 300-CARGA-CANDIDATOS SECTION.
023500     MOVE ZEROES TO WKS-FIN-ARCHIVO
023600     PERFORM 310-LEE-CANDIDATO UNTIL FIN-ARCHIVO.
023700 300-CARGA-CANDIDATOS-EXIT. EXIT.
023800
023900 310-LEE-CANDIDATO SECTION.
024000     READ CANDIDATE-MST NEXT RECORD
024100         AT END
024200             MOVE 1 TO WKS-FIN-ARCHIVO
024300         NOT AT END
024400             IF CDM-IS-ACTIVE
024500                AND CDM-CONSTITUENCY-ID EQUAL WKS-CIRC-ID
024600                AND CDM-ELECTION-YEAR EQUAL WKS-PARM-ANIO
024700                ADD 1 TO WKS-CAN-COUNT
024800                MOVE CDM-ID        TO WKS-CAN-ID(WKS-CAN-COUNT)
024900                MOVE CDM-FULL-NAME TO WKS-CAN-NAME(WKS-CAN-COUNT)
025000                PERFORM 315-BUSCA-PARTIDO-CANDIDATO
025100                MOVE WKS-PTY-NOMBRE-HALLADO TO
025200                                 WKS-CAN-PARTY-NAME(WKS-CAN-COUNT)
025300                MOVE ZEROES        TO
025400                                 WKS-CAN-VOTES(WKS-CAN-COUNT)
025500             END-IF
025600     END-READ.
025700 310-LEE-CANDIDATO-EXIT. EXIT.
025800
025900 315-BUSCA-PARTIDO-CANDIDATO SECTION.
026000     MOVE SPACES TO WKS-PTY-NOMBRE-HALLADO
026100     SET WKS-PTY-IX TO 1
026200     SEARCH WKS-PTY-ENTRY
026300         AT END
026400             CONTINUE
026500         WHEN WKS-PTY-ID(WKS-PTY-IX) EQUAL CDM-PARTY-ID
026600             MOVE WKS-PTY-NAME(WKS-PTY-IX) TO
026700                                 WKS-PTY-NOMBRE-HALLADO
026800     END-SEARCH.
026900 315-BUSCA-PARTIDO-CANDIDATO-EXIT. EXIT.
027000
027100******************************************************************
027200*  RECORRE RESULTADOS DEL ANIO Y ACUMULA VOTOS POR CANDIDATO     *
027300******************************************************************
027400 400-ACUMULA-VOTOS SECTION.
027500     MOVE ZEROES TO WKS-FIN-ARCHIVO
027600     PERFORM 410-LEE-RESULTADO UNTIL FIN-ARCHIVO.
027700 400-ACUMULA-VOTOS-EXIT. EXIT.
027800
027900 410-LEE-RESULTADO SECTION.
028000     READ POLLRESULT-MST NEXT RECORD
028100         AT END
028200             MOVE 1 TO WKS-FIN-ARCHIVO
028300         NOT AT END
028400             IF PRM-ELECTION-YEAR EQUAL WKS-PARM-ANIO
028500                AND PRM-CONSTITUENCY-ID EQUAL WKS-CIRC-ID
028600                PERFORM 420-BUSCA-CANDIDATO
028700             END-IF
028800     END-READ.
028900 410-LEE-RESULTADO-EXIT. EXIT.
029000
029100 420-BUSCA-CANDIDATO SECTION.
029200     SET WKS-CAN-IX TO 1
029300     SEARCH WKS-CAN-ENTRY
029400         AT END
029500             CONTINUE
029600         WHEN WKS-CAN-ID(WKS-CAN-IX) EQUAL PRM-CANDIDATE-ID
029700             ADD PRM-VOTES-RECEIVED TO WKS-CAN-VOTES(WKS-CAN-IX)
029800     END-SEARCH.
029900 420-BUSCA-CANDIDATO-EXIT. EXIT.
030000
030100******************************************************************
030200*  ORDENA LA TABLA DE CANDIDATOS EN ORDEN DESCENDENTE DE VOTOS   *
030300*  (INTERCAMBIO SIMPLE)                                          *
030400******************************************************************
030500 600-ORDENA-DESCENDENTE SECTION.
030600     MOVE 1 TO WKS-CAMBIO
030700     PERFORM 610-PASADA-INTERCAMBIO UNTIL WKS-CAMBIO EQUAL 0.
030800 600-ORDENA-DESCENDENTE-EXIT. EXIT.
030900
031000 610-PASADA-INTERCAMBIO SECTION.
031100     MOVE ZEROES TO WKS-CAMBIO
031200     PERFORM 620-COMPARA-UN-PAR
031300             VARYING WKS-I FROM 1 BY 1
031400             UNTIL WKS-I >= WKS-CAN-COUNT.
031500 610-PASADA-INTERCAMBIO-EXIT. EXIT.
031600
031700 620-COMPARA-UN-PAR SECTION.
031800     COMPUTE WKS-K = WKS-I + 1
031900     IF WKS-CAN-VOTES(WKS-I) < WKS-CAN-VOTES(WKS-K)
032000        PERFORM 630-INTERCAMBIA-ENTRADAS
032100        MOVE 1 TO WKS-CAMBIO
032200     END-IF.
032300 620-COMPARA-UN-PAR-EXIT. EXIT.
032400
032500 630-INTERCAMBIA-ENTRADAS SECTION.
032600     MOVE WKS-CAN-ENTRY(WKS-I) TO WKS-CAN-TEMP
032700     MOVE WKS-CAN-ENTRY(WKS-K) TO WKS-CAN-ENTRY(WKS-I)
032800     MOVE WKS-CAN-TEMP         TO WKS-CAN-ENTRY(WKS-K).
032900 630-INTERCAMBIA-ENTRADAS-EXIT. EXIT.
033000
033100******************************************************************
033200*  IMPRIME EL LISTADO DE CANDIDATOS EN ORDEN DESCENDENTE         *
033300******************************************************************
033400 800-ESCRIBE-REPORTE SECTION.
033500     MOVE SPACES TO CONST-CAND-REC
033600     STRING 'CONSTITUENCY CANDIDATE ROLLUP - CIRC: '
033700            WKS-PARM-NUMERO ' YEAR: ' WKS-PARM-ANIO
033800            DELIMITED BY SIZE INTO RPT-LINE
033900     WRITE CONST-CAND-REC
034000     MOVE SPACES TO CONST-CAND-REC
034100     WRITE CONST-CAND-REC
034200     IF NO-EXISTE-CIRC
034300        MOVE SPACES TO CONST-CAND-REC
034400        STRING 'Constituency not found: ' WKS-PARM-NUMERO
034500               DELIMITED BY SIZE INTO RPT-LINE
034600        WRITE CONST-CAND-REC
034700     ELSE
034800        PERFORM 810-ESCRIBE-UN-CANDIDATO THRU
034900               810-ESCRIBE-UN-CANDIDATO-EXIT
035000                VARYING WKS-I FROM 1 BY 1
035100                UNTIL WKS-I > WKS-CAN-COUNT
035200        MOVE SPACES TO CONST-CAND-REC
035300        WRITE CONST-CAND-REC
035400        MOVE WKS-CAN-COUNT TO WKS-MASCARA
035500        MOVE SPACES TO CONST-CAND-REC
035600        STRING 'TOTAL CANDIDATES LISTED : ' WKS-MASCARA
035700               DELIMITED BY SIZE INTO RPT-LINE
035800        WRITE CONST-CAND-REC
035900     END-IF.
036000 800-ESCRIBE-REPORTE-EXIT. EXIT.
036100
036200 810-ESCRIBE-UN-CANDIDATO SECTION.
036300     MOVE SPACES TO CONST-CAND-REC
036400     STRING WKS-CAN-NAME(WKS-I)(1:50) ' PARTY: '
036500            WKS-CAN-PARTY-NAME(WKS-I)(1:30) ' VOTES: '
036600            WKS-CAN-VOTES(WKS-I)
036700            DELIMITED BY SIZE INTO RPT-LINE
036800     WRITE CONST-CAND-REC.
036900 810-ESCRIBE-UN-CANDIDATO-EXIT. EXIT.
037000
037100 990-CIERRA-ARCHIVOS SECTION.
037200     CLOSE CONSTITUENCY-MST CANDIDATE-MST PARTY-MST
037300           POLLRESULT-MST CONST-CAND-OUT.
037400 990-CIERRA-ARCHIVOS-EXIT. EXIT.
