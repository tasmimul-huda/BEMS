000100******************************************************************
000200* COPY ELPTYM01 -- MAESTRO PARTIDO (U4)                           *
000300* APLICACION : ELECCIONES/CARGA PARTIDOS Y CANDIDATOS             *
000400* USADO EN   : ELPTY010, ELCAN010, ELCRS010, ELSTP010, ELXCN010   *
000500* LLAVE PRIMARIA : PTM-NAME                                       *
000600* 2024-02-12 RSQC PETI-5504 CREACION INICIAL                      *
000700******************************************************************
000800 01  PARTY-MST-REC.
000900     05  PTM-NAME                    PIC X(200).
001000     05  PTM-ID                      PIC 9(07).
001100     05  PTM-ACRONYM                 PIC X(50).
001200     05  PTM-SYMBOL-NAME             PIC X(100).
001300     05  PTM-COLOR-CODE              PIC X(07).
001400     05  PTM-REGISTERED-FLAG         PIC X(01).
001500         88  PTM-IS-REGISTERED               VALUE 'Y'.
001600     05  FILLER                      PIC X(10).
