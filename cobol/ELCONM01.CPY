000100******************************************************************
000200* COPY ELCONM01 -- MAESTRO CIRCUNSCRIPCION (U3)                   *
000300* APLICACION : ELECCIONES/CARGA GEOGRAFIA                         *
000400* USADO EN   : ELCON010, ELCAN010, ELPCN010, ELPRS010, ELDEM010,  *
000500*              ELCRS010, ELSTG010, ELSTC010, ELXCN010, ELXRS010,  *
000600*              ELXHR010                                           *
000700* LLAVE PRIMARIA : CNM-LLAVE (NUMBER + DISTRICT-ID)               *
000800* LLAVE ALTERNA  : CNM-NUMBER -- BUSQUEDA GLOBAL POR NUMERO       *
000900* 2024-02-09 RSQC PETI-5503 CREACION INICIAL                      *
001000******************************************************************
001100 01  CONSTITUENCY-MST-REC.
001200     05  CNM-LLAVE.
001300         10  CNM-NUMBER              PIC X(10).
001400         10  CNM-DISTRICT-ID         PIC 9(07).
001500     05  CNM-ID                      PIC 9(07).
001600     05  CNM-NAME                    PIC X(200).
001700     05  CNM-DIVISION-ID             PIC 9(07).
001800     05  CNM-AREA-DESC               PIC X(200).
001900     05  CNM-TOTAL-VOTERS            PIC 9(09).
002000     05  CNM-ACTIVE-FLAG             PIC X(01).
002100         88  CNM-IS-ACTIVE                   VALUE 'Y'.
002200     05  FILLER                      PIC X(10).
