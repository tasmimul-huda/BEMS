000100******************************************************************
000200* FECHA       : 08/02/2024                                       *
000300* PROGRAMADOR : ROSA SIQUI (RSQC)                                *
000400* APLICACION  : ELECCIONES/CARGA GEOGRAFIA                       *
000500* PROGRAMA    : ELDST010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y ACTUALIZA EL MAESTRO DE DISTRITOS A     *
000800*             : PARTIR DEL ARCHIVO PLANO DISTRICT-IN, RESOLVIENDO*
000900*             : LA DIVISION PADRE POR NOMBRE                     *
001000* ARCHIVOS    : DISTRICT-IN=C,DIVISION-MST=C,DISTRICT-MST=A,     *
001100*             : ERROR-OUT=A,IMPORT-LOG-OUT=A                     *
001200* ACCION (ES) : V=VALIDA, I=IMPORTA, D=DRY-RUN                   *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* PETI/RATIONAL: 5502                                            *
001500* NOMBRE      : CARGA DE DISTRITOS                               *
001600******************************************************************
001700* BITACORA DE CAMBIOS                                            *
001800* 2024-02-08 RSQC PETI-5502 CREACION INICIAL                     *
001900* 1999-02-01 PEDR Y2K-014 REVISION GENERAL, NO APLICA            *
002000* 2024-04-02 RSQC PETI-5561 SE AGREGA MODO DRY-RUN               *
002100* 2024-05-14 JOMG PETI-5589 AREA/VOTANTES EN BLANCO SE GRABAN     *
002200*            COMO CERO; SE IMPLEMENTA RECORTE DE ESPACIOS EN     *
002300*            CAMPOS DE TEXTO (REGLA B14)                         *
002400******************************************************************
002500 ID DIVISION.
002600 PROGRAM-ID. ELDST010.
002700 AUTHOR. ROSA SIQUI.
002800 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
002900 DATE-WRITTEN. 08/02/2024.
003000 DATE-COMPILED.
003100 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT DISTRICT-IN  ASSIGN TO DISTRCTIN
003900            ORGANIZATION  IS LINE SEQUENTIAL
004000            FILE STATUS   IS FS-DISTRICT-IN.
004100
004200     SELECT DIVISION-MST ASSIGN TO DIVISIONM
004300            ORGANIZATION  IS INDEXED
004400            ACCESS        IS DYNAMIC
004500            RECORD KEY    IS DVM-CODE
004600            ALTERNATE RECORD KEY IS DVM-NAME
004700            FILE STATUS   IS FS-DIVISION-MST
004800                             FSE-DIVISION-MST.
004900
005000     SELECT DISTRICT-MST ASSIGN TO DISTRCTM
005100            ORGANIZATION  IS INDEXED
005200            ACCESS        IS DYNAMIC
005300            RECORD KEY    IS DSM-LLAVE
005400            ALTERNATE RECORD KEY IS DSM-ALT-KEY
005500            FILE STATUS   IS FS-DISTRICT-MST
005600                             FSE-DISTRICT-MST.
005700
005800     SELECT ERROR-OUT    ASSIGN TO ERROROUT
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            FILE STATUS   IS FS-ERROR-OUT.
006100
006200     SELECT IMPORT-LOG-OUT ASSIGN TO IMPLOGOUT
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-IMPORT-LOG.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800******************************************************************
006900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007000******************************************************************
007100 FD  DISTRICT-IN
007200     RECORDING MODE IS F.
007300     COPY ELDSTI01.
007400 FD  DIVISION-MST
007500     RECORDING MODE IS F.
007600     COPY ELDIVM01.
007700 FD  DISTRICT-MST
007800     RECORDING MODE IS F.
007900     COPY ELDSTM01.
008000 FD  ERROR-OUT
008100     RECORDING MODE IS F.
008200     COPY ELERRR01.
008300 FD  IMPORT-LOG-OUT
008400     RECORDING MODE IS F.
008500     COPY ELIMPL01.
008600
008700 WORKING-STORAGE SECTION.
008800 77  WKS-LINEAS-BITACORA        PIC 9(05) COMP VALUE ZEROES.
008900******************************************************************
009000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009100******************************************************************
009200 01  WKS-FS-STATUS.
009300     05  FS-DISTRICT-IN          PIC 9(02) VALUE ZEROES.
009400     05  FS-ERROR-OUT            PIC 9(02) VALUE ZEROES.
009500     05  FS-IMPORT-LOG           PIC 9(02) VALUE ZEROES.
009600     05  FS-DIVISION-MST         PIC 9(02) VALUE ZEROES.
009700     05  FSE-DIVISION-MST.
009800         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009900         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010000         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010100     05  FS-DISTRICT-MST         PIC 9(02) VALUE ZEROES.
010200     05  FSE-DISTRICT-MST.
010300         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010400         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010500         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010600     05  FSE-DISTRICT-MST-ALPHA REDEFINES FSE-DISTRICT-MST
010700                                 PIC X(06).
010800     05  PROGRAMA                PIC X(08) VALUE 'ELDST010'.
010900     05  ARCHIVO                 PIC X(08) VALUE SPACES.
011000     05  ACCION                  PIC X(10) VALUE SPACES.
011100     05  LLAVE                   PIC X(32) VALUE SPACES.
011200******************************************************************
011300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011400******************************************************************
011500     05  FILLER                   PIC X(04) VALUE SPACES.
011600 01  WKS-VARIABLES-TRABAJO.
011700     05  WKS-FIN-DISTRICT-IN     PIC 9(01) VALUE ZEROES.
011800         88  FIN-DISTRICT-IN             VALUE 1.
011900     05  WKS-MODO-EJECUCION      PIC X(01) VALUE 'I'.
012000         88  MODO-DRY-RUN                VALUE 'D'.
012100     05  WKS-HAY-ERRORES         PIC 9(01) VALUE ZEROES.
012200         88  HAY-ERRORES                 VALUE 1.
012300     05  WKS-RENGLON             PIC 9(07) COMP VALUE 1.
012400     05  WKS-J                   PIC 9(07) COMP VALUE ZEROES.
012500     05  WKS-TOTAL-ROWS          PIC 9(07) COMP VALUE ZEROES.
012600     05  WKS-SUCCESS-ROWS        PIC 9(07) COMP VALUE ZEROES.
012700     05  WKS-FAILED-ROWS         PIC 9(07) COMP VALUE ZEROES.
012800     05  WKS-NUEVO-ID            PIC 9(07) COMP VALUE ZEROES.
012900*--> REGLA B14: RECORTE DE ESPACIOS EN CAMPOS DE TEXTO
013000     05  WKS-NT-POS              PIC 9(03) COMP VALUE ZEROES.
013100     05  WKS-NT-TEMP             PIC X(100) VALUE SPACES.
013200     05  WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROES.
013300     05  WKS-FECHA-HORA-SIS.
013400         10  WKS-FECHA-SIS       PIC 9(08).
013500         10  WKS-HORA-SIS        PIC 9(08).
013600*--> TABLA DE RENGLONES VALIDOS PARA LA SEGUNDA PASADA (IMPORTA)
013700     05  FILLER                   PIC X(04) VALUE SPACES.
013800 01  WKS-TABLA-DISTRITOS.
013900     05  WKS-DST-COUNT           PIC 9(07) COMP VALUE ZEROES.
014000     05  WKS-DST-ENTRY           PIC X(331)
014100                      OCCURS 0 TO 5000 TIMES
014200                      DEPENDING ON WKS-DST-COUNT
014300                      INDEXED BY WKS-DST-IX.
014400
014500     05  FILLER                   PIC X(04) VALUE SPACES.
014600 PROCEDURE DIVISION.
014700******************************************************************
014800*               S E C C I O N    P R I N C I P A L               *
014900******************************************************************
015000 000-MAIN SECTION.
015100     PERFORM 100-INICIALIZACION
015200     PERFORM 200-PASADA-VALIDACION
015300     IF HAY-ERRORES
015400        MOVE ZEROES         TO WKS-SUCCESS-ROWS
015500        MOVE WKS-TOTAL-ROWS TO WKS-FAILED-ROWS
015600        PERFORM 900-ESCRIBE-BITACORA
015700     ELSE
015800        IF MODO-DRY-RUN
015900           COMPUTE WKS-SUCCESS-ROWS =
016000                   WKS-TOTAL-ROWS - WKS-FAILED-ROWS
016100           PERFORM 900-ESCRIBE-BITACORA
016200        ELSE
016300           PERFORM 300-PASADA-IMPORTACION
016400           PERFORM 900-ESCRIBE-BITACORA
016500        END-IF
016600     END-IF
016700     PERFORM 950-ESTADISTICAS
016800     PERFORM 990-CIERRA-ARCHIVOS
016900     STOP RUN.
017000 000-MAIN-EXIT. EXIT.
017100
017200 100-INICIALIZACION SECTION.
017300     ACCEPT WKS-MODO-EJECUCION FROM SYSIN
017400     ACCEPT WKS-FECHA-SIS FROM DATE
017500     ACCEPT WKS-HORA-SIS  FROM TIME
017600     OPEN INPUT  DISTRICT-IN
017700                 DIVISION-MST
017800          I-O    DISTRICT-MST
017900          OUTPUT ERROR-OUT
018000                 IMPORT-LOG-OUT
018100     IF FS-DISTRICT-MST NOT EQUAL 0 AND 05
018200        MOVE 'OPEN'        TO ACCION
018300        MOVE SPACES        TO LLAVE
018400        MOVE 'DISTRCTM'    TO ARCHIVO
018500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018600                              FS-DISTRICT-MST, FSE-DISTRICT-MST
018700        DISPLAY '>>> ERROR AL ABRIR DISTRICT-MST <<<' UPON CONSOLE
018800        MOVE 91 TO RETURN-CODE
018900        STOP RUN
019000     END-IF.
019100 100-INICIALIZACION-EXIT. EXIT.
019200
019300******************************************************************
019400*  PASADA 1: VALIDACION DE TODOS LOS RENGLONES (REGLA B1)        *
019500******************************************************************
019600 200-PASADA-VALIDACION SECTION.
019700     PERFORM 210-LEE-DISTRICT-IN
019800     PERFORM 220-VALIDA-UN-RENGLON THRU 220-VALIDA-UN-RENGLON-EXIT
019900             UNTIL FIN-DISTRICT-IN.
020000 200-PASADA-VALIDACION-EXIT. EXIT.
020100
020200 210-LEE-DISTRICT-IN SECTION.
020300     READ DISTRICT-IN
020400         AT END
020500             MOVE 1 TO WKS-FIN-DISTRICT-IN
020600     END-READ.
020700 210-LEE-DISTRICT-IN-EXIT. EXIT.
020800
020900 220-VALIDA-UN-RENGLON SECTION.
021000     ADD 1 TO WKS-RENGLON
021100     ADD 1 TO WKS-TOTAL-ROWS
021200     PERFORM 222-NORMALIZA-TEXTO
021300
021400     IF DIST-NAME EQUAL SPACES
021500        MOVE 'DIST-NAME' TO ERR-COLUMN
021600        STRING 'DIST-NAME is required' DELIMITED BY SIZE
021700               INTO ERR-MESSAGE
021800        PERFORM 230-ESCRIBE-ERROR
021900     END-IF
022000     IF DIST-CODE EQUAL SPACES
022100        MOVE 'DIST-CODE' TO ERR-COLUMN
022200        STRING 'DIST-CODE is required' DELIMITED BY SIZE
022300               INTO ERR-MESSAGE
022400        PERFORM 230-ESCRIBE-ERROR
022500     END-IF
022600     IF DIST-DIVISION-NAME EQUAL SPACES
022700        MOVE 'DIST-DIVISION-NAME' TO ERR-COLUMN
022800        STRING 'DIST-DIVISION-NAME is required' DELIMITED BY SIZE
022900               INTO ERR-MESSAGE
023000        PERFORM 230-ESCRIBE-ERROR
023100     END-IF
023200
023300     ADD 1 TO WKS-DST-COUNT
023400     MOVE DISTRICT-IN-REC TO WKS-DST-ENTRY(WKS-DST-COUNT)
023500
023600     PERFORM 210-LEE-DISTRICT-IN.
023700 220-VALIDA-UN-RENGLON-EXIT. EXIT.
023800
023900 222-NORMALIZA-TEXTO SECTION.
024000*--> REGLA B14: RECORTE DE ESPACIOS A LA IZQUIERDA DE CADA CAMPO
024100*--> DE TEXTO ANTES DE VALIDAR Y ANTES DE GRABAR EN EL MAESTRO
024200     MOVE ZEROES TO WKS-NT-POS
024300     INSPECT DIST-NAME TALLYING WKS-NT-POS FOR LEADING SPACE
024400     IF WKS-NT-POS > 0 AND WKS-NT-POS < 100
024500        MOVE DIST-NAME(WKS-NT-POS + 1:100 - WKS-NT-POS)
024600                                    TO WKS-NT-TEMP(1:100 - WKS-NT-POS)
024700        MOVE SPACES               TO DIST-NAME
024800        MOVE WKS-NT-TEMP(1:100 - WKS-NT-POS) TO DIST-NAME
024900     END-IF
025000     MOVE ZEROES TO WKS-NT-POS
025100     INSPECT DIST-CODE TALLYING WKS-NT-POS FOR LEADING SPACE
025200     IF WKS-NT-POS > 0 AND WKS-NT-POS < 10
025300        MOVE DIST-CODE(WKS-NT-POS + 1:10 - WKS-NT-POS)
025400                                    TO WKS-NT-TEMP(1:10 - WKS-NT-POS)
025500        MOVE SPACES               TO DIST-CODE
025600        MOVE WKS-NT-TEMP(1:10 - WKS-NT-POS) TO DIST-CODE
025700     END-IF
025800     MOVE ZEROES TO WKS-NT-POS
025900     INSPECT DIST-DIVISION-NAME TALLYING WKS-NT-POS
026000                                FOR LEADING SPACE
026100     IF WKS-NT-POS > 0 AND WKS-NT-POS < 100
026200        MOVE DIST-DIVISION-NAME(WKS-NT-POS + 1:100 - WKS-NT-POS)
026300                                    TO WKS-NT-TEMP(1:100 - WKS-NT-POS)
026400        MOVE SPACES               TO DIST-DIVISION-NAME
026500        MOVE WKS-NT-TEMP(1:100 - WKS-NT-POS) TO DIST-DIVISION-NAME
026600     END-IF
026700     MOVE ZEROES TO WKS-NT-POS
026800     INSPECT DIST-BENGALI-NAME TALLYING WKS-NT-POS
026900                               FOR LEADING SPACE
027000     IF WKS-NT-POS > 0 AND WKS-NT-POS < 100
027100        MOVE DIST-BENGALI-NAME(WKS-NT-POS + 1:100 - WKS-NT-POS)
027200                                    TO WKS-NT-TEMP(1:100 - WKS-NT-POS)
027300        MOVE SPACES               TO DIST-BENGALI-NAME
027400        MOVE WKS-NT-TEMP(1:100 - WKS-NT-POS) TO DIST-BENGALI-NAME
027500     END-IF.
027600 222-NORMALIZA-TEXTO-EXIT. EXIT.
027700
027800 230-ESCRIBE-ERROR SECTION.
027900     MOVE WKS-RENGLON TO ERR-ROW
028000     WRITE ERROR-OUT-REC
028100     MOVE 1 TO WKS-HAY-ERRORES
028200     ADD 1 TO WKS-FAILED-ROWS.
028300 230-ESCRIBE-ERROR-EXIT. EXIT.
028400
028500******************************************************************
028600*  PASADA 2: IMPORTACION (UPSERT) -- REGLAS B11,B12,B13,B15      *
028700******************************************************************
028800 300-PASADA-IMPORTACION SECTION.
028900     PERFORM 310-UPSERT-DISTRITO
029000             VARYING WKS-J FROM 1 BY 1
029100             UNTIL WKS-J > WKS-DST-COUNT.
029200 300-PASADA-IMPORTACION-EXIT. EXIT.
029300
029400 310-UPSERT-DISTRITO SECTION.
029500     MOVE WKS-DST-ENTRY(WKS-J) TO DISTRICT-IN-REC
029600
029700*--> REGLA B11: BUSCA LA DIVISION PADRE POR NOMBRE
029800     MOVE DIST-DIVISION-NAME TO DVM-NAME
029900     READ DIVISION-MST
030000         KEY IS DVM-NAME
030100     END-READ
030200     IF FS-DIVISION-MST NOT EQUAL 0
030300        MOVE 'DIST-DIVISION-NAME' TO ERR-COLUMN
030400        MOVE WKS-J                TO ERR-ROW
030500        STRING 'Division not found: '
030600               DIST-DIVISION-NAME DELIMITED BY SIZE
030700               INTO ERR-MESSAGE
030800        WRITE ERROR-OUT-REC
030900        ADD 1 TO WKS-FAILED-ROWS
031000     ELSE
031100        MOVE DIST-CODE    TO DSM-CODE
031200        MOVE DVM-ID       TO DSM-DIVISION-ID
031300        READ DISTRICT-MST
031400            KEY IS DSM-LLAVE
031500        END-READ
031600        EVALUATE FS-DISTRICT-MST
031700            WHEN 0
031800                MOVE DIST-NAME          TO DSM-NAME
031900                MOVE DVM-ID             TO DSM-DIVISION-ID-A
032000                MOVE DIST-BENGALI-NAME  TO DSM-BENGALI-NAME
032100*-->            REGLA B13: AREA/VOTANTES EN BLANCO = CERO
032200                IF DIST-AREA-SQ-KM-X EQUAL SPACES
032300                   MOVE ZEROES            TO DSM-AREA-SQ-KM
032400                ELSE
032500                   MOVE DIST-AREA-SQ-KM   TO DSM-AREA-SQ-KM
032600                END-IF
032700                IF DIST-TOTAL-VOTERS-X EQUAL SPACES
032800                   MOVE ZEROES            TO DSM-TOTAL-VOTERS
032900                ELSE
033000                   MOVE DIST-TOTAL-VOTERS TO DSM-TOTAL-VOTERS
033100                END-IF
033200                REWRITE DISTRICT-MST-REC
033300                IF FS-DISTRICT-MST EQUAL 0
033400                   ADD 1 TO WKS-SUCCESS-ROWS
033500                ELSE
033600                   MOVE 'DIST-CODE' TO ERR-COLUMN
033700                   MOVE WKS-J       TO ERR-ROW
033800                   MOVE 'Could not update district'
033900                                  TO ERR-MESSAGE
034000                   WRITE ERROR-OUT-REC
034100                   ADD 1 TO WKS-FAILED-ROWS
034200                END-IF
034300            WHEN 23
034400                ADD 1 TO WKS-NUEVO-ID
034500                MOVE WKS-NUEVO-ID       TO DSM-ID
034600                MOVE DIST-NAME          TO DSM-NAME
034700                MOVE DVM-ID             TO DSM-DIVISION-ID-A
034800                MOVE DIST-BENGALI-NAME  TO DSM-BENGALI-NAME
034900                IF DIST-AREA-SQ-KM-X EQUAL SPACES
035000                   MOVE ZEROES            TO DSM-AREA-SQ-KM
035100                ELSE
035200                   MOVE DIST-AREA-SQ-KM   TO DSM-AREA-SQ-KM
035300                END-IF
035400                IF DIST-TOTAL-VOTERS-X EQUAL SPACES
035500                   MOVE ZEROES            TO DSM-TOTAL-VOTERS
035600                ELSE
035700                   MOVE DIST-TOTAL-VOTERS TO DSM-TOTAL-VOTERS
035800                END-IF
035900                WRITE DISTRICT-MST-REC
036000                IF FS-DISTRICT-MST EQUAL 0
036100                   ADD 1 TO WKS-SUCCESS-ROWS
036200                ELSE
036300                   MOVE 'DIST-CODE' TO ERR-COLUMN
036400                   MOVE WKS-J       TO ERR-ROW
036500                   STRING 'Duplicate district code: '
036600                          DIST-CODE DELIMITED BY SIZE
036700                          INTO ERR-MESSAGE
036800                   WRITE ERROR-OUT-REC
036900                   ADD 1 TO WKS-FAILED-ROWS
037000                END-IF
037100            WHEN OTHER
037200                MOVE 'READ'       TO ACCION
037300                MOVE DSM-LLAVE    TO LLAVE
037400                MOVE 'DISTRCTM'   TO ARCHIVO
037500                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
037600                        LLAVE, FS-DISTRICT-MST, FSE-DISTRICT-MST
037700                PERFORM 990-CIERRA-ARCHIVOS
037800                MOVE 91 TO RETURN-CODE
037900                STOP RUN
038000        END-EVALUATE
038100     END-IF.
038200 310-UPSERT-DISTRITO-EXIT. EXIT.
038300
038400******************************************************************
038500*  BITACORA DE CARGA (U10) -- REGLA B15                          *
038600******************************************************************
038700 900-ESCRIBE-BITACORA SECTION.
038800     MOVE 'DISTRICT'          TO LOG-IMPORT-TYPE
038900     MOVE 'DISTRICT-IN'       TO LOG-FILE-NAME
039000     MOVE WKS-TOTAL-ROWS      TO LOG-TOTAL-ROWS
039100     MOVE WKS-SUCCESS-ROWS    TO LOG-SUCCESSFUL-ROWS
039200     MOVE WKS-FAILED-ROWS     TO LOG-FAILED-ROWS
039300     IF HAY-ERRORES
039400        MOVE 'failed'         TO LOG-STATUS
039500     ELSE
039600        MOVE 'completed'      TO LOG-STATUS
039700     END-IF
039800     WRITE IMPORT-LOG-REC
039900     ADD 1 TO WKS-LINEAS-BITACORA.
040000 900-ESCRIBE-BITACORA-EXIT. EXIT.
040100
040200 950-ESTADISTICAS SECTION.
040300     DISPLAY '================================================'
040400             UPON CONSOLE
040500     DISPLAY 'ELDST010 - CARGA DE DISTRITOS' UPON CONSOLE
040600     MOVE WKS-TOTAL-ROWS   TO WKS-MASCARA
040700     DISPLAY 'TOTAL RENGLONES     : ' WKS-MASCARA UPON CONSOLE
040800     MOVE WKS-SUCCESS-ROWS TO WKS-MASCARA
040900     DISPLAY 'RENGLONES APLICADOS : ' WKS-MASCARA UPON CONSOLE
041000     MOVE WKS-FAILED-ROWS  TO WKS-MASCARA
041100     DISPLAY 'RENGLONES FALLIDOS  : ' WKS-MASCARA UPON CONSOLE
041200     MOVE WKS-LINEAS-BITACORA TO WKS-MASCARA
041300     DISPLAY 'RENGLONES DE BITACORA: ' WKS-MASCARA UPON CONSOLE
041400     DISPLAY '================================================'
041500             UPON CONSOLE.
041600 950-ESTADISTICAS-EXIT. EXIT.
041700
041800 990-CIERRA-ARCHIVOS SECTION.
041900     CLOSE DISTRICT-IN DIVISION-MST DISTRICT-MST
042000           ERROR-OUT IMPORT-LOG-OUT.
042100 990-CIERRA-ARCHIVOS-EXIT. EXIT.
