000100******************************************************************
000200* FECHA       : 09/02/2024                                       *
000300* PROGRAMADOR : ROSA SIQUI (RSQC)                                *
000400* APLICACION  : ELECCIONES/CARGA GEOGRAFIA                       *
000500* PROGRAMA    : ELCON010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y ACTUALIZA EL MAESTRO DE CIRCUNSCRIPCIONES*
000800*             : A PARTIR DE CONSTITUENCY-IN, RESOLVIENDO DIVISION*
000900*             : Y DISTRITO PADRE POR NOMBRE                      *
001000* ARCHIVOS    : CONSTITUENCYIN=C,DIVISION-MST=C,DISTRICT-MST=C,  *
001100*             : CONSTITUENCY-MST=A,ERROR-OUT=A,IMPORT-LOG-OUT=A  *
001200* ACCION (ES) : V=VALIDA, I=IMPORTA, D=DRY-RUN                   *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* PETI/RATIONAL: 5503                                            *
001500* NOMBRE      : CARGA DE CIRCUNSCRIPCIONES                       *
001600******************************************************************
001700* BITACORA DE CAMBIOS                                            *
001800* 2024-02-09 RSQC PETI-5503 CREACION INICIAL                     *
001900* 1999-02-15 PEDR Y2K-014 REVISION GENERAL, NO APLICA            *
002000* 2024-04-02 RSQC PETI-5561 SE AGREGA MODO DRY-RUN               *
002100* 2024-05-07 JOMG PETI-5590 AJUSTE LLAVE ALTERNA DISTRITO-NOMBRE *
002200* 2024-05-14 JOMG PETI-5589 VOTANTES EN BLANCO SE GRABAN COMO    *
002300*            CERO; SE IMPLEMENTA RECORTE DE ESPACIOS EN CAMPOS   *
002400*            DE TEXTO (REGLA B14)                                *
002500* 2024-05-20 JOMG PETI-5598 INDICADOR ACTIVO EN BLANCO SE        *
002600*            DEFAULTEA A 'Y' (REGLA B13)                         *
002700******************************************************************
002800 ID DIVISION.
002900 PROGRAM-ID. ELCON010.
003000 AUTHOR. ROSA SIQUI.
003100 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
003200 DATE-WRITTEN. 09/02/2024.
003300 DATE-COMPILED.
003400 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CONSTITUENCY-IN ASSIGN TO CONSTIN
004200            ORGANIZATION  IS LINE SEQUENTIAL
004300            FILE STATUS   IS FS-CONSTITUENCY-IN.
004400
004500     SELECT DIVISION-MST ASSIGN TO DIVISIONM
004600            ORGANIZATION  IS INDEXED
004700            ACCESS        IS DYNAMIC
004800            RECORD KEY    IS DVM-CODE
004900            ALTERNATE RECORD KEY IS DVM-NAME
005000            FILE STATUS   IS FS-DIVISION-MST.
005100
005200     SELECT DISTRICT-MST ASSIGN TO DISTRCTM
005300            ORGANIZATION  IS INDEXED
005400            ACCESS        IS DYNAMIC
005500            RECORD KEY    IS DSM-LLAVE
005600            ALTERNATE RECORD KEY IS DSM-ALT-KEY
005700            FILE STATUS   IS FS-DISTRICT-MST.
005800
005900     SELECT CONSTITUENCY-MST ASSIGN TO CONSTM
006000            ORGANIZATION  IS INDEXED
006100            ACCESS        IS DYNAMIC
006200            RECORD KEY    IS CNM-LLAVE
006300            ALTERNATE RECORD KEY IS CNM-NUMBER
006400            FILE STATUS   IS FS-CONSTITUENCY-MST
006500                             FSE-CONSTITUENCY-MST.
006600
006700     SELECT ERROR-OUT    ASSIGN TO ERROROUT
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            FILE STATUS   IS FS-ERROR-OUT.
007000
007100     SELECT IMPORT-LOG-OUT ASSIGN TO IMPLOGOUT
007200            ORGANIZATION  IS LINE SEQUENTIAL
007300            FILE STATUS   IS FS-IMPORT-LOG.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700******************************************************************
007800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007900******************************************************************
008000 FD  CONSTITUENCY-IN
008100     RECORDING MODE IS F.
008200     COPY ELCONI01.
008300 FD  DIVISION-MST
008400     RECORDING MODE IS F.
008500     COPY ELDIVM01.
008600 FD  DISTRICT-MST
008700     RECORDING MODE IS F.
008800     COPY ELDSTM01.
008900 FD  CONSTITUENCY-MST
009000     RECORDING MODE IS F.
009100     COPY ELCONM01.
009200 FD  ERROR-OUT
009300     RECORDING MODE IS F.
009400     COPY ELERRR01.
009500 FD  IMPORT-LOG-OUT
009600     RECORDING MODE IS F.
009700     COPY ELIMPL01.
009800
009900 WORKING-STORAGE SECTION.
010000 77  WKS-LINEAS-BITACORA        PIC 9(05) COMP VALUE ZEROES.
010100******************************************************************
010200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010300******************************************************************
010400 01  WKS-FS-STATUS.
010500     05  FS-CONSTITUENCY-IN       PIC 9(02) VALUE ZEROES.
010600     05  FS-ERROR-OUT             PIC 9(02) VALUE ZEROES.
010700     05  FS-IMPORT-LOG            PIC 9(02) VALUE ZEROES.
010800     05  FS-DIVISION-MST          PIC 9(02) VALUE ZEROES.
010900     05  FS-DISTRICT-MST          PIC 9(02) VALUE ZEROES.
011000     05  FS-CONSTITUENCY-MST      PIC 9(02) VALUE ZEROES.
011100     05  FSE-DIVISION-MST.
011200         10  FSE-DIV-RETURN       PIC S9(4) COMP-5 VALUE 0.
011300         10  FSE-DIV-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
011400         10  FSE-DIV-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
011500     05  FSE-DIVISION-MST-ALPHA REDEFINES FSE-DIVISION-MST
011600                                  PIC X(06).
011700     05  FSE-DISTRICT-MST.
011800         10  FSE-DST-RETURN       PIC S9(4) COMP-5 VALUE 0.
011900         10  FSE-DST-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
012000         10  FSE-DST-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
012100     05  FSE-DISTRICT-MST-ALPHA REDEFINES FSE-DISTRICT-MST
012200                                  PIC X(06).
012300     05  FSE-CONSTITUENCY-MST.
012400         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012500         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012600         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012700     05  FSE-CONSTITUENCY-MST-ALPHA REDEFINES FSE-CONSTITUENCY-MST
012800                                  PIC X(06).
012900     05  PROGRAMA                 PIC X(08) VALUE 'ELCON010'.
013000     05  ARCHIVO                  PIC X(08) VALUE SPACES.
013100     05  ACCION                   PIC X(10) VALUE SPACES.
013200     05  LLAVE                    PIC X(32) VALUE SPACES.
013300******************************************************************
013400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013500******************************************************************
013600     05  FILLER                   PIC X(04) VALUE SPACES.
013700 01  WKS-VARIABLES-TRABAJO.
013800     05  WKS-FIN-CONSTITUENCY-IN  PIC 9(01) VALUE ZEROES.
013900         88  FIN-CONSTITUENCY-IN          VALUE 1.
014000     05  WKS-MODO-EJECUCION       PIC X(01) VALUE 'I'.
014100         88  MODO-DRY-RUN                 VALUE 'D'.
014200     05  WKS-HAY-ERRORES          PIC 9(01) VALUE ZEROES.
014300         88  HAY-ERRORES                  VALUE 1.
014400     05  WKS-RENGLON              PIC 9(07) COMP VALUE 1.
014500     05  WKS-J                    PIC 9(07) COMP VALUE ZEROES.
014600     05  WKS-TOTAL-ROWS           PIC 9(07) COMP VALUE ZEROES.
014700     05  WKS-SUCCESS-ROWS         PIC 9(07) COMP VALUE ZEROES.
014800     05  WKS-FAILED-ROWS          PIC 9(07) COMP VALUE ZEROES.
014900     05  WKS-NUEVO-ID             PIC 9(07) COMP VALUE ZEROES.
015000*--> REGLA B14: RECORTE DE ESPACIOS EN CAMPOS DE TEXTO
015100     05  WKS-NT-POS               PIC 9(03) COMP VALUE ZEROES.
015200     05  WKS-NT-TEMP              PIC X(200) VALUE SPACES.
015300     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
015400     05  WKS-FECHA-HORA-SIS.
015500         10  WKS-FECHA-SIS        PIC 9(08).
015600         10  WKS-HORA-SIS         PIC 9(08).
015700*--> TABLA DE RENGLONES VALIDOS PARA LA SEGUNDA PASADA (IMPORTA)
015800     05  FILLER                   PIC X(04) VALUE SPACES.
015900 01  WKS-TABLA-CIRCUNSCRIPCIONES.
016000     05  WKS-CON-COUNT            PIC 9(07) COMP VALUE ZEROES.
016100     05  WKS-CON-ENTRY            PIC X(625)
016200                      OCCURS 0 TO 5000 TIMES
016300                      DEPENDING ON WKS-CON-COUNT
016400                      INDEXED BY WKS-CON-IX.
016500
016600     05  FILLER                   PIC X(04) VALUE SPACES.
016700 PROCEDURE DIVISION.
016800******************************************************************
016900*               S E C C I O N    P R I N C I P A L               *
017000******************************************************************
017100 000-MAIN SECTION.
017200     PERFORM 100-INICIALIZACION
017300     PERFORM 200-PASADA-VALIDACION
017400     IF HAY-ERRORES
017500        MOVE ZEROES         TO WKS-SUCCESS-ROWS
017600        MOVE WKS-TOTAL-ROWS TO WKS-FAILED-ROWS
017700        PERFORM 900-ESCRIBE-BITACORA
017800     ELSE
017900        IF MODO-DRY-RUN
018000           COMPUTE WKS-SUCCESS-ROWS =
018100                   WKS-TOTAL-ROWS - WKS-FAILED-ROWS
018200           PERFORM 900-ESCRIBE-BITACORA
018300        ELSE
018400           PERFORM 300-PASADA-IMPORTACION
018500           PERFORM 900-ESCRIBE-BITACORA
018600        END-IF
018700     END-IF
018800     PERFORM 950-ESTADISTICAS
018900     PERFORM 990-CIERRA-ARCHIVOS
019000     STOP RUN.
019100 000-MAIN-EXIT. EXIT.
019200
019300 100-INICIALIZACION SECTION.
019400     ACCEPT WKS-MODO-EJECUCION FROM SYSIN
019500     ACCEPT WKS-FECHA-SIS FROM DATE
019600     ACCEPT WKS-HORA-SIS  FROM TIME
019700     OPEN INPUT  CONSTITUENCY-IN
019800                 DIVISION-MST
019900                 DISTRICT-MST
020000          I-O    CONSTITUENCY-MST
020100          OUTPUT ERROR-OUT
020200                 IMPORT-LOG-OUT
020300     IF FS-CONSTITUENCY-MST NOT EQUAL 0 AND 05
020400        MOVE 'OPEN'      TO ACCION
020500        MOVE SPACES      TO LLAVE
020600        MOVE 'CONSTM'    TO ARCHIVO
020700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020800                      FS-CONSTITUENCY-MST, FSE-CONSTITUENCY-MST
020900        DISPLAY '>>> ERROR AL ABRIR CONSTITUENCY-MST <<<'
021000                UPON CONSOLE
021100        MOVE 91 TO RETURN-CODE
021200        STOP RUN
021300     END-IF.
021400 100-INICIALIZACION-EXIT. EXIT.
021500
021600******************************************************************
021700*  PASADA 1: VALIDACION DE TODOS LOS RENGLONES (REGLA B1)        *
021800******************************************************************
021900 200-PASADA-VALIDACION SECTION.
022000     PERFORM 210-LEE-CONSTITUENCY-IN
022100     PERFORM 220-VALIDA-UN-RENGLON THRU 220-VALIDA-UN-RENGLON-EXIT
022200             UNTIL FIN-CONSTITUENCY-IN.
022300 200-PASADA-VALIDACION-EXIT. EXIT.
022400
022500 210-LEE-CONSTITUENCY-IN SECTION.
022600     READ CONSTITUENCY-IN
022700         AT END
022800             MOVE 1 TO WKS-FIN-CONSTITUENCY-IN
022900     END-READ.
023000 210-LEE-CONSTITUENCY-IN-EXIT. EXIT.
023100
023200 220-VALIDA-UN-RENGLON SECTION.
023300     ADD 1 TO WKS-RENGLON
023400     ADD 1 TO WKS-TOTAL-ROWS
023500     PERFORM 222-NORMALIZA-TEXTO
023600
023700     IF CON-NAME EQUAL SPACES
023800        MOVE 'CON-NAME' TO ERR-COLUMN
023900        STRING 'CON-NAME is required' DELIMITED BY SIZE
024000               INTO ERR-MESSAGE
024100        PERFORM 230-ESCRIBE-ERROR
024200     END-IF
024300     IF CON-NUMBER EQUAL SPACES
024400        MOVE 'CON-NUMBER' TO ERR-COLUMN
024500        STRING 'CON-NUMBER is required' DELIMITED BY SIZE
024600               INTO ERR-MESSAGE
024700        PERFORM 230-ESCRIBE-ERROR
024800     END-IF
024900     IF CON-DISTRICT-NAME EQUAL SPACES
025000        MOVE 'CON-DISTRICT-NAME' TO ERR-COLUMN
025100        STRING 'CON-DISTRICT-NAME is required' DELIMITED BY SIZE
025200               INTO ERR-MESSAGE
025300        PERFORM 230-ESCRIBE-ERROR
025400     END-IF
025500     IF CON-DIVISION-NAME EQUAL SPACES
025600        MOVE 'CON-DIVISION-NAME' TO ERR-COLUMN
025700        STRING 'CON-DIVISION-NAME is required' DELIMITED BY SIZE
025800               INTO ERR-MESSAGE
025900        PERFORM 230-ESCRIBE-ERROR
026000     END-IF
026100
026200     ADD 1 TO WKS-CON-COUNT
026300     MOVE CONSTITUENCY-IN-REC TO WKS-CON-ENTRY(WKS-CON-COUNT)
026400
026500     PERFORM 210-LEE-CONSTITUENCY-IN.
026600 220-VALIDA-UN-RENGLON-EXIT. EXIT.
026700
026800 222-NORMALIZA-TEXTO SECTION.
026900*--> REGLA B14: RECORTE DE ESPACIOS A LA IZQUIERDA DE CADA CAMPO
027000*--> DE TEXTO ANTES DE VALIDAR Y ANTES DE GRABAR EN EL MAESTRO
027100     MOVE ZEROES TO WKS-NT-POS
027200     INSPECT CON-NAME TALLYING WKS-NT-POS FOR LEADING SPACE
027300     IF WKS-NT-POS > 0 AND WKS-NT-POS < 200
027400        MOVE CON-NAME(WKS-NT-POS + 1:200 - WKS-NT-POS)
027500                                    TO WKS-NT-TEMP(1:200 - WKS-NT-POS)
027600        MOVE SPACES               TO CON-NAME
027700        MOVE WKS-NT-TEMP(1:200 - WKS-NT-POS) TO CON-NAME
027800     END-IF
027900     MOVE ZEROES TO WKS-NT-POS
028000     INSPECT CON-NUMBER TALLYING WKS-NT-POS FOR LEADING SPACE
028100     IF WKS-NT-POS > 0 AND WKS-NT-POS < 10
028200        MOVE CON-NUMBER(WKS-NT-POS + 1:10 - WKS-NT-POS)
028300                                    TO WKS-NT-TEMP(1:10 - WKS-NT-POS)
028400        MOVE SPACES               TO CON-NUMBER
028500        MOVE WKS-NT-TEMP(1:10 - WKS-NT-POS) TO CON-NUMBER
028600     END-IF
028700     MOVE ZEROES TO WKS-NT-POS
028800     INSPECT CON-DISTRICT-NAME TALLYING WKS-NT-POS
028900                               FOR LEADING SPACE
029000     IF WKS-NT-POS > 0 AND WKS-NT-POS < 100
029100        MOVE CON-DISTRICT-NAME(WKS-NT-POS + 1:100 - WKS-NT-POS)
029200                                    TO WKS-NT-TEMP(1:100 - WKS-NT-POS)
029300        MOVE SPACES               TO CON-DISTRICT-NAME
029400        MOVE WKS-NT-TEMP(1:100 - WKS-NT-POS) TO CON-DISTRICT-NAME
029500     END-IF
029600     MOVE ZEROES TO WKS-NT-POS
029700     INSPECT CON-DIVISION-NAME TALLYING WKS-NT-POS
029800                               FOR LEADING SPACE
029900     IF WKS-NT-POS > 0 AND WKS-NT-POS < 100
030000        MOVE CON-DIVISION-NAME(WKS-NT-POS + 1:100 - WKS-NT-POS)
030100                                    TO WKS-NT-TEMP(1:100 - WKS-NT-POS)
030200        MOVE SPACES               TO CON-DIVISION-NAME
030300        MOVE WKS-NT-TEMP(1:100 - WKS-NT-POS) TO CON-DIVISION-NAME
030400     END-IF
030500     MOVE ZEROES TO WKS-NT-POS
030600     INSPECT CON-AREA-DESC TALLYING WKS-NT-POS FOR LEADING SPACE
030700     IF WKS-NT-POS > 0 AND WKS-NT-POS < 200
030800        MOVE CON-AREA-DESC(WKS-NT-POS + 1:200 - WKS-NT-POS)
030900                                    TO WKS-NT-TEMP(1:200 - WKS-NT-POS)
031000        MOVE SPACES               TO CON-AREA-DESC
031100        MOVE WKS-NT-TEMP(1:200 - WKS-NT-POS) TO CON-AREA-DESC
031200     END-IF.
031300 222-NORMALIZA-TEXTO-EXIT. EXIT.
031400
031500 230-ESCRIBE-ERROR SECTION.
031600     MOVE WKS-RENGLON TO ERR-ROW
031700     WRITE ERROR-OUT-REC
031800     MOVE 1 TO WKS-HAY-ERRORES
031900     ADD 1 TO WKS-FAILED-ROWS.
032000 230-ESCRIBE-ERROR-EXIT. EXIT.
032100
032200******************************************************************
032300*  PASADA 2: IMPORTACION (UPSERT) -- REGLAS B11,B12,B13,B15      *
032400******************************************************************
032500 300-PASADA-IMPORTACION SECTION.
032600     PERFORM 310-UPSERT-CIRCUNSCRIPCION
032700             VARYING WKS-J FROM 1 BY 1
032800             UNTIL WKS-J > WKS-CON-COUNT.
032900 300-PASADA-IMPORTACION-EXIT. EXIT.
033000
033100 310-UPSERT-CIRCUNSCRIPCION SECTION.
033200     MOVE WKS-CON-ENTRY(WKS-J) TO CONSTITUENCY-IN-REC
033300
033400*--> REGLA B11: DIVISION PADRE
033500     MOVE CON-DIVISION-NAME TO DVM-NAME
033600     READ DIVISION-MST
033700         KEY IS DVM-NAME
033800     END-READ
033900     IF FS-DIVISION-MST NOT EQUAL 0
034000        MOVE 'CON-DIVISION-NAME' TO ERR-COLUMN
034100        MOVE WKS-J                TO ERR-ROW
034200        STRING 'Division not found: '
034300               CON-DIVISION-NAME DELIMITED BY SIZE
034400               INTO ERR-MESSAGE
034500        WRITE ERROR-OUT-REC
034600        ADD 1 TO WKS-FAILED-ROWS
034700     ELSE
034800*--> REGLA B11: DISTRITO PADRE (NOMBRE + DIVISION)
034900        MOVE CON-DISTRICT-NAME TO DSM-NAME
035000        MOVE DVM-ID            TO DSM-DIVISION-ID-A
035100        READ DISTRICT-MST
035200            KEY IS DSM-ALT-KEY
035300        END-READ
035400        IF FS-DISTRICT-MST NOT EQUAL 0
035500           MOVE 'CON-DISTRICT-NAME' TO ERR-COLUMN
035600           MOVE WKS-J                TO ERR-ROW
035700           STRING 'District not found: '
035800                  CON-DISTRICT-NAME DELIMITED BY SIZE
035900                  INTO ERR-MESSAGE
036000           WRITE ERROR-OUT-REC
036100           ADD 1 TO WKS-FAILED-ROWS
036200        ELSE
036300           MOVE CON-NUMBER     TO CNM-NUMBER
036400           MOVE DSM-ID         TO CNM-DISTRICT-ID
036500           READ CONSTITUENCY-MST
036600               KEY IS CNM-LLAVE
036700           END-READ
036800           EVALUATE FS-CONSTITUENCY-MST
036900               WHEN 0
037000                   MOVE CON-NAME        TO CNM-NAME
037100                   MOVE DVM-ID          TO CNM-DIVISION-ID
037200                   MOVE CON-AREA-DESC   TO CNM-AREA-DESC
037300*-->               REGLA B13: VOTANTES EN BLANCO = CERO
037400                   IF CON-TOTAL-VOTERS-X EQUAL SPACES
037500                      MOVE ZEROES            TO CNM-TOTAL-VOTERS
037600                   ELSE
037700                      MOVE CON-TOTAL-VOTERS   TO CNM-TOTAL-VOTERS
037800                   END-IF
037900*-->               REGLA B13: INDICADOR ACTIVO EN BLANCO = 'Y'
038000                   IF CON-ACTIVE-FLAG EQUAL SPACES
038100                      MOVE 'Y' TO CON-ACTIVE-FLAG
038200                   END-IF
038300                   MOVE CON-ACTIVE-FLAG TO CNM-ACTIVE-FLAG
038400                   REWRITE CONSTITUENCY-MST-REC
038500                   IF FS-CONSTITUENCY-MST EQUAL 0
038600                      ADD 1 TO WKS-SUCCESS-ROWS
038700                   ELSE
038800                      MOVE 'CON-NUMBER' TO ERR-COLUMN
038900                      MOVE WKS-J        TO ERR-ROW
039000                      MOVE 'Could not update constituency'
039100                                     TO ERR-MESSAGE
039200                      WRITE ERROR-OUT-REC
039300                      ADD 1 TO WKS-FAILED-ROWS
039400                   END-IF
039500               WHEN 23
039600                   ADD 1 TO WKS-NUEVO-ID
039700                   MOVE WKS-NUEVO-ID    TO CNM-ID
039800                   MOVE CON-NAME        TO CNM-NAME
039900                   MOVE DVM-ID          TO CNM-DIVISION-ID
040000                   MOVE CON-AREA-DESC   TO CNM-AREA-DESC
040100                   IF CON-TOTAL-VOTERS-X EQUAL SPACES
040200                      MOVE ZEROES            TO CNM-TOTAL-VOTERS
040300                   ELSE
040400                      MOVE CON-TOTAL-VOTERS   TO CNM-TOTAL-VOTERS
040500                   END-IF
040600*-->               REGLA B13: INDICADOR ACTIVO EN BLANCO = 'Y'
040700                   IF CON-ACTIVE-FLAG EQUAL SPACES
040800                      MOVE 'Y' TO CON-ACTIVE-FLAG
040900                   END-IF
041000                   MOVE CON-ACTIVE-FLAG TO CNM-ACTIVE-FLAG
041100                   WRITE CONSTITUENCY-MST-REC
041200                   IF FS-CONSTITUENCY-MST EQUAL 0
041300                      ADD 1 TO WKS-SUCCESS-ROWS
041400                   ELSE
041500                      MOVE 'CON-NUMBER' TO ERR-COLUMN
041600                      MOVE WKS-J        TO ERR-ROW
041700                      STRING 'Duplicate constituency number: '
041800                             CON-NUMBER DELIMITED BY SIZE
041900                             INTO ERR-MESSAGE
042000                      WRITE ERROR-OUT-REC
042100                      ADD 1 TO WKS-FAILED-ROWS
042200                   END-IF
042300               WHEN OTHER
042400                   MOVE 'READ'     TO ACCION
042500                   MOVE CNM-LLAVE  TO LLAVE
042600                   MOVE 'CONSTM'   TO ARCHIVO
042700                   CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
042800                           ACCION, LLAVE, FS-CONSTITUENCY-MST,
042900                           FSE-CONSTITUENCY-MST
043000                   PERFORM 990-CIERRA-ARCHIVOS
043100                   MOVE 91 TO RETURN-CODE
043200                   STOP RUN
043300           END-EVALUATE
043400        END-IF
043500     END-IF.
043600 310-UPSERT-CIRCUNSCRIPCION-EXIT. EXIT.
043700
043800******************************************************************
043900*  BITACORA DE CARGA (U10) -- REGLA B15                          *
044000******************************************************************
044100 900-ESCRIBE-BITACORA SECTION.
044200     MOVE 'CONSTITUENCY'      TO LOG-IMPORT-TYPE
044300     MOVE 'CONSTITUENCY-IN'   TO LOG-FILE-NAME
044400     MOVE WKS-TOTAL-ROWS      TO LOG-TOTAL-ROWS
044500     MOVE WKS-SUCCESS-ROWS    TO LOG-SUCCESSFUL-ROWS
044600     MOVE WKS-FAILED-ROWS     TO LOG-FAILED-ROWS
044700     IF HAY-ERRORES
044800        MOVE 'failed'         TO LOG-STATUS
044900     ELSE
045000        MOVE 'completed'      TO LOG-STATUS
045100     END-IF
045200     WRITE IMPORT-LOG-REC
045300     ADD 1 TO WKS-LINEAS-BITACORA.
045400 900-ESCRIBE-BITACORA-EXIT. EXIT.
045500
045600 950-ESTADISTICAS SECTION.
045700     DISPLAY '================================================'
045800             UPON CONSOLE
045900     DISPLAY 'ELCON010 - CARGA DE CIRCUNSCRIPCIONES' UPON CONSOLE
046000     MOVE WKS-TOTAL-ROWS   TO WKS-MASCARA
046100     DISPLAY 'TOTAL RENGLONES     : ' WKS-MASCARA UPON CONSOLE
046200     MOVE WKS-SUCCESS-ROWS TO WKS-MASCARA
046300     DISPLAY 'RENGLONES APLICADOS : ' WKS-MASCARA UPON CONSOLE
046400     MOVE WKS-FAILED-ROWS  TO WKS-MASCARA
046500     DISPLAY 'RENGLONES FALLIDOS  : ' WKS-MASCARA UPON CONSOLE
046600     MOVE WKS-LINEAS-BITACORA TO WKS-MASCARA
046700     DISPLAY 'RENGLONES DE BITACORA: ' WKS-MASCARA UPON CONSOLE
046800     DISPLAY '================================================'
046900             UPON CONSOLE.
047000 950-ESTADISTICAS-EXIT. EXIT.
047100
047200 990-CIERRA-ARCHIVOS SECTION.
047300     CLOSE CONSTITUENCY-IN DIVISION-MST DISTRICT-MST
047400           CONSTITUENCY-MST ERROR-OUT IMPORT-LOG-OUT.
047500 990-CIERRA-ARCHIVOS-EXIT. EXIT.
