000100******************************************************************
000200* COPY ELPTYI01 -- REGISTRO DE ENTRADA PARTIDO (U4)               *
000300* APLICACION : ELECCIONES/CARGA PARTIDOS Y CANDIDATOS             *
000400* USADO EN   : ELPTY010                                           *
000500* 2024-02-12 RSQC PETI-5504 CREACION INICIAL                      *
000600******************************************************************
000700 01  PARTY-IN-REC.
000800     05  PTY-NAME                    PIC X(200).
000900     05  PTY-ACRONYM                 PIC X(50).
001000     05  PTY-SYMBOL-NAME             PIC X(100).
001100     05  PTY-COLOR-CODE              PIC X(07).
001200     05  PTY-REGISTERED-FLAG         PIC X(01).
001300     05  FILLER                      PIC X(05).
