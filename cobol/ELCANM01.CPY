000100******************************************************************
000200* COPY ELCANM01 -- MAESTRO CANDIDATO (U5)                         *
000300* APLICACION : ELECCIONES/CARGA PARTIDOS Y CANDIDATOS             *
000400* USADO EN   : ELCAN010, ELPRS010, ELCRS010, ELSTP010, ELSTC010,  *
000500*              ELXCN010                                           *
000600* LLAVE PRIMARIA : CDM-LLAVE (FULL-NAME + CONSTITUENCY-ID + YEAR) *
000700* 2024-02-14 RSQC PETI-5505 CREACION INICIAL                      *
000800******************************************************************
000900 01  CANDIDATE-MST-REC.
001000     05  CDM-LLAVE.
001100         10  CDM-FULL-NAME           PIC X(200).
001200         10  CDM-CONSTITUENCY-ID     PIC 9(07).
001300         10  CDM-ELECTION-YEAR       PIC 9(04).
001400     05  CDM-ID                      PIC 9(07).
001500     05  CDM-BENGALI-NAME            PIC X(200).
001600     05  CDM-PARTY-ID                PIC 9(07).
001700     05  CDM-ELECTION-TYPE           PIC X(20).
001800     05  CDM-AGE                     PIC 9(03).
001900     05  CDM-EDUCATION               PIC X(100).
002000     05  CDM-PROFESSION              PIC X(100).
002100     05  CDM-CANDIDATE-NUMBER        PIC X(20).
002200     05  CDM-DEPOSIT-STATUS          PIC X(50).
002300     05  CDM-ACTIVE-FLAG             PIC X(01).
002400         88  CDM-IS-ACTIVE                   VALUE 'Y'.
002500     05  FILLER                      PIC X(10).
