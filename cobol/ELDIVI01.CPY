000100******************************************************************
000200* COPY ELDIVI01 -- REGISTRO DE ENTRADA DIVISION (U1)              *
000300* APLICACION : ELECCIONES/CARGA GEOGRAFIA                         *
000400* USADO EN   : ELDIV010                                           *
000500* 2024-02-06 RSQC PETI-5501 CREACION INICIAL                      *
000600******************************************************************
000700 01  DIVISION-IN-REC.
000800     05  DIV-NAME                    PIC X(100).
000900     05  DIV-CODE                    PIC X(10).
001000     05  DIV-BENGALI-NAME            PIC X(100).
001100     05  DIV-TOTAL-POPULATION-X      PIC X(09).
001200     05  DIV-TOTAL-POPULATION REDEFINES DIV-TOTAL-POPULATION-X
001300                                     PIC 9(09).
001400     05  DIV-TOTAL-VOTERS-X          PIC X(09).
001500     05  DIV-TOTAL-VOTERS    REDEFINES DIV-TOTAL-VOTERS-X
001600                                     PIC 9(09).
001700     05  FILLER                      PIC X(05).
