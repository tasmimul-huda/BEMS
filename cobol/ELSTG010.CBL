000100******************************************************************
000200* FECHA       : 10/03/2024                                       *
000300* PROGRAMADOR : ROSA SIQUI (RSQC)                                *
000400* APLICACION  : ELECCIONES/REPORTES                              *
000500* PROGRAMA    : ELSTG010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECORRE CADA MAESTRO DEL SISTEMA DE ELECCIONES   *
000800*             : EN UNA SOLA PASADA Y ACUMULA LOS CONTADORES DE   *
000900*             : GEOGRAFIA, CANDIDATOS, ELECCION Y CARGAS         *
001000* ARCHIVOS    : DIVISION-MST=C,DISTRICT-MST=C,                   *
001100*             : CONSTITUENCY-MST=C,PARTY-MST=C,CANDIDATE-MST=C,  *
001200*             : POLLCENTER-MST=C,DEMOGRAPH-MST=C,                *
001300*             : POLLRESULT-MST=C,CONRESULT-MST=C,                *
001400*             : IMPORT-LOG-IN=C,STATS-REPORT-OUT=A               *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* PETI/RATIONAL: 5520                                            *
001700* NOMBRE      : REPORTE DE ESTADISTICAS GENERALES DEL SISTEMA    *
001800******************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000* 2024-03-10 RSQC PETI-5520 CREACION INICIAL                     *
002100* 1999-05-20 PEDR Y2K-019 REVISION GENERAL, NO APLICA            *
002200* 2024-04-22 JOMG PETI-5575 SE AGREGA CONTEO DE CARGAS (IMPORTS) *
002300******************************************************************
002400 ID DIVISION.
002500 PROGRAM-ID. ELSTG010.
002600 AUTHOR. ROSA SIQUI.
002700 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
002800 DATE-WRITTEN. 10/03/2024.
002900 DATE-COMPILED.
003000 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT DIVISION-MST ASSIGN TO DIVISM
003800            ORGANIZATION  IS INDEXED
003900            ACCESS        IS SEQUENTIAL
004000            RECORD KEY    IS DVM-CODE
004100            FILE STATUS   IS FS-DIVISION-MST.
004200
004300     SELECT DISTRICT-MST ASSIGN TO DISTRM
004400            ORGANIZATION  IS INDEXED
004500            ACCESS        IS SEQUENTIAL
004600            RECORD KEY    IS DSM-LLAVE
004700            FILE STATUS   IS FS-DISTRICT-MST.
004800
004900     SELECT CONSTITUENCY-MST ASSIGN TO CONSTM
005000            ORGANIZATION  IS INDEXED
005100            ACCESS        IS SEQUENTIAL
005200            RECORD KEY    IS CNM-LLAVE
005300            FILE STATUS   IS FS-CONSTITUENCY-MST.
005400
005500     SELECT PARTY-MST ASSIGN TO PARTYM
005600            ORGANIZATION  IS INDEXED
005700            ACCESS        IS SEQUENTIAL
005800            RECORD KEY    IS PTM-NAME
005900            FILE STATUS   IS FS-PARTY-MST.
006000
006100     SELECT CANDIDATE-MST ASSIGN TO CANDIDM
006200            ORGANIZATION  IS INDEXED
006300            ACCESS        IS SEQUENTIAL
006400            RECORD KEY    IS CDM-LLAVE
006500            FILE STATUS   IS FS-CANDIDATE-MST.
006600
006700     SELECT POLLCENTER-MST ASSIGN TO POLCENM
006800            ORGANIZATION  IS INDEXED
006900            ACCESS        IS SEQUENTIAL
007000            RECORD KEY    IS PCM-CODE
007100            FILE STATUS   IS FS-POLLCENTER-MST.
007200
007300     SELECT DEMOGRAPH-MST ASSIGN TO DEMOGRM
007400            ORGANIZATION  IS INDEXED
007500            ACCESS        IS SEQUENTIAL
007600            RECORD KEY    IS DMM-LLAVE
007700            FILE STATUS   IS FS-DEMOGRAPH-MST.
007800
007900     SELECT POLLRESULT-MST ASSIGN TO PRSLTM
008000            ORGANIZATION  IS INDEXED
008100            ACCESS        IS SEQUENTIAL
008200            RECORD KEY    IS PRM-LLAVE
008300            FILE STATUS   IS FS-POLLRESULT-MST.
008400
008500     SELECT CONRESULT-MST ASSIGN TO CONRESM
008600            ORGANIZATION  IS INDEXED
008700            ACCESS        IS SEQUENTIAL
008800            RECORD KEY    IS CRM-LLAVE
008900            FILE STATUS   IS FS-CONRESULT-MST.
009000
009100     SELECT IMPORT-LOG-IN ASSIGN TO IMPLOGIN
009200            ORGANIZATION  IS LINE SEQUENTIAL
009300            FILE STATUS   IS FS-IMPORT-LOG-IN.
009400
009500     SELECT STATS-REPORT-OUT ASSIGN TO STATSOUT
009600            ORGANIZATION  IS LINE SEQUENTIAL
009700            FILE STATUS   IS FS-STATS-REPORT.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100******************************************************************
010200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010300******************************************************************
010400 FD  DIVISION-MST
010500     RECORDING MODE IS F.
010600     COPY ELDIVM01.
010700 FD  DISTRICT-MST
010800     RECORDING MODE IS F.
010900     COPY ELDSTM01.
011000 FD  CONSTITUENCY-MST
011100     RECORDING MODE IS F.
011200     COPY ELCONM01.
011300 FD  PARTY-MST
011400     RECORDING MODE IS F.
011500     COPY ELPTYM01.
011600 FD  CANDIDATE-MST
011700     RECORDING MODE IS F.
011800     COPY ELCANM01.
011900 FD  POLLCENTER-MST
012000     RECORDING MODE IS F.
012100     COPY ELPCNM01.
012200 FD  DEMOGRAPH-MST
012300     RECORDING MODE IS F.
012400     COPY ELDEMM01.
012500 FD  POLLRESULT-MST
012600     RECORDING MODE IS F.
012700     COPY ELPRSM01.
012800 FD  CONRESULT-MST
012900     RECORDING MODE IS F.
013000     COPY ELCRSM01.
013100 FD  IMPORT-LOG-IN
013200     RECORDING MODE IS F.
013300     COPY ELIMPL01.
013400 FD  STATS-REPORT-OUT
013500     RECORDING MODE IS F.
013600 01  STATS-REPORT-REC.
013700     05  RPT-LINE                    PIC X(70).
013800     05  FILLER                      PIC X(10).
013900
014000 WORKING-STORAGE SECTION.
014100 77  WKS-LINEAS-REPORTE  PIC 9(07) COMP VALUE ZEROES.
014200******************************************************************
014300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014400******************************************************************
014500 01  WKS-FS-STATUS.
014600     05  FS-DIVISION-MST          PIC 9(02) VALUE ZEROES.
014700     05  FS-DISTRICT-MST          PIC 9(02) VALUE ZEROES.
014800     05  FS-CONSTITUENCY-MST      PIC 9(02) VALUE ZEROES.
014900     05  FS-PARTY-MST             PIC 9(02) VALUE ZEROES.
015000     05  FS-CANDIDATE-MST         PIC 9(02) VALUE ZEROES.
015100     05  FS-POLLCENTER-MST        PIC 9(02) VALUE ZEROES.
015200     05  FS-DEMOGRAPH-MST         PIC 9(02) VALUE ZEROES.
015300     05  FS-POLLRESULT-MST        PIC 9(02) VALUE ZEROES.
015400     05  FS-CONRESULT-MST         PIC 9(02) VALUE ZEROES.
015500     05  FS-IMPORT-LOG-IN         PIC 9(02) VALUE ZEROES.
015600     05  FS-STATS-REPORT          PIC 9(02) VALUE ZEROES.
015700     05  FSE-DIVISION-MST.
015800         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
015900         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016000         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016100     05  FSE-DIVISION-MST-ALPHA  REDEFINES FSE-DIVISION-MST
016200                                  PIC X(06).
016300     05  FSE-DISTRICT-MST.
016400         10  FSE-DST-RETURN       PIC S9(4) COMP-5 VALUE 0.
016500         10  FSE-DST-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
016600         10  FSE-DST-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
016700     05  FSE-DISTRICT-MST-ALPHA  REDEFINES FSE-DISTRICT-MST
016800                                  PIC X(06).
016900     05  FSE-CONSTITUENCY-MST.
017000         10  FSE-CNS-RETURN       PIC S9(4) COMP-5 VALUE 0.
017100         10  FSE-CNS-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
017200         10  FSE-CNS-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
017300     05  FSE-CONSTITUENCY-MST-ALPHA REDEFINES FSE-CONSTITUENCY-MST
017400                                  PIC X(06).
017500     05  PROGRAMA                 PIC X(08) VALUE 'ELSTG010'.
017600     05  ARCHIVO                  PIC X(08) VALUE SPACES.
017700     05  ACCION                   PIC X(10) VALUE SPACES.
017800     05  LLAVE                    PIC X(32) VALUE SPACES.
017900******************************************************************
018000*              RECURSOS DE TRABAJO Y CONTADORES ACUMULADOS       *
018100******************************************************************
018200     05  FILLER                   PIC X(04) VALUE SPACES.
018300 01  WKS-VARIABLES-TRABAJO.
018400     05  WKS-FIN-ARCHIVO          PIC 9(01) VALUE ZEROES.
018500         88  FIN-ARCHIVO                  VALUE 1.
018600*--> GEOGRAFIA
018700     05  WKS-CNT-DIVISIONES       PIC 9(09) COMP VALUE ZEROES.
018800     05  WKS-CNT-DISTRITOS        PIC 9(09) COMP VALUE ZEROES.
018900     05  WKS-CNT-CIRCUNSCRIP      PIC 9(09) COMP VALUE ZEROES.
019000     05  WKS-CNT-CIRCUNSCRIP-ACT  PIC 9(09) COMP VALUE ZEROES.
019100*--> CANDIDATOS
019200     05  WKS-CNT-PARTIDOS         PIC 9(09) COMP VALUE ZEROES.
019300     05  WKS-CNT-CANDIDATOS       PIC 9(09) COMP VALUE ZEROES.
019400     05  WKS-CNT-CANDIDATOS-ACT   PIC 9(09) COMP VALUE ZEROES.
019500*--> ELECCION
019600     05  WKS-CNT-CENTROS          PIC 9(09) COMP VALUE ZEROES.
019700     05  WKS-CNT-DEMOGRAFIA       PIC 9(09) COMP VALUE ZEROES.
019800     05  WKS-CNT-RESULTADOS       PIC 9(09) COMP VALUE ZEROES.
019900     05  WKS-CNT-RESULT-CIRC      PIC 9(09) COMP VALUE ZEROES.
020000*--> CARGAS
020100     05  WKS-CNT-CARGAS           PIC 9(09) COMP VALUE ZEROES.
020200     05  WKS-CNT-CARGAS-OK        PIC 9(09) COMP VALUE ZEROES.
020300     05  WKS-CNT-CARGAS-MAL       PIC 9(09) COMP VALUE ZEROES.
020400     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
020500
020600     05  FILLER                   PIC X(04) VALUE SPACES.
020700 PROCEDURE DIVISION.
020800******************************************************************
020900*               S E C C I O N    P R I N C I P A L               *
021000******************************************************************
021100 000-MAIN SECTION.
021200     PERFORM 100-INICIALIZACION
021300     PERFORM 200-CUENTA-GEOGRAFIA
021400     PERFORM 300-CUENTA-CANDIDATOS
021500     PERFORM 400-CUENTA-ELECCION
021600     PERFORM 500-CUENTA-CARGAS
021700     PERFORM 800-ESCRIBE-REPORTE
021800     PERFORM 950-ESTADISTICAS
021900     PERFORM 990-CIERRA-ARCHIVOS
022000     STOP RUN.
022100 000-MAIN-EXIT. EXIT.
022200
022300 100-INICIALIZACION SECTION.
022400     OPEN INPUT DIVISION-MST DISTRICT-MST CONSTITUENCY-MST
022500                PARTY-MST CANDIDATE-MST POLLCENTER-MST
022600                DEMOGRAPH-MST POLLRESULT-MST CONRESULT-MST
022700                IMPORT-LOG-IN
022800          OUTPUT STATS-REPORT-OUT.
022900 100-INICIALIZACION-EXIT. EXIT.
023000
023100******************************************************************
023200*  GEOGRAFIA: DIVISIONES, DISTRITOS, CIRCUNSCRIPCIONES           *
023300******************************************************************
023400 200-CUENTA-GEOGRAFIA SECTION.
023500     MOVE ZEROES TO WKS-FIN-ARCHIVO
023600     PERFORM 210-LEE-DIVISION THRU 210-LEE-DIVISION-EXIT
023700             UNTIL FIN-ARCHIVO
023800     MOVE ZEROES TO WKS-FIN-ARCHIVO
023900     PERFORM 220-LEE-DISTRITO UNTIL FIN-ARCHIVO
024000     MOVE ZEROES TO WKS-FIN-ARCHIVO
024100     PERFORM 230-LEE-CIRCUNSCRIPCION UNTIL FIN-ARCHIVO.
024200 200-CUENTA-GEOGRAFIA-EXIT. EXIT.
024300
024400 210-LEE-DIVISION SECTION.
024500     READ DIVISION-MST NEXT RECORD
024600         AT END
024700             MOVE 1 TO WKS-FIN-ARCHIVO
024800         NOT AT END
024900             ADD 1 TO WKS-CNT-DIVISIONES
025000     END-READ.
025100 210-LEE-DIVISION-EXIT. EXIT.
025200
025300 220-LEE-DISTRITO SECTION.
025400     READ DISTRICT-MST NEXT RECORD
025500         AT END
025600             MOVE 1 TO WKS-FIN-ARCHIVO
025700         NOT AT END
025800             ADD 1 TO WKS-CNT-DISTRITOS
025900     END-READ.
026000 220-LEE-DISTRITO-EXIT. EXIT.
026100
026200 230-LEE-CIRCUNSCRIPCION SECTION.
026300     READ CONSTITUENCY-MST NEXT RECORD
026400         AT END
026500             MOVE 1 TO WKS-FIN-ARCHIVO
026600         NOT AT END
026700             ADD 1 TO WKS-CNT-CIRCUNSCRIP
026800             IF CNM-IS-ACTIVE
026900                ADD 1 TO WKS-CNT-CIRCUNSCRIP-ACT
027000             END-IF
027100     END-READ.
027200 230-LEE-CIRCUNSCRIPCION-EXIT. EXIT.
027300
027400******************************************************************
027500*  CANDIDATOS: PARTIDOS, CANDIDATOS, CANDIDATOS ACTIVOS          *
027600******************************************************************
027700 300-CUENTA-CANDIDATOS SECTION.
027800     MOVE ZEROES TO WKS-FIN-ARCHIVO
027900     PERFORM 310-LEE-PARTIDO UNTIL FIN-ARCHIVO
028000     MOVE ZEROES TO WKS-FIN-ARCHIVO
028100     PERFORM 320-LEE-CANDIDATO UNTIL FIN-ARCHIVO.
028200 300-CUENTA-CANDIDATOS-EXIT. EXIT.
028300
028400 310-LEE-PARTIDO SECTION.
028500     READ PARTY-MST NEXT RECORD
028600         AT END
028700             MOVE 1 TO WKS-FIN-ARCHIVO
028800         NOT AT END
028900             ADD 1 TO WKS-CNT-PARTIDOS
029000     END-READ.
029100 310-LEE-PARTIDO-EXIT. EXIT.
029200
029300 320-LEE-CANDIDATO SECTION.
029400     READ CANDIDATE-MST NEXT RECORD
029500         AT END
029600             MOVE 1 TO WKS-FIN-ARCHIVO
029700         NOT AT END
029800             ADD 1 TO WKS-CNT-CANDIDATOS
029900             IF CDM-IS-ACTIVE
030000                ADD 1 TO WKS-CNT-CANDIDATOS-ACT
030100             END-IF
030200     END-READ.
030300 320-LEE-CANDIDATO-EXIT. EXIT.
030400
030500******************************************************************
030600*  ELECCION: CENTROS, DEMOGRAFIA, RESULTADOS, RESULT-CIRC        *
030700******************************************************************
030800 400-CUENTA-ELECCION SECTION.
030900     MOVE ZEROES TO WKS-FIN-ARCHIVO
031000     PERFORM 410-LEE-CENTRO UNTIL FIN-ARCHIVO
031100     MOVE ZEROES TO WKS-FIN-ARCHIVO
031200     PERFORM 420-LEE-DEMOGRAFIA UNTIL FIN-ARCHIVO
031300     MOVE ZEROES TO WKS-FIN-ARCHIVO
031400     PERFORM 430-LEE-RESULTADO UNTIL FIN-ARCHIVO
031500     MOVE ZEROES TO WKS-FIN-ARCHIVO
031600     PERFORM 440-LEE-RESULT-CIRC UNTIL FIN-ARCHIVO.
031700 400-CUENTA-ELECCION-EXIT. EXIT.
031800
031900 410-LEE-CENTRO SECTION.
032000     READ POLLCENTER-MST NEXT RECORD
032100         AT END
032200             MOVE 1 TO WKS-FIN-ARCHIVO
032300         NOT AT END
032400             ADD 1 TO WKS-CNT-CENTROS
032500     END-READ.
032600 410-LEE-CENTRO-EXIT. EXIT.
032700
032800 420-LEE-DEMOGRAFIA SECTION.
032900     READ DEMOGRAPH-MST NEXT RECORD
033000         AT END
033100             MOVE 1 TO WKS-FIN-ARCHIVO
033200         NOT AT END
033300             ADD 1 TO WKS-CNT-DEMOGRAFIA
033400     END-READ.
033500 420-LEE-DEMOGRAFIA-EXIT. EXIT.
033600
033700 430-LEE-RESULTADO SECTION.
033800     READ POLLRESULT-MST NEXT RECORD
033900         AT END
034000             MOVE 1 TO WKS-FIN-ARCHIVO
034100         NOT AT END
034200             ADD 1 TO WKS-CNT-RESULTADOS
034300     END-READ.
034400 430-LEE-RESULTADO-EXIT. EXIT.
034500
034600 440-LEE-RESULT-CIRC SECTION.
034700     READ CONRESULT-MST NEXT RECORD
034800         AT END
034900             MOVE 1 TO WKS-FIN-ARCHIVO
035000         NOT AT END
035100             ADD 1 TO WKS-CNT-RESULT-CIRC
035200     END-READ.
035300 440-LEE-RESULT-CIRC-EXIT. EXIT.
035400
035500******************************************************************
035600*  CARGAS: TOTAL, COMPLETADAS, FALLIDAS (BITACORA U10)           *
035700******************************************************************
035800 500-CUENTA-CARGAS SECTION.
035900     MOVE ZEROES TO WKS-FIN-ARCHIVO
036000     PERFORM 510-LEE-BITACORA UNTIL FIN-ARCHIVO.
036100 500-CUENTA-CARGAS-EXIT. EXIT.
036200
036300 510-LEE-BITACORA SECTION.
036400     READ IMPORT-LOG-IN
036500         AT END
036600             MOVE 1 TO WKS-FIN-ARCHIVO
036700         NOT AT END
036800             ADD 1 TO WKS-CNT-CARGAS
036900             IF LOG-STATUS EQUAL 'completed'
037000                ADD 1 TO WKS-CNT-CARGAS-OK
037100             ELSE
037200                IF LOG-STATUS EQUAL 'failed'
037300                   ADD 1 TO WKS-CNT-CARGAS-MAL
037400                END-IF
037500             END-IF
037600     END-READ.
037700 510-LEE-BITACORA-EXIT. EXIT.
037800
037900 800-ESCRIBE-REPORTE SECTION.
038000     MOVE SPACES TO STATS-REPORT-REC
038100     STRING 'BEMS SYSTEM STATISTICS' DELIMITED BY SIZE
038200            INTO RPT-LINE
038300     WRITE STATS-REPORT-REC
038400     MOVE SPACES TO STATS-REPORT-REC
038500     WRITE STATS-REPORT-REC
038600
038700     MOVE WKS-CNT-DIVISIONES TO WKS-MASCARA
038800     MOVE SPACES TO STATS-REPORT-REC
038900     STRING 'GEOGRAPHY DIVISIONS           : ' WKS-MASCARA
039000            DELIMITED BY SIZE INTO RPT-LINE
039100     WRITE STATS-REPORT-REC
039200     MOVE WKS-CNT-DISTRITOS TO WKS-MASCARA
039300     MOVE SPACES TO STATS-REPORT-REC
039400     STRING 'GEOGRAPHY DISTRICTS           : ' WKS-MASCARA
039500            DELIMITED BY SIZE INTO RPT-LINE
039600     WRITE STATS-REPORT-REC
039700     MOVE WKS-CNT-CIRCUNSCRIP TO WKS-MASCARA
039800     MOVE SPACES TO STATS-REPORT-REC
039900     STRING 'GEOGRAPHY CONSTITUENCIES      : ' WKS-MASCARA
040000            DELIMITED BY SIZE INTO RPT-LINE
040100     WRITE STATS-REPORT-REC
040200     MOVE WKS-CNT-CIRCUNSCRIP-ACT TO WKS-MASCARA
040300     MOVE SPACES TO STATS-REPORT-REC
040400     STRING 'GEOGRAPHY ACTIVE CONSTIT.     : ' WKS-MASCARA
040500            DELIMITED BY SIZE INTO RPT-LINE
040600     WRITE STATS-REPORT-REC
040700
040800     MOVE WKS-CNT-PARTIDOS TO WKS-MASCARA
040900     MOVE SPACES TO STATS-REPORT-REC
041000     STRING 'CANDIDATES PARTIES            : ' WKS-MASCARA
041100            DELIMITED BY SIZE INTO RPT-LINE
041200     WRITE STATS-REPORT-REC
041300     MOVE WKS-CNT-CANDIDATOS TO WKS-MASCARA
041400     MOVE SPACES TO STATS-REPORT-REC
041500     STRING 'CANDIDATES TOTAL              : ' WKS-MASCARA
041600            DELIMITED BY SIZE INTO RPT-LINE
041700     WRITE STATS-REPORT-REC
041800     MOVE WKS-CNT-CANDIDATOS-ACT TO WKS-MASCARA
041900     MOVE SPACES TO STATS-REPORT-REC
042000     STRING 'CANDIDATES ACTIVE             : ' WKS-MASCARA
042100            DELIMITED BY SIZE INTO RPT-LINE
042200     WRITE STATS-REPORT-REC
042300
042400     MOVE WKS-CNT-CENTROS TO WKS-MASCARA
042500     MOVE SPACES TO STATS-REPORT-REC
042600     STRING 'ELECTION POLLING CENTERS      : ' WKS-MASCARA
042700            DELIMITED BY SIZE INTO RPT-LINE
042800     WRITE STATS-REPORT-REC
042900     MOVE WKS-CNT-DEMOGRAFIA TO WKS-MASCARA
043000     MOVE SPACES TO STATS-REPORT-REC
043100     STRING 'ELECTION DEMOGRAPHIC ROWS     : ' WKS-MASCARA
043200            DELIMITED BY SIZE INTO RPT-LINE
043300     WRITE STATS-REPORT-REC
043400     MOVE WKS-CNT-RESULTADOS TO WKS-MASCARA
043500     MOVE SPACES TO STATS-REPORT-REC
043600     STRING 'ELECTION POLLING RESULTS      : ' WKS-MASCARA
043700            DELIMITED BY SIZE INTO RPT-LINE
043800     WRITE STATS-REPORT-REC
043900     MOVE WKS-CNT-RESULT-CIRC TO WKS-MASCARA
044000     MOVE SPACES TO STATS-REPORT-REC
044100     STRING 'ELECTION CONSTIT. RESULTS     : ' WKS-MASCARA
044200            DELIMITED BY SIZE INTO RPT-LINE
044300     WRITE STATS-REPORT-REC
044400
044500     MOVE WKS-CNT-CARGAS TO WKS-MASCARA
044600     MOVE SPACES TO STATS-REPORT-REC
044700     STRING 'IMPORTS TOTAL LOGS            : ' WKS-MASCARA
044800            DELIMITED BY SIZE INTO RPT-LINE
044900     WRITE STATS-REPORT-REC
045000     MOVE WKS-CNT-CARGAS-OK TO WKS-MASCARA
045100     MOVE SPACES TO STATS-REPORT-REC
045200     STRING 'IMPORTS COMPLETED             : ' WKS-MASCARA
045300            DELIMITED BY SIZE INTO RPT-LINE
045400     WRITE STATS-REPORT-REC
045500     MOVE WKS-CNT-CARGAS-MAL TO WKS-MASCARA
045600     MOVE SPACES TO STATS-REPORT-REC
045700     STRING 'IMPORTS FAILED                : ' WKS-MASCARA
045800            DELIMITED BY SIZE INTO RPT-LINE
045900     WRITE STATS-REPORT-REC
046000     ADD 1 TO WKS-LINEAS-REPORTE.
046100 800-ESCRIBE-REPORTE-EXIT. EXIT.
046200
046300******************************************************************
046400*    ESTADISTICAS DE EJECUCION                                    *
046500******************************************************************
046600 950-ESTADISTICAS SECTION.
046700     MOVE WKS-LINEAS-REPORTE TO WKS-MASCARA
046800     DISPLAY 'LINEAS DE REPORTE ESCRITAS: ' WKS-MASCARA UPON CONSOLE.
046900 950-ESTADISTICAS-EXIT. EXIT.
047000
047100 990-CIERRA-ARCHIVOS SECTION.
047200     CLOSE DIVISION-MST DISTRICT-MST CONSTITUENCY-MST PARTY-MST
047300           CANDIDATE-MST POLLCENTER-MST DEMOGRAPH-MST
047400           POLLRESULT-MST CONRESULT-MST IMPORT-LOG-IN
047500           STATS-REPORT-OUT.
047600 990-CIERRA-ARCHIVOS-EXIT. EXIT.
