000100******************************************************************
000200* COPY ELDEMM01 -- MAESTRO DEMOGRAFIA VOTANTE (U8)                *
000300* APLICACION : ELECCIONES/CARGA RESULTADOS                        *
000400* USADO EN   : ELDEM010, ELSTG010                                 *
000500* LLAVE PRIMARIA : DMM-LLAVE (CONSTITUENCY-ID + YEAR)             *
000600* 2024-02-23 RSQC PETI-5508 CREACION INICIAL                      *
000700******************************************************************
000800 01  DEMOGRAPH-MST-REC.
000900     05  DMM-LLAVE.
001000         10  DMM-CONSTITUENCY-ID     PIC 9(07).
001100         10  DMM-ELECTION-YEAR       PIC 9(04).
001200     05  DMM-ID                      PIC 9(07).
001300     05  DMM-TOTAL-VOTERS            PIC 9(09).
001400     05  DMM-MALE-VOTERS             PIC 9(09).
001500     05  DMM-FEMALE-VOTERS           PIC 9(09).
001600     05  DMM-OTHER-VOTERS            PIC 9(09).
001700     05  DMM-AGE-BANDS.
001800         10  DMM-AGE-18-25           PIC 9(09).
001900         10  DMM-AGE-26-35           PIC 9(09).
002000         10  DMM-AGE-36-45           PIC 9(09).
002100         10  DMM-AGE-46-55           PIC 9(09).
002200         10  DMM-AGE-56-65           PIC 9(09).
002300         10  DMM-AGE-66-PLUS         PIC 9(09).
002400     05  DMM-SOURCE                  PIC X(100).
002500     05  DMM-LAST-UPDATED            PIC X(19).
002600     05  FILLER                      PIC X(10).
