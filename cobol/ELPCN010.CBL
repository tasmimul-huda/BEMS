000100******************************************************************
000200* FECHA       : 19/02/2024                                       *
000300* PROGRAMADOR : ROSA SIQUI (RSQC)                                *
000400* APLICACION  : ELECCIONES/CARGA RESULTADOS                      *
000500* PROGRAMA    : ELPCN010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y ACTUALIZA EL MAESTRO DE CENTROS DE      *
000800*             : VOTACION A PARTIR DE POLLCENTER-IN, RESOLVIENDO  *
000900*             : LA CIRCUNSCRIPCION PADRE POR NUMERO              *
001000* ARCHIVOS    : POLLCENTERIN=C,CONSTITUENCY-MST=C,               *
001100*             : POLLCENTER-MST=A,ERROR-OUT=A,IMPORT-LOG-OUT=A    *
001200* ACCION (ES) : V=VALIDA, I=IMPORTA, D=DRY-RUN                   *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* PETI/RATIONAL: 5506                                            *
001500* NOMBRE      : CARGA DE CENTROS DE VOTACION                     *
001600******************************************************************
001700* BITACORA DE CAMBIOS                                            *
001800* 2024-02-19 RSQC PETI-5506 CREACION INICIAL                     *
001900* 1999-03-22 PEDR Y2K-014 REVISION GENERAL, NO APLICA            *
002000* 2024-04-02 RSQC PETI-5561 SE AGREGA MODO DRY-RUN               *
002100* 2024-05-14 JOMG PETI-5589 SE IMPLEMENTA RECORTE DE ESPACIOS EN *
002200*            CAMPOS DE TEXTO (REGLA B14) ANTES DE VALIDAR        *
002300* 2024-05-20 JOMG PETI-5598 TOTAL DE VOTANTES EN BLANCO AHORA    *
002400*            DEFAULTEA A CERO; INDICADOR ACTIVO EN BLANCO SE     *
002500*            DEFAULTEA A 'Y' (REGLA B13)                        *
002600******************************************************************
002700 ID DIVISION.
002800 PROGRAM-ID. ELPCN010.
002900 AUTHOR. ROSA SIQUI.
003000 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
003100 DATE-WRITTEN. 19/02/2024.
003200 DATE-COMPILED.
003300 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT POLLCENTER-IN ASSIGN TO PCENTRIN
004100            ORGANIZATION  IS LINE SEQUENTIAL
004200            FILE STATUS   IS FS-POLLCENTER-IN.
004300
004400     SELECT CONSTITUENCY-MST ASSIGN TO CONSTM
004500            ORGANIZATION  IS INDEXED
004600            ACCESS        IS DYNAMIC
004700            RECORD KEY    IS CNM-LLAVE
004800            ALTERNATE RECORD KEY IS CNM-NUMBER
004900            FILE STATUS   IS FS-CONSTITUENCY-MST.
005000
005100     SELECT POLLCENTER-MST ASSIGN TO PCENTRM
005200            ORGANIZATION  IS INDEXED
005300            ACCESS        IS DYNAMIC
005400            RECORD KEY    IS PCM-CODE
005500            FILE STATUS   IS FS-POLLCENTER-MST
005600                             FSE-POLLCENTER-MST.
005700
005800     SELECT ERROR-OUT    ASSIGN TO ERROROUT
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            FILE STATUS   IS FS-ERROR-OUT.
006100
006200     SELECT IMPORT-LOG-OUT ASSIGN TO IMPLOGOUT
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-IMPORT-LOG.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800******************************************************************
006900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007000******************************************************************
007100 FD  POLLCENTER-IN
007200     RECORDING MODE IS F.
007300     COPY ELPCNI01.
007400 FD  CONSTITUENCY-MST
007500     RECORDING MODE IS F.
007600     COPY ELCONM01.
007700 FD  POLLCENTER-MST
007800     RECORDING MODE IS F.
007900     COPY ELPCNM01.
008000 FD  ERROR-OUT
008100     RECORDING MODE IS F.
008200     COPY ELERRR01.
008300 FD  IMPORT-LOG-OUT
008400     RECORDING MODE IS F.
008500     COPY ELIMPL01.
008600
008700 WORKING-STORAGE SECTION.
008800 77  WKS-LINEAS-BITACORA        PIC 9(05) COMP VALUE ZEROES.
008900******************************************************************
009000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009100******************************************************************
009200 01  WKS-FS-STATUS.
009300     05  FS-POLLCENTER-IN         PIC 9(02) VALUE ZEROES.
009400     05  FS-ERROR-OUT             PIC 9(02) VALUE ZEROES.
009500     05  FS-IMPORT-LOG            PIC 9(02) VALUE ZEROES.
009600     05  FS-CONSTITUENCY-MST      PIC 9(02) VALUE ZEROES.
009700     05  FS-POLLCENTER-MST        PIC 9(02) VALUE ZEROES.
009800     05  FSE-POLLCENTER-MST.
009900         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010000         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010100         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010200     05  FSE-POLLCENTER-MST-ALPHA REDEFINES FSE-POLLCENTER-MST
010300                                  PIC X(06).
010400     05  PROGRAMA                 PIC X(08) VALUE 'ELPCN010'.
010500     05  ARCHIVO                  PIC X(08) VALUE SPACES.
010600     05  ACCION                   PIC X(10) VALUE SPACES.
010700     05  LLAVE                    PIC X(50) VALUE SPACES.
010800******************************************************************
010900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011000******************************************************************
011100     05  FILLER                   PIC X(04) VALUE SPACES.
011200 01  WKS-VARIABLES-TRABAJO.
011300     05  WKS-FIN-POLLCENTER-IN    PIC 9(01) VALUE ZEROES.
011400         88  FIN-POLLCENTER-IN            VALUE 1.
011500     05  WKS-MODO-EJECUCION       PIC X(01) VALUE 'I'.
011600         88  MODO-DRY-RUN                 VALUE 'D'.
011700     05  WKS-HAY-ERRORES          PIC 9(01) VALUE ZEROES.
011800         88  HAY-ERRORES                  VALUE 1.
011900     05  WKS-RENGLON              PIC 9(07) COMP VALUE 1.
012000     05  WKS-J                    PIC 9(07) COMP VALUE ZEROES.
012100     05  WKS-TOTAL-ROWS           PIC 9(07) COMP VALUE ZEROES.
012200     05  WKS-SUCCESS-ROWS         PIC 9(07) COMP VALUE ZEROES.
012300     05  WKS-FAILED-ROWS          PIC 9(07) COMP VALUE ZEROES.
012400     05  WKS-NUEVO-ID             PIC 9(07) COMP VALUE ZEROES.
012500     05  WKS-NT-POS               PIC 9(03) COMP VALUE ZEROES.
012600     05  WKS-NT-TEMP              PIC X(100) VALUE SPACES.
012700     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
012800     05  WKS-FECHA-HORA-SIS.
012900         10  WKS-FECHA-SIS        PIC 9(08).
013000         10  WKS-HORA-SIS         PIC 9(08).
013100*--> TABLA DE RENGLONES VALIDOS PARA LA SEGUNDA PASADA (IMPORTA)
013200     05  FILLER                   PIC X(04) VALUE SPACES.
013300 01  WKS-TABLA-CENTROS.
013400     05  WKS-PCN-COUNT            PIC 9(07) COMP VALUE ZEROES.
013500     05  WKS-PCN-ENTRY            PIC X(289)
013600                      OCCURS 0 TO 5000 TIMES
013700                      DEPENDING ON WKS-PCN-COUNT
013800                      INDEXED BY WKS-PCN-IX.
013900
014000     05  FILLER                   PIC X(04) VALUE SPACES.
014100 PROCEDURE DIVISION.
014200******************************************************************
014300*               S E C C I O N    P R I N C I P A L               *
014400******************************************************************
014500 000-MAIN SECTION.
014600     PERFORM 100-INICIALIZACION
014700     PERFORM 200-PASADA-VALIDACION
014800     IF HAY-ERRORES
014900        MOVE ZEROES         TO WKS-SUCCESS-ROWS
015000        MOVE WKS-TOTAL-ROWS TO WKS-FAILED-ROWS
015100        PERFORM 900-ESCRIBE-BITACORA
015200     ELSE
015300        IF MODO-DRY-RUN
015400           COMPUTE WKS-SUCCESS-ROWS =
015500                   WKS-TOTAL-ROWS - WKS-FAILED-ROWS
015600           PERFORM 900-ESCRIBE-BITACORA
015700        ELSE
015800           PERFORM 300-PASADA-IMPORTACION
015900           PERFORM 900-ESCRIBE-BITACORA
016000        END-IF
016100     END-IF
016200     PERFORM 950-ESTADISTICAS
016300     PERFORM 990-CIERRA-ARCHIVOS
016400     STOP RUN.
016500 000-MAIN-EXIT. EXIT.
016600
016700 100-INICIALIZACION SECTION.
016800     ACCEPT WKS-MODO-EJECUCION FROM SYSIN
016900     ACCEPT WKS-FECHA-SIS FROM DATE
017000     ACCEPT WKS-HORA-SIS  FROM TIME
017100     OPEN INPUT  POLLCENTER-IN
017200                 CONSTITUENCY-MST
017300          I-O    POLLCENTER-MST
017400          OUTPUT ERROR-OUT
017500                 IMPORT-LOG-OUT
017600     IF FS-POLLCENTER-MST NOT EQUAL 0 AND 05
017700        MOVE 'OPEN'      TO ACCION
017800        MOVE SPACES      TO LLAVE
017900        MOVE 'PCENTRM'   TO ARCHIVO
018000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018100                           FS-POLLCENTER-MST, FSE-POLLCENTER-MST
018200        DISPLAY '>>> ERROR AL ABRIR POLLCENTER-MST <<<'
018300                UPON CONSOLE
018400        MOVE 91 TO RETURN-CODE
018500        STOP RUN
018600     END-IF.
018700 100-INICIALIZACION-EXIT. EXIT.
018800
018900******************************************************************
019000*  PASADA 1: VALIDACION -- REGLAS B1, B5                        *
019100******************************************************************
019200 200-PASADA-VALIDACION SECTION.
019300     PERFORM 210-LEE-POLLCENTER-IN
019400     PERFORM 220-VALIDA-UN-RENGLON THRU 220-VALIDA-UN-RENGLON-EXIT
019500             UNTIL FIN-POLLCENTER-IN.
019600 200-PASADA-VALIDACION-EXIT. EXIT.
019700
019800 210-LEE-POLLCENTER-IN SECTION.
019900     READ POLLCENTER-IN
020000         AT END
020100             MOVE 1 TO WKS-FIN-POLLCENTER-IN
020200     END-READ.
020300 210-LEE-POLLCENTER-IN-EXIT. EXIT.
020400
020500 220-VALIDA-UN-RENGLON SECTION.
020600     ADD 1 TO WKS-RENGLON
020700     ADD 1 TO WKS-TOTAL-ROWS
020800     PERFORM 222-NORMALIZA-TEXTO
020900
021000     IF PCN-CODE EQUAL SPACES
021100        MOVE 'PCN-CODE' TO ERR-COLUMN
021200        STRING 'PCN-CODE is required' DELIMITED BY SIZE
021300               INTO ERR-MESSAGE
021400        PERFORM 230-ESCRIBE-ERROR
021500     ELSE
021600        IF PCN-CODE(2:1) EQUAL SPACES
021700           MOVE 'PCN-CODE' TO ERR-COLUMN
021800           STRING 'PCN-CODE must be at least 2 characters'
021900                  DELIMITED BY SIZE INTO ERR-MESSAGE
022000           PERFORM 230-ESCRIBE-ERROR
022100        END-IF
022200     END-IF
022300     IF PCN-NAME EQUAL SPACES
022400        MOVE 'PCN-NAME' TO ERR-COLUMN
022500        STRING 'PCN-NAME is required' DELIMITED BY SIZE
022600               INTO ERR-MESSAGE
022700        PERFORM 230-ESCRIBE-ERROR
022800     ELSE
022900        IF PCN-NAME(2:1) EQUAL SPACES
023000           MOVE 'PCN-NAME' TO ERR-COLUMN
023100           STRING 'PCN-NAME must be at least 2 characters'
023200                  DELIMITED BY SIZE INTO ERR-MESSAGE
023300           PERFORM 230-ESCRIBE-ERROR
023400        END-IF
023500     END-IF
023600     IF PCN-CONSTITUENCY-NUMBER EQUAL SPACES
023700        MOVE 'PCN-CONSTITUENCY-NUMBER' TO ERR-COLUMN
023800        STRING 'PCN-CONSTITUENCY-NUMBER is required'
023900               DELIMITED BY SIZE INTO ERR-MESSAGE
024000        PERFORM 230-ESCRIBE-ERROR
024100     END-IF
024200
024300*--> REGLA B5: LATITUD -90..90, LONGITUD -180..180 CUANDO VIENEN
024400     IF PCN-LATITUDE-X NOT EQUAL SPACES
024500        IF PCN-LATITUDE < -90 OR > 90
024600           MOVE 'PCN-LATITUDE' TO ERR-COLUMN
024700           STRING 'PCN-LATITUDE must be between -90 and 90'
024800                  DELIMITED BY SIZE INTO ERR-MESSAGE
024900           PERFORM 230-ESCRIBE-ERROR
025000        END-IF
025100     END-IF
025200     IF PCN-LONGITUDE-X NOT EQUAL SPACES
025300        IF PCN-LONGITUDE < -180 OR > 180
025400           MOVE 'PCN-LONGITUDE' TO ERR-COLUMN
025500           STRING 'PCN-LONGITUDE must be between -180 and 180'
025600                  DELIMITED BY SIZE INTO ERR-MESSAGE
025700           PERFORM 230-ESCRIBE-ERROR
025800        END-IF
025900     END-IF
026000
026100     ADD 1 TO WKS-PCN-COUNT
026200     MOVE POLLCENTER-IN-REC TO WKS-PCN-ENTRY(WKS-PCN-COUNT)
026300
026400     PERFORM 210-LEE-POLLCENTER-IN.
026500 220-VALIDA-UN-RENGLON-EXIT. EXIT.
026600
026700*--> REGLA B14: SE RECORTAN ESPACIOS SOBRANTES DE LOS CAMPOS DE
026800*    TEXTO ANTES DE VALIDAR Y ANTES DE GRABAR AL MAESTRO
026900 222-NORMALIZA-TEXTO SECTION.
027000     MOVE ZEROES TO WKS-NT-POS
027100     INSPECT PCN-CODE TALLYING WKS-NT-POS FOR LEADING SPACE
027200     IF WKS-NT-POS > 0 AND WKS-NT-POS < 50
027300        MOVE PCN-CODE(WKS-NT-POS + 1:50 - WKS-NT-POS)
027400                                    TO WKS-NT-TEMP(1:50 - WKS-NT-POS)
027500        MOVE SPACES               TO PCN-CODE
027600        MOVE WKS-NT-TEMP(1:50 - WKS-NT-POS) TO PCN-CODE
027700     END-IF
027800
027900     MOVE ZEROES TO WKS-NT-POS
028000     INSPECT PCN-NAME TALLYING WKS-NT-POS FOR LEADING SPACE
028100     IF WKS-NT-POS > 0 AND WKS-NT-POS < 100
028200        MOVE PCN-NAME(WKS-NT-POS + 1:100 - WKS-NT-POS)
028300                                    TO WKS-NT-TEMP(1:100 - WKS-NT-POS)
028400        MOVE SPACES               TO PCN-NAME
028500        MOVE WKS-NT-TEMP(1:100 - WKS-NT-POS) TO PCN-NAME
028600     END-IF
028700
028800     MOVE ZEROES TO WKS-NT-POS
028900     INSPECT PCN-CONSTITUENCY-NUMBER TALLYING WKS-NT-POS
029000        FOR LEADING SPACE
029100     IF WKS-NT-POS > 0 AND WKS-NT-POS < 10
029200        MOVE PCN-CONSTITUENCY-NUMBER(WKS-NT-POS + 1:10 - WKS-NT-POS)
029300                                    TO WKS-NT-TEMP(1:10 - WKS-NT-POS)
029400        MOVE SPACES               TO PCN-CONSTITUENCY-NUMBER
029500        MOVE WKS-NT-TEMP(1:10 - WKS-NT-POS) TO PCN-CONSTITUENCY-NUMBER
029600     END-IF
029700
029800     MOVE ZEROES TO WKS-NT-POS
029900     INSPECT PCN-LOCATION TALLYING WKS-NT-POS FOR LEADING SPACE
030000     IF WKS-NT-POS > 0 AND WKS-NT-POS < 100
030100        MOVE PCN-LOCATION(WKS-NT-POS + 1:100 - WKS-NT-POS)
030200                                    TO WKS-NT-TEMP(1:100 - WKS-NT-POS)
030300        MOVE SPACES               TO PCN-LOCATION
030400        MOVE WKS-NT-TEMP(1:100 - WKS-NT-POS) TO PCN-LOCATION
030500     END-IF.
030600 222-NORMALIZA-TEXTO-EXIT. EXIT.
030700
030800 230-ESCRIBE-ERROR SECTION.
030900     MOVE WKS-RENGLON TO ERR-ROW
031000     WRITE ERROR-OUT-REC
031100     MOVE 1 TO WKS-HAY-ERRORES
031200     ADD 1 TO WKS-FAILED-ROWS.
031300 230-ESCRIBE-ERROR-EXIT. EXIT.
031400
031500******************************************************************
031600*  PASADA 2: IMPORTACION -- REGLAS B11,B12,B13,B15               *
031700******************************************************************
031800 300-PASADA-IMPORTACION SECTION.
031900     PERFORM 310-UPSERT-CENTRO
032000             VARYING WKS-J FROM 1 BY 1
032100             UNTIL WKS-J > WKS-PCN-COUNT.
032200 300-PASADA-IMPORTACION-EXIT. EXIT.
032300
032400 310-UPSERT-CENTRO SECTION.
032500     MOVE WKS-PCN-ENTRY(WKS-J) TO POLLCENTER-IN-REC
032600
032700*--> REGLA B11: CIRCUNSCRIPCION POR NUMERO (LLAVE ALTERNA GLOBAL)
032800     MOVE PCN-CONSTITUENCY-NUMBER TO CNM-NUMBER
032900     READ CONSTITUENCY-MST
033000         KEY IS CNM-NUMBER
033100     END-READ
033200     IF FS-CONSTITUENCY-MST NOT EQUAL 0
033300        MOVE 'PCN-CONSTITUENCY-NUMBER' TO ERR-COLUMN
033400        MOVE WKS-J                       TO ERR-ROW
033500        STRING 'Constituency not found: '
033600               PCN-CONSTITUENCY-NUMBER DELIMITED BY SIZE
033700               INTO ERR-MESSAGE
033800        WRITE ERROR-OUT-REC
033900        ADD 1 TO WKS-FAILED-ROWS
034000     ELSE
034100        MOVE PCN-CODE TO PCM-CODE
034200        READ POLLCENTER-MST
034300            KEY IS PCM-CODE
034400        END-READ
034500        EVALUATE FS-POLLCENTER-MST
034600            WHEN 0
034700                PERFORM 320-MUEVE-DATOS-CENTRO
034800                REWRITE POLLCENTER-MST-REC
034900                IF FS-POLLCENTER-MST EQUAL 0
035000                   ADD 1 TO WKS-SUCCESS-ROWS
035100                ELSE
035200                   MOVE 'PCN-CODE' TO ERR-COLUMN
035300                   MOVE WKS-J       TO ERR-ROW
035400                   MOVE 'Could not update polling center'
035500                                  TO ERR-MESSAGE
035600                   WRITE ERROR-OUT-REC
035700                   ADD 1 TO WKS-FAILED-ROWS
035800                END-IF
035900            WHEN 23
036000                ADD 1 TO WKS-NUEVO-ID
036100                MOVE WKS-NUEVO-ID TO PCM-ID
036200                PERFORM 320-MUEVE-DATOS-CENTRO
036300                WRITE POLLCENTER-MST-REC
036400                IF FS-POLLCENTER-MST EQUAL 0
036500                   ADD 1 TO WKS-SUCCESS-ROWS
036600                ELSE
036700                   MOVE 'PCN-CODE' TO ERR-COLUMN
036800                   MOVE WKS-J       TO ERR-ROW
036900                   MOVE 'Could not create polling center'
037000                                  TO ERR-MESSAGE
037100                   WRITE ERROR-OUT-REC
037200                   ADD 1 TO WKS-FAILED-ROWS
037300                END-IF
037400            WHEN OTHER
037500                MOVE 'READ'      TO ACCION
037600                MOVE PCM-CODE    TO LLAVE
037700                MOVE 'PCENTRM'   TO ARCHIVO
037800                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
037900                        LLAVE, FS-POLLCENTER-MST,
038000                        FSE-POLLCENTER-MST
038100                PERFORM 990-CIERRA-ARCHIVOS
038200                MOVE 91 TO RETURN-CODE
038300                STOP RUN
038400        END-EVALUATE
038500     END-IF.
038600 310-UPSERT-CENTRO-EXIT. EXIT.
038700
038800 320-MUEVE-DATOS-CENTRO SECTION.
038900     MOVE PCN-NAME            TO PCM-NAME
039000     MOVE CNM-ID              TO PCM-CONSTITUENCY-ID
039100     MOVE PCN-LOCATION        TO PCM-LOCATION
039200     IF PCN-LATITUDE-X EQUAL SPACES
039300        MOVE ZEROES           TO PCM-LATITUDE
039400     ELSE
039500        MOVE PCN-LATITUDE     TO PCM-LATITUDE
039600     END-IF
039700     IF PCN-LONGITUDE-X EQUAL SPACES
039800        MOVE ZEROES           TO PCM-LONGITUDE
039900     ELSE
040000        MOVE PCN-LONGITUDE    TO PCM-LONGITUDE
040100     END-IF
040200     IF PCN-TOTAL-VOTERS-X EQUAL SPACES
040300        MOVE ZEROES           TO PCM-TOTAL-VOTERS
040400     ELSE
040500        MOVE PCN-TOTAL-VOTERS TO PCM-TOTAL-VOTERS
040600     END-IF
040700*-->  REGLA B13: INDICADOR ACTIVO EN BLANCO = 'Y'
040800     IF PCN-ACTIVE-FLAG EQUAL SPACES
040900        MOVE 'Y' TO PCN-ACTIVE-FLAG
041000     END-IF
041100     MOVE PCN-ACTIVE-FLAG     TO PCM-ACTIVE-FLAG.
041200 320-MUEVE-DATOS-CENTRO-EXIT. EXIT.
041300
041400******************************************************************
041500*  BITACORA DE CARGA (U10) -- REGLA B15                          *
041600******************************************************************
041700 900-ESCRIBE-BITACORA SECTION.
041800     MOVE 'POLLING_CENTER'     TO LOG-IMPORT-TYPE
041900     MOVE 'POLLCENTER-IN'      TO LOG-FILE-NAME
042000     MOVE WKS-TOTAL-ROWS       TO LOG-TOTAL-ROWS
042100     MOVE WKS-SUCCESS-ROWS     TO LOG-SUCCESSFUL-ROWS
042200     MOVE WKS-FAILED-ROWS      TO LOG-FAILED-ROWS
042300     IF HAY-ERRORES
042400        MOVE 'failed'          TO LOG-STATUS
042500     ELSE
042600        MOVE 'completed'       TO LOG-STATUS
042700     END-IF
042800     WRITE IMPORT-LOG-REC
042900     ADD 1 TO WKS-LINEAS-BITACORA.
043000 900-ESCRIBE-BITACORA-EXIT. EXIT.
043100
043200 950-ESTADISTICAS SECTION.
043300     DISPLAY '================================================'
043400             UPON CONSOLE
043500     DISPLAY 'ELPCN010 - CARGA DE CENTROS DE VOTACION'
043600             UPON CONSOLE
043700     MOVE WKS-TOTAL-ROWS   TO WKS-MASCARA
043800     DISPLAY 'TOTAL RENGLONES     : ' WKS-MASCARA UPON CONSOLE
043900     MOVE WKS-SUCCESS-ROWS TO WKS-MASCARA
044000     DISPLAY 'RENGLONES APLICADOS : ' WKS-MASCARA UPON CONSOLE
044100     MOVE WKS-FAILED-ROWS  TO WKS-MASCARA
044200     DISPLAY 'RENGLONES FALLIDOS  : ' WKS-MASCARA UPON CONSOLE
044300     MOVE WKS-LINEAS-BITACORA TO WKS-MASCARA
044400     DISPLAY 'RENGLONES DE BITACORA: ' WKS-MASCARA UPON CONSOLE
044500     DISPLAY '================================================'
044600             UPON CONSOLE.
044700 950-ESTADISTICAS-EXIT. EXIT.
044800
044900 990-CIERRA-ARCHIVOS SECTION.
045000     CLOSE POLLCENTER-IN CONSTITUENCY-MST POLLCENTER-MST
045100           ERROR-OUT IMPORT-LOG-OUT.
045200 990-CIERRA-ARCHIVOS-EXIT. EXIT.
