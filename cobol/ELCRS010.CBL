000100******************************************************************
000200* FECHA       : 26/02/2024                                       *
000300* PROGRAMADOR : JORGE MIGUEL (JOMG)                              *
000400* APLICACION  : ELECCIONES/CARGA RESULTADOS                      *
000500* PROGRAMA    : ELCRS010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y ACTUALIZA EL MAESTRO DE RESULTADOS DE   *
000800*             : CIRCUNSCRIPCION, RESOLVIENDO CANDIDATO GANADOR   *
000900*             : Y PARTIDO GANADOR CUANDO SE INFORMAN             *
001000* ARCHIVOS    : CONRESULTIN=C,CONSTITUENCY-MST=C,CANDIDATE-MST=C,*
001100*             : PARTY-MST=C,CONRESULT-MST=A,ERROR-OUT=A,         *
001200*             : IMPORT-LOG-OUT=A                                 *
001300* ACCION (ES) : V=VALIDA, I=IMPORTA, D=DRY-RUN                   *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* PETI/RATIONAL: 5509                                            *
001600* NOMBRE      : CARGA DE RESULTADOS DE CIRCUNSCRIPCION           *
001700******************************************************************
001800* BITACORA DE CAMBIOS                                            *
001900* 2024-02-26 JOMG PETI-5509 CREACION INICIAL                     *
002000* 1999-05-03 PEDR Y2K-017 REVISION GENERAL, NO APLICA            *
002100* 2024-03-30 JOMG PETI-5550 SE AGREGA VALIDACION BALANCE VOTOS   *
002200* 2024-04-05 RSQC PETI-5562 SE AGREGA MODO DRY-RUN               *
002300* 2024-04-18 JOMG PETI-5570 SE AGREGA SELLO CRM-DECLARED-AT      *
002400* 2024-05-14 JOMG PETI-5589 SE IMPLEMENTA RECORTE DE ESPACIOS EN *
002500*            CAMPOS DE TEXTO (REGLA B14) ANTES DE VALIDAR        *
002600******************************************************************
002700 ID DIVISION.
002800 PROGRAM-ID. ELCRS010.
002900 AUTHOR. JORGE MIGUEL.
003000 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
003100 DATE-WRITTEN. 26/02/2024.
003200 DATE-COMPILED.
003300 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CONRESULT-IN ASSIGN TO CONRESIN
004100            ORGANIZATION  IS LINE SEQUENTIAL
004200            FILE STATUS   IS FS-CONRESULT-IN.
004300
004400     SELECT CONSTITUENCY-MST ASSIGN TO CONSTM
004500            ORGANIZATION  IS INDEXED
004600            ACCESS        IS DYNAMIC
004700            RECORD KEY    IS CNM-LLAVE
004800            ALTERNATE RECORD KEY IS CNM-NUMBER
004900            FILE STATUS   IS FS-CONSTITUENCY-MST.
005000
005100     SELECT CANDIDATE-MST ASSIGN TO CANDIDM
005200            ORGANIZATION  IS INDEXED
005300            ACCESS        IS DYNAMIC
005400            RECORD KEY    IS CDM-LLAVE
005500            FILE STATUS   IS FS-CANDIDATE-MST.
005600
005700     SELECT PARTY-MST ASSIGN TO PARTYM
005800            ORGANIZATION  IS INDEXED
005900            ACCESS        IS DYNAMIC
006000            RECORD KEY    IS PTM-NAME
006100            FILE STATUS   IS FS-PARTY-MST.
006200
006300     SELECT CONRESULT-MST ASSIGN TO CONRESM
006400            ORGANIZATION  IS INDEXED
006500            ACCESS        IS DYNAMIC
006600            RECORD KEY    IS CRM-LLAVE
006700            FILE STATUS   IS FS-CONRESULT-MST
006800                             FSE-CONRESULT-MST.
006900
007000     SELECT ERROR-OUT    ASSIGN TO ERROROUT
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            FILE STATUS   IS FS-ERROR-OUT.
007300
007400     SELECT IMPORT-LOG-OUT ASSIGN TO IMPLOGOUT
007500            ORGANIZATION  IS LINE SEQUENTIAL
007600            FILE STATUS   IS FS-IMPORT-LOG.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000******************************************************************
008100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008200******************************************************************
008300 FD  CONRESULT-IN
008400     RECORDING MODE IS F.
008500     COPY ELCRSI01.
008600 FD  CONSTITUENCY-MST
008700     RECORDING MODE IS F.
008800     COPY ELCONM01.
008900 FD  CANDIDATE-MST
009000     RECORDING MODE IS F.
009100     COPY ELCANM01.
009200 FD  PARTY-MST
009300     RECORDING MODE IS F.
009400     COPY ELPTYM01.
009500 FD  CONRESULT-MST
009600     RECORDING MODE IS F.
009700     COPY ELCRSM01.
009800 FD  ERROR-OUT
009900     RECORDING MODE IS F.
010000     COPY ELERRR01.
010100 FD  IMPORT-LOG-OUT
010200     RECORDING MODE IS F.
010300     COPY ELIMPL01.
010400
010500 WORKING-STORAGE SECTION.
010600 77  WKS-LINEAS-BITACORA          PIC 9(05) COMP VALUE ZEROES.
010700******************************************************************
010800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010900******************************************************************
011000 01  WKS-FS-STATUS.
011100     05  FS-CONRESULT-IN          PIC 9(02) VALUE ZEROES.
011200     05  FS-ERROR-OUT             PIC 9(02) VALUE ZEROES.
011300     05  FS-IMPORT-LOG            PIC 9(02) VALUE ZEROES.
011400     05  FS-CONSTITUENCY-MST      PIC 9(02) VALUE ZEROES.
011500     05  FS-CANDIDATE-MST         PIC 9(02) VALUE ZEROES.
011600     05  FS-PARTY-MST             PIC 9(02) VALUE ZEROES.
011700     05  FS-CONRESULT-MST         PIC 9(02) VALUE ZEROES.
011800     05  FSE-CONRESULT-MST.
011900         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012000         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012100         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012200     05  FSE-CONRESULT-MST-ALPHA REDEFINES FSE-CONRESULT-MST
012300                                  PIC X(06).
012400     05  PROGRAMA                 PIC X(08) VALUE 'ELCRS010'.
012500     05  ARCHIVO                  PIC X(08) VALUE SPACES.
012600     05  ACCION                   PIC X(10) VALUE SPACES.
012700     05  LLAVE                    PIC X(32) VALUE SPACES.
012800******************************************************************
012900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013000******************************************************************
013100     05  FILLER                   PIC X(04) VALUE SPACES.
013200 01  WKS-VARIABLES-TRABAJO.
013300     05  WKS-FIN-CONRESULT-IN     PIC 9(01) VALUE ZEROES.
013400         88  FIN-CONRESULT-IN             VALUE 1.
013500     05  WKS-MODO-EJECUCION       PIC X(01) VALUE 'I'.
013600         88  MODO-DRY-RUN                 VALUE 'D'.
013700     05  WKS-HAY-ERRORES          PIC 9(01) VALUE ZEROES.
013800         88  HAY-ERRORES                  VALUE 1.
013900     05  WKS-RENGLON              PIC 9(07) COMP VALUE 1.
014000     05  WKS-J                    PIC 9(07) COMP VALUE ZEROES.
014100     05  WKS-TOTAL-ROWS           PIC 9(07) COMP VALUE ZEROES.
014200     05  WKS-SUCCESS-ROWS         PIC 9(07) COMP VALUE ZEROES.
014300     05  WKS-FAILED-ROWS          PIC 9(07) COMP VALUE ZEROES.
014400     05  WKS-NUEVO-ID             PIC 9(07) COMP VALUE ZEROES.
014500     05  WKS-NT-POS               PIC 9(03) COMP VALUE ZEROES.
014600     05  WKS-NT-TEMP              PIC X(200) VALUE SPACES.
014700     05  WKS-SUMA-VOTOS           PIC 9(09) COMP VALUE ZEROES.
014800     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
014900     05  WKS-MASCARA-VOTOS        PIC ZZZZZZZZ9 VALUE ZEROES.
015000     05  WKS-FECHA-HORA-SIS.
015100         10  WKS-FECHA-SIS        PIC 9(08).
015200         10  WKS-HORA-SIS         PIC 9(08).
015300     05  WKS-MARCA-TIEMPO.
015400         10  WKS-MT-ANIO          PIC 9(04).
015500         10  FILLER               PIC X(01) VALUE '-'.
015600         10  WKS-MT-MES           PIC 9(02).
015700         10  FILLER               PIC X(01) VALUE '-'.
015800         10  WKS-MT-DIA           PIC 9(02).
015900         10  FILLER               PIC X(01) VALUE ' '.
016000         10  WKS-MT-HOR           PIC 9(02).
016100         10  FILLER               PIC X(01) VALUE ':'.
016200         10  WKS-MT-MIN           PIC 9(02).
016300         10  FILLER               PIC X(01) VALUE ':'.
016400         10  WKS-MT-SEG           PIC 9(02).
016500*--> TABLA DE RENGLONES VALIDOS PARA LA SEGUNDA PASADA (IMPORTA)
016600 01  WKS-TABLA-RESULTADOS.
016700     05  WKS-CRS-COUNT            PIC 9(07) COMP VALUE ZEROES.
016800     05  WKS-CRS-ENTRY            PIC X(486)
016900                      OCCURS 0 TO 5000 TIMES
017000                      DEPENDING ON WKS-CRS-COUNT
017100                      INDEXED BY WKS-CRS-IX.
017200
017300     05  FILLER                   PIC X(04) VALUE SPACES.
017400 PROCEDURE DIVISION.
017500******************************************************************
017600*               S E C C I O N    P R I N C I P A L               *
017700******************************************************************
017800 000-MAIN SECTION.
017900     PERFORM 100-INICIALIZACION
018000     PERFORM 200-PASADA-VALIDACION
018100     IF HAY-ERRORES
018200        MOVE ZEROES         TO WKS-SUCCESS-ROWS
018300        MOVE WKS-TOTAL-ROWS TO WKS-FAILED-ROWS
018400        PERFORM 900-ESCRIBE-BITACORA
018500     ELSE
018600        IF MODO-DRY-RUN
018700           COMPUTE WKS-SUCCESS-ROWS =
018800                   WKS-TOTAL-ROWS - WKS-FAILED-ROWS
018900           PERFORM 900-ESCRIBE-BITACORA
019000        ELSE
019100           PERFORM 300-PASADA-IMPORTACION
019200           PERFORM 900-ESCRIBE-BITACORA
019300        END-IF
019400     END-IF
019500     PERFORM 950-ESTADISTICAS
019600     PERFORM 990-CIERRA-ARCHIVOS
019700     STOP RUN.
019800 000-MAIN-EXIT. EXIT.
019900
020000 100-INICIALIZACION SECTION.
020100     ACCEPT WKS-MODO-EJECUCION FROM SYSIN
020200     ACCEPT WKS-FECHA-SIS FROM DATE
020300     ACCEPT WKS-HORA-SIS  FROM TIME
020400     OPEN INPUT  CONRESULT-IN
020500                 CONSTITUENCY-MST
020600                 CANDIDATE-MST
020700                 PARTY-MST
020800          I-O    CONRESULT-MST
020900          OUTPUT ERROR-OUT
021000                 IMPORT-LOG-OUT
021100     IF FS-CONRESULT-MST NOT EQUAL 0 AND 05
021200        MOVE 'OPEN'      TO ACCION
021300        MOVE SPACES      TO LLAVE
021400        MOVE 'CONRESM'   TO ARCHIVO
021500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021600                           FS-CONRESULT-MST, FSE-CONRESULT-MST
021700        DISPLAY '>>> ERROR AL ABRIR CONRESULT-MST <<<'
021800                UPON CONSOLE
021900        MOVE 91 TO RETURN-CODE
022000        STOP RUN
022100     END-IF.
022200 100-INICIALIZACION-EXIT. EXIT.
022300
022400******************************************************************
022500*  PASADA 1: VALIDACION -- REGLAS B1, B9 (FORMATO), B10          *
022600******************************************************************
022700 200-PASADA-VALIDACION SECTION.
022800     PERFORM 210-LEE-CONRESULT-IN
022900     PERFORM 220-VALIDA-UN-RENGLON THRU 220-VALIDA-UN-RENGLON-EXIT
023000             UNTIL FIN-CONRESULT-IN.
023100 200-PASADA-VALIDACION-EXIT. EXIT.
023200
023300 210-LEE-CONRESULT-IN SECTION.
023400     READ CONRESULT-IN
023500         AT END
023600             MOVE 1 TO WKS-FIN-CONRESULT-IN
023700     END-READ.
023800 210-LEE-CONRESULT-IN-EXIT. EXIT.
023900
024000 220-VALIDA-UN-RENGLON SECTION.
024100     ADD 1 TO WKS-RENGLON
024200     ADD 1 TO WKS-TOTAL-ROWS
024300     PERFORM 222-NORMALIZA-TEXTO
024400
024500     IF CRS-CONSTITUENCY-NUMBER EQUAL SPACES
024600        MOVE 'CRS-CONSTITUENCY-NUMBER' TO ERR-COLUMN
024700        STRING 'CRS-CONSTITUENCY-NUMBER is required'
024800               DELIMITED BY SIZE INTO ERR-MESSAGE
024900        PERFORM 230-ESCRIBE-ERROR
025000     END-IF
025100
025200     IF CRS-ELECTION-YEAR-X EQUAL SPACES
025300        MOVE 'CRS-ELECTION-YEAR' TO ERR-COLUMN
025400        STRING 'CRS-ELECTION-YEAR is required' DELIMITED BY SIZE
025500               INTO ERR-MESSAGE
025600        PERFORM 230-ESCRIBE-ERROR
025700     ELSE
025800        IF CRS-ELECTION-YEAR-X NOT NUMERIC
025900           MOVE 'CRS-ELECTION-YEAR' TO ERR-COLUMN
026000           STRING 'CRS-ELECTION-YEAR must be a valid number'
026100                  DELIMITED BY SIZE INTO ERR-MESSAGE
026200           PERFORM 230-ESCRIBE-ERROR
026300        END-IF
026400     END-IF
026500
026600     IF CRS-TOTAL-VOTES-X EQUAL SPACES
026700        MOVE 'CRS-TOTAL-VOTES' TO ERR-COLUMN
026800        STRING 'CRS-TOTAL-VOTES is required' DELIMITED BY SIZE
026900               INTO ERR-MESSAGE
027000        PERFORM 230-ESCRIBE-ERROR
027100     ELSE
027200        IF CRS-TOTAL-VOTES-X NOT NUMERIC
027300           MOVE 'CRS-TOTAL-VOTES' TO ERR-COLUMN
027400           STRING 'CRS-TOTAL-VOTES must be a valid number'
027500                  DELIMITED BY SIZE INTO ERR-MESSAGE
027600           PERFORM 230-ESCRIBE-ERROR
027700        END-IF
027800     END-IF
027900
028000     IF CRS-VALID-VOTES-X EQUAL SPACES
028100        MOVE 'CRS-VALID-VOTES' TO ERR-COLUMN
028200        STRING 'CRS-VALID-VOTES is required' DELIMITED BY SIZE
028300               INTO ERR-MESSAGE
028400        PERFORM 230-ESCRIBE-ERROR
028500     ELSE
028600        IF CRS-VALID-VOTES-X NOT NUMERIC
028700           MOVE 'CRS-VALID-VOTES' TO ERR-COLUMN
028800           STRING 'CRS-VALID-VOTES must be a valid number'
028900                  DELIMITED BY SIZE INTO ERR-MESSAGE
029000           PERFORM 230-ESCRIBE-ERROR
029100        END-IF
029200     END-IF
029300
029400     IF CRS-REJECTED-VOTES-X EQUAL SPACES
029500        MOVE 'CRS-REJECTED-VOTES' TO ERR-COLUMN
029600        STRING 'CRS-REJECTED-VOTES is required' DELIMITED BY SIZE
029700               INTO ERR-MESSAGE
029800        PERFORM 230-ESCRIBE-ERROR
029900     ELSE
030000        IF CRS-REJECTED-VOTES-X NOT NUMERIC
030100           MOVE 'CRS-REJECTED-VOTES' TO ERR-COLUMN
030200           STRING 'CRS-REJECTED-VOTES must be a valid number'
030300                  DELIMITED BY SIZE INTO ERR-MESSAGE
030400           PERFORM 230-ESCRIBE-ERROR
030500        END-IF
030600     END-IF
030700
030800*--> REGLA B10: EL PORCENTAJE DE PARTICIPACION DEBE SER 0-100
030900     IF CRS-TURNOUT-PCT-X EQUAL SPACES
031000        MOVE 'CRS-TURNOUT-PCT' TO ERR-COLUMN
031100        STRING 'CRS-TURNOUT-PCT is required' DELIMITED BY SIZE
031200               INTO ERR-MESSAGE
031300        PERFORM 230-ESCRIBE-ERROR
031400     ELSE
031500        IF CRS-TURNOUT-PCT-X NOT NUMERIC
031600           MOVE 'CRS-TURNOUT-PCT' TO ERR-COLUMN
031700           STRING 'CRS-TURNOUT-PCT must be a valid number'
031800                  DELIMITED BY SIZE INTO ERR-MESSAGE
031900           PERFORM 230-ESCRIBE-ERROR
032000        ELSE
032100           IF CRS-TURNOUT-PCT < 0 OR CRS-TURNOUT-PCT > 100
032200              MOVE 'CRS-TURNOUT-PCT' TO ERR-COLUMN
032300              STRING 'CRS-TURNOUT-PCT must be between 0 and 100'
032400                     DELIMITED BY SIZE INTO ERR-MESSAGE
032500              PERFORM 230-ESCRIBE-ERROR
032600           END-IF
032700        END-IF
032800     END-IF
032900
033000*--> REGLA B9: VALIDOS + RECHAZADOS DEBE SER IGUAL AL TOTAL
033100     IF CRS-TOTAL-VOTES-X NUMERIC AND CRS-VALID-VOTES-X NUMERIC
033200                                  AND CRS-REJECTED-VOTES-X NUMERIC
033300        COMPUTE WKS-SUMA-VOTOS =
033400                CRS-VALID-VOTES + CRS-REJECTED-VOTES
033500        IF WKS-SUMA-VOTOS NOT EQUAL CRS-TOTAL-VOTES
033600           MOVE 'CRS-TOTAL-VOTES' TO ERR-COLUMN
033700           MOVE CRS-VALID-VOTES    TO WKS-MASCARA-VOTOS
033800           STRING 'Valid votes (' WKS-MASCARA-VOTOS
033900                  ') + Rejected votes ('
034000                  DELIMITED BY SIZE INTO ERR-MESSAGE
034100           MOVE CRS-REJECTED-VOTES TO WKS-MASCARA-VOTOS
034200           STRING ERR-MESSAGE DELIMITED BY SIZE
034300                  WKS-MASCARA-VOTOS ') must equal Total votes ('
034400                  DELIMITED BY SIZE INTO ERR-MESSAGE
034500           MOVE CRS-TOTAL-VOTES    TO WKS-MASCARA-VOTOS
034600           STRING ERR-MESSAGE DELIMITED BY SIZE
034700                  WKS-MASCARA-VOTOS ')' DELIMITED BY SIZE
034800                  INTO ERR-MESSAGE
034900           PERFORM 230-ESCRIBE-ERROR
035000        END-IF
035100     END-IF
035200
035300     ADD 1 TO WKS-CRS-COUNT
035400     MOVE CONRESULT-IN-REC TO WKS-CRS-ENTRY(WKS-CRS-COUNT)
035500
035600     PERFORM 210-LEE-CONRESULT-IN.
035700 220-VALIDA-UN-RENGLON-EXIT. EXIT.
035800
035900*--> REGLA B14: SE RECORTAN ESPACIOS SOBRANTES DE LOS CAMPOS DE
036000*    TEXTO ANTES DE VALIDAR Y ANTES DE GRABAR AL MAESTRO
036100 222-NORMALIZA-TEXTO SECTION.
036200     MOVE ZEROES TO WKS-NT-POS
036300     INSPECT CRS-CONSTITUENCY-NUMBER TALLYING WKS-NT-POS
036400        FOR LEADING SPACE
036500     IF WKS-NT-POS > 0 AND WKS-NT-POS < 10
036600        MOVE CRS-CONSTITUENCY-NUMBER(WKS-NT-POS + 1:10 - WKS-NT-POS)
036700                                    TO WKS-NT-TEMP(1:10 - WKS-NT-POS)
036800        MOVE SPACES               TO CRS-CONSTITUENCY-NUMBER
036900        MOVE WKS-NT-TEMP(1:10 - WKS-NT-POS) TO CRS-CONSTITUENCY-NUMBER
037000     END-IF
037100
037200     MOVE ZEROES TO WKS-NT-POS
037300     INSPECT CRS-ELECTION-TYPE TALLYING WKS-NT-POS FOR LEADING SPACE
037400     IF WKS-NT-POS > 0 AND WKS-NT-POS < 20
037500        MOVE CRS-ELECTION-TYPE(WKS-NT-POS + 1:20 - WKS-NT-POS)
037600                                    TO WKS-NT-TEMP(1:20 - WKS-NT-POS)
037700        MOVE SPACES               TO CRS-ELECTION-TYPE
037800        MOVE WKS-NT-TEMP(1:20 - WKS-NT-POS) TO CRS-ELECTION-TYPE
037900     END-IF
038000
038100     MOVE ZEROES TO WKS-NT-POS
038200     INSPECT CRS-WINNING-CANDIDATE-NAME TALLYING WKS-NT-POS
038300        FOR LEADING SPACE
038400     IF WKS-NT-POS > 0 AND WKS-NT-POS < 200
038500        MOVE CRS-WINNING-CANDIDATE-NAME(WKS-NT-POS + 1:200 - WKS-NT-POS)
038600                                    TO WKS-NT-TEMP(1:200 - WKS-NT-POS)
038700        MOVE SPACES               TO CRS-WINNING-CANDIDATE-NAME
038800        MOVE WKS-NT-TEMP(1:200 - WKS-NT-POS)
038900                                    TO CRS-WINNING-CANDIDATE-NAME
039000     END-IF
039100
039200     MOVE ZEROES TO WKS-NT-POS
039300     INSPECT CRS-WINNING-PARTY-NAME TALLYING WKS-NT-POS
039400        FOR LEADING SPACE
039500     IF WKS-NT-POS > 0 AND WKS-NT-POS < 200
039600        MOVE CRS-WINNING-PARTY-NAME(WKS-NT-POS + 1:200 - WKS-NT-POS)
039700                                    TO WKS-NT-TEMP(1:200 - WKS-NT-POS)
039800        MOVE SPACES               TO CRS-WINNING-PARTY-NAME
039900        MOVE WKS-NT-TEMP(1:200 - WKS-NT-POS) TO CRS-WINNING-PARTY-NAME
040000     END-IF.
040100 222-NORMALIZA-TEXTO-EXIT. EXIT.
040200
040300 230-ESCRIBE-ERROR SECTION.
040400     MOVE WKS-RENGLON TO ERR-ROW
040500     WRITE ERROR-OUT-REC
040600     MOVE 1 TO WKS-HAY-ERRORES
040700     ADD 1 TO WKS-FAILED-ROWS.
040800 230-ESCRIBE-ERROR-EXIT. EXIT.
040900
041000******************************************************************
041100*  PASADA 2: IMPORTACION -- REGLAS B9,B11,B14,B15                *
041200******************************************************************
041300 300-PASADA-IMPORTACION SECTION.
041400     PERFORM 310-UPSERT-RESULTADO
041500             VARYING WKS-J FROM 1 BY 1
041600             UNTIL WKS-J > WKS-CRS-COUNT.
041700 300-PASADA-IMPORTACION-EXIT. EXIT.
041800
041900 310-UPSERT-RESULTADO SECTION.
042000     MOVE WKS-CRS-ENTRY(WKS-J) TO CONRESULT-IN-REC
042100
042200*--> REGLA B9: VALIDOS + RECHAZADOS DEBE SER IGUAL AL TOTAL
042300     COMPUTE WKS-SUMA-VOTOS =
042400             CRS-VALID-VOTES + CRS-REJECTED-VOTES
042500     IF WKS-SUMA-VOTOS NOT EQUAL CRS-TOTAL-VOTES
042600        MOVE 'CRS-TOTAL-VOTES' TO ERR-COLUMN
042700        MOVE WKS-J              TO ERR-ROW
042800        MOVE CRS-VALID-VOTES    TO WKS-MASCARA-VOTOS
042900        STRING 'Valid votes (' WKS-MASCARA-VOTOS
043000               ') + Rejected votes ('
043100               DELIMITED BY SIZE INTO ERR-MESSAGE
043200        MOVE CRS-REJECTED-VOTES TO WKS-MASCARA-VOTOS
043300        STRING ERR-MESSAGE DELIMITED BY SIZE
043400               WKS-MASCARA-VOTOS ') must equal Total votes ('
043500               DELIMITED BY SIZE INTO ERR-MESSAGE
043600        MOVE CRS-TOTAL-VOTES    TO WKS-MASCARA-VOTOS
043700        STRING ERR-MESSAGE DELIMITED BY SIZE
043800               WKS-MASCARA-VOTOS ')' DELIMITED BY SIZE
043900               INTO ERR-MESSAGE
044000        WRITE ERROR-OUT-REC
044100        ADD 1 TO WKS-FAILED-ROWS
044200     ELSE
044300*--> REGLA B11: CIRCUNSCRIPCION POR NUMERO (REQUERIDA)
044400        MOVE CRS-CONSTITUENCY-NUMBER TO CNM-NUMBER
044500        READ CONSTITUENCY-MST
044600            KEY IS CNM-NUMBER
044700        END-READ
044800        IF FS-CONSTITUENCY-MST NOT EQUAL 0
044900           MOVE 'CRS-CONSTITUENCY-NUMBER' TO ERR-COLUMN
045000           MOVE WKS-J                       TO ERR-ROW
045100           STRING 'Constituency not found: '
045200                  CRS-CONSTITUENCY-NUMBER DELIMITED BY SIZE
045300                  INTO ERR-MESSAGE
045400           WRITE ERROR-OUT-REC
045500           ADD 1 TO WKS-FAILED-ROWS
045600        ELSE
045700           MOVE ZEROES TO CDM-ID
045800           MOVE ZEROES TO PTM-ID
045900*--> REGLA B11: GANADOR Y PARTIDO GANADOR SON OPCIONALES
046000           IF CRS-WINNING-CANDIDATE-NAME NOT EQUAL SPACES
046100              MOVE CRS-WINNING-CANDIDATE-NAME TO CDM-FULL-NAME
046200              MOVE CNM-ID                     TO
046300                                       CDM-CONSTITUENCY-ID
046400              MOVE CRS-ELECTION-YEAR          TO CDM-ELECTION-YEAR
046500              READ CANDIDATE-MST
046600                  KEY IS CDM-LLAVE
046700              END-READ
046800              IF FS-CANDIDATE-MST NOT EQUAL 0
046900                 MOVE 'CRS-WINNING-CANDIDATE-NAME'
047000                                    TO ERR-COLUMN
047100                 MOVE WKS-J         TO ERR-ROW
047200                 STRING 'Candidate not found: '
047300                        CRS-WINNING-CANDIDATE-NAME
047400                        DELIMITED BY SIZE INTO ERR-MESSAGE
047500                 WRITE ERROR-OUT-REC
047600                 ADD 1 TO WKS-FAILED-ROWS
047700                 MOVE ZEROES TO CDM-ID
047800              END-IF
047900           END-IF
048000
048100           IF CRS-WINNING-PARTY-NAME NOT EQUAL SPACES
048200              MOVE CRS-WINNING-PARTY-NAME TO PTM-NAME
048300              READ PARTY-MST
048400                  KEY IS PTM-NAME
048500              END-READ
048600              IF FS-PARTY-MST NOT EQUAL 0
048700                 MOVE 'CRS-WINNING-PARTY-NAME' TO ERR-COLUMN
048800                 MOVE WKS-J                      TO ERR-ROW
048900                 STRING 'Party not found: '
049000                        CRS-WINNING-PARTY-NAME
049100                        DELIMITED BY SIZE INTO ERR-MESSAGE
049200                 WRITE ERROR-OUT-REC
049300                 ADD 1 TO WKS-FAILED-ROWS
049400                 MOVE ZEROES TO PTM-ID
049500              END-IF
049600           END-IF
049700
049800           MOVE CNM-ID             TO CRM-CONSTITUENCY-ID
049900           MOVE CRS-ELECTION-YEAR  TO CRM-ELECTION-YEAR
050000           MOVE CRS-ELECTION-TYPE  TO CRM-ELECTION-TYPE
050100           READ CONRESULT-MST
050200               KEY IS CRM-LLAVE
050300           END-READ
050400           EVALUATE FS-CONRESULT-MST
050500               WHEN 0
050600                   PERFORM 320-MUEVE-DATOS-RESULTADO
050700                   REWRITE CONRESULT-MST-REC
050800                   IF FS-CONRESULT-MST EQUAL 0
050900                      ADD 1 TO WKS-SUCCESS-ROWS
051000                   ELSE
051100                      MOVE 'CRS-CONSTITUENCY-NUMBER'
051200                                     TO ERR-COLUMN
051300                      MOVE WKS-J     TO ERR-ROW
051400                      MOVE 'Could not update constituency result'
051500                                     TO ERR-MESSAGE
051600                      WRITE ERROR-OUT-REC
051700                      ADD 1 TO WKS-FAILED-ROWS
051800                   END-IF
051900               WHEN 23
052000                   ADD 1 TO WKS-NUEVO-ID
052100                   MOVE WKS-NUEVO-ID TO CRM-ID
052200                   PERFORM 320-MUEVE-DATOS-RESULTADO
052300                   WRITE CONRESULT-MST-REC
052400                   IF FS-CONRESULT-MST EQUAL 0
052500                      ADD 1 TO WKS-SUCCESS-ROWS
052600                   ELSE
052700                      MOVE 'CRS-CONSTITUENCY-NUMBER'
052800                                     TO ERR-COLUMN
052900                      MOVE WKS-J     TO ERR-ROW
053000                      MOVE 'Could not create constituency result'
053100                                     TO ERR-MESSAGE
053200                      WRITE ERROR-OUT-REC
053300                      ADD 1 TO WKS-FAILED-ROWS
053400                   END-IF
053500               WHEN OTHER
053600                   MOVE 'READ'       TO ACCION
053700                   MOVE CRM-LLAVE    TO LLAVE
053800                   MOVE 'CONRESM'    TO ARCHIVO
053900                   CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
054000                           ACCION, LLAVE, FS-CONRESULT-MST,
054100                           FSE-CONRESULT-MST
054200                   PERFORM 990-CIERRA-ARCHIVOS
054300                   MOVE 91 TO RETURN-CODE
054400                   STOP RUN
054500           END-EVALUATE
054600        END-IF
054700     END-IF.
054800 310-UPSERT-RESULTADO-EXIT. EXIT.
054900
055000 320-MUEVE-DATOS-RESULTADO SECTION.
055100     MOVE CRS-TOTAL-VOTES     TO CRM-TOTAL-VOTES
055200     MOVE CRS-VALID-VOTES     TO CRM-VALID-VOTES
055300     MOVE CRS-REJECTED-VOTES  TO CRM-REJECTED-VOTES
055400     IF CRS-TURNOUT-PCT-X EQUAL SPACES
055500        MOVE ZEROES           TO CRM-TURNOUT-PCT
055600     ELSE
055700        MOVE CRS-TURNOUT-PCT  TO CRM-TURNOUT-PCT
055800     END-IF
055900     MOVE CDM-ID              TO CRM-WINNING-CANDIDATE-ID
056000     MOVE PTM-ID              TO CRM-WINNING-PARTY-ID
056100     IF CRS-MARGIN-VOTES-X EQUAL SPACES
056200        MOVE ZEROES           TO CRM-MARGIN-VOTES
056300     ELSE
056400        MOVE CRS-MARGIN-VOTES TO CRM-MARGIN-VOTES
056500     END-IF
056600     IF CRS-MARGIN-PCT-X EQUAL SPACES
056700        MOVE ZEROES           TO CRM-MARGIN-PCT
056800     ELSE
056900        MOVE CRS-MARGIN-PCT   TO CRM-MARGIN-PCT
057000     END-IF
057100     IF CRS-OFFICIAL-FLAG EQUAL SPACES
057200        MOVE 'N'              TO CRM-OFFICIAL-FLAG
057300     ELSE
057400        MOVE CRS-OFFICIAL-FLAG TO CRM-OFFICIAL-FLAG
057500     END-IF
057600     IF CRM-IS-OFFICIAL
057700        PERFORM 325-ARMA-FECHA-HORA
057800        MOVE WKS-MARCA-TIEMPO TO CRM-DECLARED-AT
057900     END-IF.
058000 320-MUEVE-DATOS-RESULTADO-EXIT. EXIT.
058100
058200*--> ARMA AAAA-MM-DD HH:MM:SS A PARTIR DE WKS-FECHA-SIS/HORA-SIS
058300 325-ARMA-FECHA-HORA SECTION.
058400     MOVE WKS-FECHA-SIS(1:4)  TO WKS-MT-ANIO
058500     MOVE WKS-FECHA-SIS(5:2)  TO WKS-MT-MES
058600     MOVE WKS-FECHA-SIS(7:2)  TO WKS-MT-DIA
058700     MOVE WKS-HORA-SIS(1:2)   TO WKS-MT-HOR
058800     MOVE WKS-HORA-SIS(3:2)   TO WKS-MT-MIN
058900     MOVE WKS-HORA-SIS(5:2)   TO WKS-MT-SEG.
059000 325-ARMA-FECHA-HORA-EXIT. EXIT.
059100
059200******************************************************************
059300*  BITACORA DE CARGA (U10) -- REGLA B15                          *
059400******************************************************************
059500 900-ESCRIBE-BITACORA SECTION.
059600     MOVE 'CONSTITUENCY_RESULT' TO LOG-IMPORT-TYPE
059700     MOVE 'CONRESULT-IN'        TO LOG-FILE-NAME
059800     MOVE WKS-TOTAL-ROWS        TO LOG-TOTAL-ROWS
059900     MOVE WKS-SUCCESS-ROWS      TO LOG-SUCCESSFUL-ROWS
060000     MOVE WKS-FAILED-ROWS       TO LOG-FAILED-ROWS
060100     IF HAY-ERRORES
060200        MOVE 'failed'           TO LOG-STATUS
060300     ELSE
060400        MOVE 'completed'        TO LOG-STATUS
060500     END-IF
060600     WRITE IMPORT-LOG-REC
060700     ADD 1 TO WKS-LINEAS-BITACORA.
060800 900-ESCRIBE-BITACORA-EXIT. EXIT.
060900
061000 950-ESTADISTICAS SECTION.
061100     DISPLAY '================================================'
061200             UPON CONSOLE
061300     DISPLAY 'ELCRS010 - CARGA DE RESULTADOS DE CIRCUNSCRIPCION'
061400             UPON CONSOLE
061500     MOVE WKS-TOTAL-ROWS   TO WKS-MASCARA
061600     DISPLAY 'TOTAL RENGLONES     : ' WKS-MASCARA UPON CONSOLE
061700     MOVE WKS-SUCCESS-ROWS TO WKS-MASCARA
061800     DISPLAY 'RENGLONES APLICADOS : ' WKS-MASCARA UPON CONSOLE
061900     MOVE WKS-FAILED-ROWS  TO WKS-MASCARA
062000     DISPLAY 'RENGLONES FALLIDOS  : ' WKS-MASCARA UPON CONSOLE
062100     DISPLAY '================================================'
062200             UPON CONSOLE.
062300 950-ESTADISTICAS-EXIT. EXIT.
062400
062500 990-CIERRA-ARCHIVOS SECTION.
062600     DISPLAY 'ELCRS010 - RENGLONES DE BITACORA ESCRITOS: '
062700             WKS-LINEAS-BITACORA
062800     CLOSE CONRESULT-IN CONSTITUENCY-MST CANDIDATE-MST PARTY-MST
062900           CONRESULT-MST ERROR-OUT IMPORT-LOG-OUT.
063000 990-CIERRA-ARCHIVOS-EXIT. EXIT.
