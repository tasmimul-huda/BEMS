000100******************************************************************
000200* COPY ELCRSI01 -- REGISTRO DE ENTRADA RESULTADO DE              *
000300*                  CIRCUNSCRIPCION (U9)                           *
000400* APLICACION : ELECCIONES/CARGA RESULTADOS                        *
000500* USADO EN   : ELCRS010                                           *
000600* 2024-02-26 RSQC PETI-5509 CREACION INICIAL                      *
000700******************************************************************
000800 01  CONRESULT-IN-REC.
000900     05  CRS-CONSTITUENCY-NUMBER     PIC X(10).
001000     05  CRS-ELECTION-YEAR-X         PIC X(04).
001100     05  CRS-ELECTION-YEAR   REDEFINES CRS-ELECTION-YEAR-X
001200                                     PIC 9(04).
001300     05  CRS-ELECTION-TYPE           PIC X(20).
001400     05  CRS-TOTAL-VOTES-X           PIC X(09).
001500     05  CRS-TOTAL-VOTES     REDEFINES CRS-TOTAL-VOTES-X
001600                                     PIC 9(09).
001700     05  CRS-VALID-VOTES-X           PIC X(09).
001800     05  CRS-VALID-VOTES     REDEFINES CRS-VALID-VOTES-X
001900                                     PIC 9(09).
002000     05  CRS-REJECTED-VOTES-X        PIC X(09).
002100     05  CRS-REJECTED-VOTES  REDEFINES CRS-REJECTED-VOTES-X
002200                                     PIC 9(09).
002300     05  CRS-TURNOUT-PCT-X           PIC X(05).
002400     05  CRS-TURNOUT-PCT     REDEFINES CRS-TURNOUT-PCT-X
002500                                     PIC 9(03)V99.
002600     05  CRS-WINNING-CANDIDATE-NAME  PIC X(200).
002700     05  CRS-WINNING-PARTY-NAME      PIC X(200).
002800     05  CRS-MARGIN-VOTES-X          PIC X(09).
002900     05  CRS-MARGIN-VOTES    REDEFINES CRS-MARGIN-VOTES-X
003000                                     PIC 9(09).
003100     05  CRS-MARGIN-PCT-X            PIC X(05).
003200     05  CRS-MARGIN-PCT      REDEFINES CRS-MARGIN-PCT-X
003300                                     PIC 9(03)V99.
003400     05  CRS-OFFICIAL-FLAG           PIC X(01).
003500     05  FILLER                      PIC X(05).
