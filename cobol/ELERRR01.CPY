000100******************************************************************
000200* COPY ELERRR01 -- REGISTRO DE ERROR DE CARGA (TODAS LAS UNIDADES)*
000300* APLICACION : ELECCIONES/CONTROL DE CARGAS                       *
000400* USADO EN   : TODOS LOS PROGRAMAS ELxxx010 DE CARGA               *
000500* 2024-02-06 RSQC PETI-5501 CREACION INICIAL                      *
000600******************************************************************
000700 01  ERROR-OUT-REC.
000800     05  ERR-ROW                     PIC 9(07).
000900     05  ERR-COLUMN                  PIC X(30).
001000     05  ERR-MESSAGE                 PIC X(120).
001100     05  FILLER                      PIC X(10).
