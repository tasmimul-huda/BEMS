000100******************************************************************
000200* FECHA       : 14/02/2024                                       *
000300* PROGRAMADOR : ROSA SIQUI (RSQC)                                *
000400* APLICACION  : ELECCIONES/CARGA PARTIDOS Y CANDIDATOS           *
000500* PROGRAMA    : ELCAN010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y ACTUALIZA EL MAESTRO DE CANDIDATOS A    *
000800*             : PARTIR DE CANDIDATE-IN, RESOLVIENDO PARTIDO Y    *
000900*             : CIRCUNSCRIPCION PADRE                            *
001000* ARCHIVOS    : CANDIDATE-IN=C,PARTY-MST=C,CONSTITUENCY-MST=C,   *
001100*             : CANDIDATE-MST=A,ERROR-OUT=A,IMPORT-LOG-OUT=A     *
001200* ACCION (ES) : V=VALIDA, I=IMPORTA, D=DRY-RUN                   *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* PETI/RATIONAL: 5505                                            *
001500* NOMBRE      : CARGA DE CANDIDATOS                              *
001600******************************************************************
001700* BITACORA DE CAMBIOS                                            *
001800* 2024-02-14 RSQC PETI-5505 CREACION INICIAL                     *
001900* 1999-03-10 PEDR Y2K-014 REVISION GENERAL, NO APLICA            *
002000* 2024-03-18 JOMG PETI-5544 SE CORRIGE RANGO DE EDAD (21-150)    *
002100* 2024-04-02 RSQC PETI-5561 SE AGREGA MODO DRY-RUN               *
002200* 2024-05-14 JOMG PETI-5589 SE IMPLEMENTA RECORTE DE ESPACIOS EN *
002300*            CAMPOS DE TEXTO (REGLA B14)                        *
002400* 2024-05-20 JOMG PETI-5598 AAAA DE ELECCION EN BLANCO AHORA     *
002500*            MARCA "IS REQUIRED" (REGLA B1); INDICADOR ACTIVO EN *
002600*            BLANCO SE DEFAULTEA A 'Y' (REGLA B13); YA NO SE     *
002700*            SOBRESCRIBE EL TIPO DE ELECCION AL ACTUALIZAR UN    *
002800*            CANDIDATO EXISTENTE (FUERA DE ALCANCE SEGUN U5)     *
002900******************************************************************
003000 ID DIVISION.
003100 PROGRAM-ID. ELCAN010.
003200 AUTHOR. ROSA SIQUI.
003300 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
003400 DATE-WRITTEN. 14/02/2024.
003500 DATE-COMPILED.
003600 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CANDIDATE-IN ASSIGN TO CANDIDIN
004400            ORGANIZATION  IS LINE SEQUENTIAL
004500            FILE STATUS   IS FS-CANDIDATE-IN.
004600
004700     SELECT PARTY-MST ASSIGN TO PARTYM
004800            ORGANIZATION  IS INDEXED
004900            ACCESS        IS DYNAMIC
005000            RECORD KEY    IS PTM-NAME
005100            FILE STATUS   IS FS-PARTY-MST.
005200
005300     SELECT CONSTITUENCY-MST ASSIGN TO CONSTM
005400            ORGANIZATION  IS INDEXED
005500            ACCESS        IS DYNAMIC
005600            RECORD KEY    IS CNM-LLAVE
005700            ALTERNATE RECORD KEY IS CNM-NUMBER
005800            FILE STATUS   IS FS-CONSTITUENCY-MST.
005900
006000     SELECT CANDIDATE-MST ASSIGN TO CANDIDM
006100            ORGANIZATION  IS INDEXED
006200            ACCESS        IS DYNAMIC
006300            RECORD KEY    IS CDM-LLAVE
006400            FILE STATUS   IS FS-CANDIDATE-MST
006500                             FSE-CANDIDATE-MST.
006600
006700     SELECT ERROR-OUT    ASSIGN TO ERROROUT
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            FILE STATUS   IS FS-ERROR-OUT.
007000
007100     SELECT IMPORT-LOG-OUT ASSIGN TO IMPLOGOUT
007200            ORGANIZATION  IS LINE SEQUENTIAL
007300            FILE STATUS   IS FS-IMPORT-LOG.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700******************************************************************
007800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007900******************************************************************
008000 FD  CANDIDATE-IN
008100     RECORDING MODE IS F.
008200     COPY ELCANI01.
008300 FD  PARTY-MST
008400     RECORDING MODE IS F.
008500     COPY ELPTYM01.
008600 FD  CONSTITUENCY-MST
008700     RECORDING MODE IS F.
008800     COPY ELCONM01.
008900 FD  CANDIDATE-MST
009000     RECORDING MODE IS F.
009100     COPY ELCANM01.
009200 FD  ERROR-OUT
009300     RECORDING MODE IS F.
009400     COPY ELERRR01.
009500 FD  IMPORT-LOG-OUT
009600     RECORDING MODE IS F.
009700     COPY ELIMPL01.
009800
009900 WORKING-STORAGE SECTION.
010000 77  WKS-LINEAS-BITACORA        PIC 9(05) COMP VALUE ZEROES.
010100******************************************************************
010200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010300******************************************************************
010400 01  WKS-FS-STATUS.
010500     05  FS-CANDIDATE-IN          PIC 9(02) VALUE ZEROES.
010600     05  FS-ERROR-OUT             PIC 9(02) VALUE ZEROES.
010700     05  FS-IMPORT-LOG            PIC 9(02) VALUE ZEROES.
010800     05  FS-PARTY-MST             PIC 9(02) VALUE ZEROES.
010900     05  FS-CONSTITUENCY-MST      PIC 9(02) VALUE ZEROES.
011000     05  FS-CANDIDATE-MST         PIC 9(02) VALUE ZEROES.
011100     05  FSE-CANDIDATE-MST.
011200         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011300         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011400         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011500     05  FSE-CANDIDATE-MST-ALPHA REDEFINES FSE-CANDIDATE-MST
011600                                  PIC X(06).
011700     05  PROGRAMA                 PIC X(08) VALUE 'ELCAN010'.
011800     05  ARCHIVO                  PIC X(08) VALUE SPACES.
011900     05  ACCION                   PIC X(10) VALUE SPACES.
012000     05  LLAVE                    PIC X(32) VALUE SPACES.
012100******************************************************************
012200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012300******************************************************************
012400     05  FILLER                   PIC X(04) VALUE SPACES.
012500 01  WKS-VARIABLES-TRABAJO.
012600     05  WKS-FIN-CANDIDATE-IN     PIC 9(01) VALUE ZEROES.
012700         88  FIN-CANDIDATE-IN             VALUE 1.
012800     05  WKS-MODO-EJECUCION       PIC X(01) VALUE 'I'.
012900         88  MODO-DRY-RUN                 VALUE 'D'.
013000     05  WKS-HAY-ERRORES          PIC 9(01) VALUE ZEROES.
013100         88  HAY-ERRORES                  VALUE 1.
013200     05  WKS-RENGLON              PIC 9(07) COMP VALUE 1.
013300     05  WKS-J                    PIC 9(07) COMP VALUE ZEROES.
013400     05  WKS-TOTAL-ROWS           PIC 9(07) COMP VALUE ZEROES.
013500     05  WKS-SUCCESS-ROWS         PIC 9(07) COMP VALUE ZEROES.
013600     05  WKS-FAILED-ROWS          PIC 9(07) COMP VALUE ZEROES.
013700     05  WKS-NUEVO-ID             PIC 9(07) COMP VALUE ZEROES.
013800*--> REGLA B14: RECORTE DE ESPACIOS EN CAMPOS DE TEXTO
013900     05  WKS-NT-POS               PIC 9(03) COMP VALUE ZEROES.
014000     05  WKS-NT-TEMP              PIC X(200) VALUE SPACES.
014100     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
014200     05  WKS-FECHA-HORA-SIS.
014300         10  WKS-FECHA-SIS        PIC 9(08).
014400         10  WKS-HORA-SIS         PIC 9(08).
014500*--> TABLA DE RENGLONES VALIDOS PARA LA SEGUNDA PASADA (IMPORTA)
014600     05  FILLER                   PIC X(04) VALUE SPACES.
014700 01  WKS-TABLA-CANDIDATOS.
014800     05  WKS-CAN-COUNT            PIC 9(07) COMP VALUE ZEROES.
014900     05  WKS-CAN-ENTRY            PIC X(913)
015000                      OCCURS 0 TO 5000 TIMES
015100                      DEPENDING ON WKS-CAN-COUNT
015200                      INDEXED BY WKS-CAN-IX.
015300
015400     05  FILLER                   PIC X(04) VALUE SPACES.
015500 PROCEDURE DIVISION.
015600******************************************************************
015700*               S E C C I O N    P R I N C I P A L               *
015800******************************************************************
015900 000-MAIN SECTION.
016000     PERFORM 100-INICIALIZACION
016100     PERFORM 200-PASADA-VALIDACION
016200     IF HAY-ERRORES
016300        MOVE ZEROES         TO WKS-SUCCESS-ROWS
016400        MOVE WKS-TOTAL-ROWS TO WKS-FAILED-ROWS
016500        PERFORM 900-ESCRIBE-BITACORA
016600     ELSE
016700        IF MODO-DRY-RUN
016800           COMPUTE WKS-SUCCESS-ROWS =
016900                   WKS-TOTAL-ROWS - WKS-FAILED-ROWS
017000           PERFORM 900-ESCRIBE-BITACORA
017100        ELSE
017200           PERFORM 300-PASADA-IMPORTACION
017300           PERFORM 900-ESCRIBE-BITACORA
017400        END-IF
017500     END-IF
017600     PERFORM 950-ESTADISTICAS
017700     PERFORM 990-CIERRA-ARCHIVOS
017800     STOP RUN.
017900 000-MAIN-EXIT. EXIT.
018000
018100 100-INICIALIZACION SECTION.
018200     ACCEPT WKS-MODO-EJECUCION FROM SYSIN
018300     ACCEPT WKS-FECHA-SIS FROM DATE
018400     ACCEPT WKS-HORA-SIS  FROM TIME
018500     OPEN INPUT  CANDIDATE-IN
018600                 PARTY-MST
018700                 CONSTITUENCY-MST
018800          I-O    CANDIDATE-MST
018900          OUTPUT ERROR-OUT
019000                 IMPORT-LOG-OUT
019100     IF FS-CANDIDATE-MST NOT EQUAL 0 AND 05
019200        MOVE 'OPEN'      TO ACCION
019300        MOVE SPACES      TO LLAVE
019400        MOVE 'CANDIDM'   TO ARCHIVO
019500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019600                              FS-CANDIDATE-MST, FSE-CANDIDATE-MST
019700        DISPLAY '>>> ERROR AL ABRIR CANDIDATE-MST <<<'
019800                UPON CONSOLE
019900        MOVE 91 TO RETURN-CODE
020000        STOP RUN
020100     END-IF.
020200 100-INICIALIZACION-EXIT. EXIT.
020300
020400******************************************************************
020500*  PASADA 1: VALIDACION -- REGLAS B1, B3, B4                    *
020600******************************************************************
020700 200-PASADA-VALIDACION SECTION.
020800     PERFORM 210-LEE-CANDIDATE-IN
020900     PERFORM 220-VALIDA-UN-RENGLON THRU 220-VALIDA-UN-RENGLON-EXIT
021000             UNTIL FIN-CANDIDATE-IN.
021100 200-PASADA-VALIDACION-EXIT. EXIT.
021200
021300 210-LEE-CANDIDATE-IN SECTION.
021400     READ CANDIDATE-IN
021500         AT END
021600             MOVE 1 TO WKS-FIN-CANDIDATE-IN
021700     END-READ.
021800 210-LEE-CANDIDATE-IN-EXIT. EXIT.
021900
022000 220-VALIDA-UN-RENGLON SECTION.
022100     ADD 1 TO WKS-RENGLON
022200     ADD 1 TO WKS-TOTAL-ROWS
022300     PERFORM 222-NORMALIZA-TEXTO
022400
022500     IF CAN-FULL-NAME EQUAL SPACES
022600        MOVE 'CAN-FULL-NAME' TO ERR-COLUMN
022700        STRING 'CAN-FULL-NAME is required' DELIMITED BY SIZE
022800               INTO ERR-MESSAGE
022900        PERFORM 230-ESCRIBE-ERROR
023000     ELSE
023100        IF CAN-FULL-NAME(2:1) EQUAL SPACES
023200           MOVE 'CAN-FULL-NAME' TO ERR-COLUMN
023300           STRING 'CAN-FULL-NAME must be at least 2 characters'
023400                  DELIMITED BY SIZE INTO ERR-MESSAGE
023500           PERFORM 230-ESCRIBE-ERROR
023600        END-IF
023700     END-IF
023800     IF CAN-PARTY-NAME EQUAL SPACES
023900        MOVE 'CAN-PARTY-NAME' TO ERR-COLUMN
024000        STRING 'CAN-PARTY-NAME is required' DELIMITED BY SIZE
024100               INTO ERR-MESSAGE
024200        PERFORM 230-ESCRIBE-ERROR
024300     END-IF
024400     IF CAN-CONSTITUENCY-NUMBER EQUAL SPACES
024500        MOVE 'CAN-CONSTITUENCY-NUMBER' TO ERR-COLUMN
024600        STRING 'CAN-CONSTITUENCY-NUMBER is required'
024700               DELIMITED BY SIZE INTO ERR-MESSAGE
024800        PERFORM 230-ESCRIBE-ERROR
024900     END-IF
025000
025100*--> REGLA B3: AAAA DE ELECCION DEBE SER NUMERICO Y 1970-2100
025200     IF CAN-ELECTION-YEAR-X EQUAL SPACES
025300        MOVE 'CAN-ELECTION-YEAR' TO ERR-COLUMN
025400        STRING 'CAN-ELECTION-YEAR is required' DELIMITED BY SIZE
025500               INTO ERR-MESSAGE
025600        PERFORM 230-ESCRIBE-ERROR
025700     ELSE
025800        IF CAN-ELECTION-YEAR-X NOT NUMERIC
025900           MOVE 'CAN-ELECTION-YEAR' TO ERR-COLUMN
026000           STRING 'CAN-ELECTION-YEAR must be a valid number'
026100                  DELIMITED BY SIZE INTO ERR-MESSAGE
026200           PERFORM 230-ESCRIBE-ERROR
026300        ELSE
026400           IF CAN-ELECTION-YEAR < 1970 OR > 2100
026500              MOVE 'CAN-ELECTION-YEAR' TO ERR-COLUMN
026600              STRING 'CAN-ELECTION-YEAR must be between 1970 '
026700                     'and 2100' DELIMITED BY SIZE INTO ERR-MESSAGE
026800              PERFORM 230-ESCRIBE-ERROR
026900           END-IF
027000        END-IF
027100     END-IF
027200
027300*--> REGLA B4: EDAD OPCIONAL, SI VIENE DEBE SER NUMERICA 21-150
027400     IF CAN-AGE-X NOT EQUAL SPACES
027500        IF CAN-AGE-X NOT NUMERIC
027600           MOVE 'CAN-AGE' TO ERR-COLUMN
027700           STRING 'CAN-AGE must be a valid number'
027800                  DELIMITED BY SIZE INTO ERR-MESSAGE
027900           PERFORM 230-ESCRIBE-ERROR
028000        ELSE
028100           IF CAN-AGE < 21 OR > 150
028200              MOVE 'CAN-AGE' TO ERR-COLUMN
028300              STRING 'CAN-AGE must be between 21 and 150'
028400                     DELIMITED BY SIZE INTO ERR-MESSAGE
028500              PERFORM 230-ESCRIBE-ERROR
028600           END-IF
028700        END-IF
028800     END-IF
028900
029000     ADD 1 TO WKS-CAN-COUNT
029100     MOVE CANDIDATE-IN-REC TO WKS-CAN-ENTRY(WKS-CAN-COUNT)
029200
029300     PERFORM 210-LEE-CANDIDATE-IN.
029400 220-VALIDA-UN-RENGLON-EXIT. EXIT.
029500
029600 222-NORMALIZA-TEXTO SECTION.
029700*--> REGLA B14: RECORTE DE ESPACIOS A LA IZQUIERDA DE CADA CAMPO
029800*--> DE TEXTO ANTES DE VALIDAR Y ANTES DE GRABAR EN EL MAESTRO
029900     MOVE ZEROES TO WKS-NT-POS
030000     INSPECT CAN-FULL-NAME TALLYING WKS-NT-POS FOR LEADING SPACE
030100     IF WKS-NT-POS > 0 AND WKS-NT-POS < 200
030200        MOVE CAN-FULL-NAME(WKS-NT-POS + 1:200 - WKS-NT-POS)
030300                                    TO WKS-NT-TEMP(1:200 - WKS-NT-POS)
030400        MOVE SPACES               TO CAN-FULL-NAME
030500        MOVE WKS-NT-TEMP(1:200 - WKS-NT-POS) TO CAN-FULL-NAME
030600     END-IF
030700     MOVE ZEROES TO WKS-NT-POS
030800     INSPECT CAN-BENGALI-NAME TALLYING WKS-NT-POS FOR LEADING SPACE
030900     IF WKS-NT-POS > 0 AND WKS-NT-POS < 200
031000        MOVE CAN-BENGALI-NAME(WKS-NT-POS + 1:200 - WKS-NT-POS)
031100                                    TO WKS-NT-TEMP(1:200 - WKS-NT-POS)
031200        MOVE SPACES               TO CAN-BENGALI-NAME
031300        MOVE WKS-NT-TEMP(1:200 - WKS-NT-POS) TO CAN-BENGALI-NAME
031400     END-IF
031500     MOVE ZEROES TO WKS-NT-POS
031600     INSPECT CAN-PARTY-NAME TALLYING WKS-NT-POS FOR LEADING SPACE
031700     IF WKS-NT-POS > 0 AND WKS-NT-POS < 200
031800        MOVE CAN-PARTY-NAME(WKS-NT-POS + 1:200 - WKS-NT-POS)
031900                                    TO WKS-NT-TEMP(1:200 - WKS-NT-POS)
032000        MOVE SPACES               TO CAN-PARTY-NAME
032100        MOVE WKS-NT-TEMP(1:200 - WKS-NT-POS) TO CAN-PARTY-NAME
032200     END-IF
032300     MOVE ZEROES TO WKS-NT-POS
032400     INSPECT CAN-CONSTITUENCY-NUMBER TALLYING WKS-NT-POS
032500                                     FOR LEADING SPACE
032600     IF WKS-NT-POS > 0 AND WKS-NT-POS < 10
032700        MOVE CAN-CONSTITUENCY-NUMBER(WKS-NT-POS + 1:10 - WKS-NT-POS)
032800                                    TO WKS-NT-TEMP(1:10 - WKS-NT-POS)
032900        MOVE SPACES               TO CAN-CONSTITUENCY-NUMBER
033000        MOVE WKS-NT-TEMP(1:10 - WKS-NT-POS) TO CAN-CONSTITUENCY-NUMBER
033100     END-IF
033200     MOVE ZEROES TO WKS-NT-POS
033300     INSPECT CAN-ELECTION-TYPE TALLYING WKS-NT-POS FOR LEADING SPACE
033400     IF WKS-NT-POS > 0 AND WKS-NT-POS < 20
033500        MOVE CAN-ELECTION-TYPE(WKS-NT-POS + 1:20 - WKS-NT-POS)
033600                                    TO WKS-NT-TEMP(1:20 - WKS-NT-POS)
033700        MOVE SPACES               TO CAN-ELECTION-TYPE
033800        MOVE WKS-NT-TEMP(1:20 - WKS-NT-POS) TO CAN-ELECTION-TYPE
033900     END-IF
034000     MOVE ZEROES TO WKS-NT-POS
034100     INSPECT CAN-EDUCATION TALLYING WKS-NT-POS FOR LEADING SPACE
034200     IF WKS-NT-POS > 0 AND WKS-NT-POS < 100
034300        MOVE CAN-EDUCATION(WKS-NT-POS + 1:100 - WKS-NT-POS)
034400                                    TO WKS-NT-TEMP(1:100 - WKS-NT-POS)
034500        MOVE SPACES               TO CAN-EDUCATION
034600        MOVE WKS-NT-TEMP(1:100 - WKS-NT-POS) TO CAN-EDUCATION
034700     END-IF
034800     MOVE ZEROES TO WKS-NT-POS
034900     INSPECT CAN-PROFESSION TALLYING WKS-NT-POS FOR LEADING SPACE
035000     IF WKS-NT-POS > 0 AND WKS-NT-POS < 100
035100        MOVE CAN-PROFESSION(WKS-NT-POS + 1:100 - WKS-NT-POS)
035200                                    TO WKS-NT-TEMP(1:100 - WKS-NT-POS)
035300        MOVE SPACES               TO CAN-PROFESSION
035400        MOVE WKS-NT-TEMP(1:100 - WKS-NT-POS) TO CAN-PROFESSION
035500     END-IF
035600     MOVE ZEROES TO WKS-NT-POS
035700     INSPECT CAN-CANDIDATE-NUMBER TALLYING WKS-NT-POS
035800                                  FOR LEADING SPACE
035900     IF WKS-NT-POS > 0 AND WKS-NT-POS < 20
036000        MOVE CAN-CANDIDATE-NUMBER(WKS-NT-POS + 1:20 - WKS-NT-POS)
036100                                    TO WKS-NT-TEMP(1:20 - WKS-NT-POS)
036200        MOVE SPACES               TO CAN-CANDIDATE-NUMBER
036300        MOVE WKS-NT-TEMP(1:20 - WKS-NT-POS) TO CAN-CANDIDATE-NUMBER
036400     END-IF
036500     MOVE ZEROES TO WKS-NT-POS
036600     INSPECT CAN-DEPOSIT-STATUS TALLYING WKS-NT-POS FOR LEADING SPACE
036700     IF WKS-NT-POS > 0 AND WKS-NT-POS < 50
036800        MOVE CAN-DEPOSIT-STATUS(WKS-NT-POS + 1:50 - WKS-NT-POS)
036900                                    TO WKS-NT-TEMP(1:50 - WKS-NT-POS)
037000        MOVE SPACES               TO CAN-DEPOSIT-STATUS
037100        MOVE WKS-NT-TEMP(1:50 - WKS-NT-POS) TO CAN-DEPOSIT-STATUS
037200     END-IF.
037300 222-NORMALIZA-TEXTO-EXIT. EXIT.
037400
037500 230-ESCRIBE-ERROR SECTION.
037600     MOVE WKS-RENGLON TO ERR-ROW
037700     WRITE ERROR-OUT-REC
037800     MOVE 1 TO WKS-HAY-ERRORES
037900     ADD 1 TO WKS-FAILED-ROWS.
038000 230-ESCRIBE-ERROR-EXIT. EXIT.
038100
038200******************************************************************
038300*  PASADA 2: IMPORTACION -- REGLAS B11,B12,B13,B15               *
038400******************************************************************
038500 300-PASADA-IMPORTACION SECTION.
038600     PERFORM 310-UPSERT-CANDIDATO
038700             VARYING WKS-J FROM 1 BY 1
038800             UNTIL WKS-J > WKS-CAN-COUNT.
038900 300-PASADA-IMPORTACION-EXIT. EXIT.
039000
039100 310-UPSERT-CANDIDATO SECTION.
039200     MOVE WKS-CAN-ENTRY(WKS-J) TO CANDIDATE-IN-REC
039300
039400*--> REGLA B11: PARTIDO POR NOMBRE
039500     MOVE CAN-PARTY-NAME TO PTM-NAME
039600     READ PARTY-MST
039700         KEY IS PTM-NAME
039800     END-READ
039900     IF FS-PARTY-MST NOT EQUAL 0
040000        MOVE 'CAN-PARTY-NAME' TO ERR-COLUMN
040100        MOVE WKS-J              TO ERR-ROW
040200        STRING 'Party not found: '
040300               CAN-PARTY-NAME DELIMITED BY SIZE
040400               INTO ERR-MESSAGE
040500        WRITE ERROR-OUT-REC
040600        ADD 1 TO WKS-FAILED-ROWS
040700     ELSE
040800*--> REGLA B11: CIRCUNSCRIPCION POR NUMERO (LLAVE ALTERNA GLOBAL)
040900        MOVE CAN-CONSTITUENCY-NUMBER TO CNM-NUMBER
041000        READ CONSTITUENCY-MST
041100            KEY IS CNM-NUMBER
041200        END-READ
041300        IF FS-CONSTITUENCY-MST NOT EQUAL 0
041400           MOVE 'CAN-CONSTITUENCY-NUMBER' TO ERR-COLUMN
041500           MOVE WKS-J                       TO ERR-ROW
041600           STRING 'Constituency not found: '
041700                  CAN-CONSTITUENCY-NUMBER DELIMITED BY SIZE
041800                  INTO ERR-MESSAGE
041900           WRITE ERROR-OUT-REC
042000           ADD 1 TO WKS-FAILED-ROWS
042100        ELSE
042200           MOVE CAN-FULL-NAME   TO CDM-FULL-NAME
042300           MOVE CNM-ID          TO CDM-CONSTITUENCY-ID
042400           MOVE CAN-ELECTION-YEAR TO CDM-ELECTION-YEAR
042500           READ CANDIDATE-MST
042600               KEY IS CDM-LLAVE
042700           END-READ
042800           EVALUATE FS-CANDIDATE-MST
042900               WHEN 0
043000                   PERFORM 320-MUEVE-DATOS-CANDIDATO
043100                   REWRITE CANDIDATE-MST-REC
043200                   IF FS-CANDIDATE-MST EQUAL 0
043300                      ADD 1 TO WKS-SUCCESS-ROWS
043400                   ELSE
043500                      MOVE 'CAN-FULL-NAME' TO ERR-COLUMN
043600                      MOVE WKS-J             TO ERR-ROW
043700                      MOVE 'Could not update candidate'
043800                                     TO ERR-MESSAGE
043900                      WRITE ERROR-OUT-REC
044000                      ADD 1 TO WKS-FAILED-ROWS
044100                   END-IF
044200               WHEN 23
044300                   ADD 1 TO WKS-NUEVO-ID
044400                   MOVE WKS-NUEVO-ID TO CDM-ID
044500                   MOVE CAN-ELECTION-TYPE TO CDM-ELECTION-TYPE
044600                   PERFORM 320-MUEVE-DATOS-CANDIDATO
044700                   WRITE CANDIDATE-MST-REC
044800                   IF FS-CANDIDATE-MST EQUAL 0
044900                      ADD 1 TO WKS-SUCCESS-ROWS
045000                   ELSE
045100                      MOVE 'CAN-FULL-NAME' TO ERR-COLUMN
045200                      MOVE WKS-J             TO ERR-ROW
045300                      MOVE 'Could not create candidate'
045400                                     TO ERR-MESSAGE
045500                      WRITE ERROR-OUT-REC
045600                      ADD 1 TO WKS-FAILED-ROWS
045700                   END-IF
045800               WHEN OTHER
045900                   MOVE 'READ'      TO ACCION
046000                   MOVE CDM-LLAVE   TO LLAVE
046100                   MOVE 'CANDIDM'   TO ARCHIVO
046200                   CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
046300                           ACCION, LLAVE, FS-CANDIDATE-MST,
046400                           FSE-CANDIDATE-MST
046500                   PERFORM 990-CIERRA-ARCHIVOS
046600                   MOVE 91 TO RETURN-CODE
046700                   STOP RUN
046800           END-EVALUATE
046900        END-IF
047000     END-IF.
047100 310-UPSERT-CANDIDATO-EXIT. EXIT.
047200
047300 320-MUEVE-DATOS-CANDIDATO SECTION.
047400     MOVE CAN-BENGALI-NAME    TO CDM-BENGALI-NAME
047500     MOVE PTM-ID              TO CDM-PARTY-ID
047600     IF CAN-AGE-X EQUAL SPACES
047700        MOVE ZEROES           TO CDM-AGE
047800     ELSE
047900        MOVE CAN-AGE          TO CDM-AGE
048000     END-IF
048100     MOVE CAN-EDUCATION       TO CDM-EDUCATION
048200     MOVE CAN-PROFESSION      TO CDM-PROFESSION
048300     MOVE CAN-CANDIDATE-NUMBER TO CDM-CANDIDATE-NUMBER
048400     MOVE CAN-DEPOSIT-STATUS  TO CDM-DEPOSIT-STATUS
048500*--> REGLA B13: INDICADOR ACTIVO, BLANCO SE DEFAULTEA A 'Y'
048600     IF CAN-ACTIVE-FLAG EQUAL SPACES
048700        MOVE 'Y'              TO CAN-ACTIVE-FLAG
048800     END-IF
048900     MOVE CAN-ACTIVE-FLAG     TO CDM-ACTIVE-FLAG.
049000 320-MUEVE-DATOS-CANDIDATO-EXIT. EXIT.
049100
049200******************************************************************
049300*  BITACORA DE CARGA (U10) -- REGLA B15                          *
049400******************************************************************
049500 900-ESCRIBE-BITACORA SECTION.
049600     MOVE 'CANDIDATE'          TO LOG-IMPORT-TYPE
049700     MOVE 'CANDIDATE-IN'       TO LOG-FILE-NAME
049800     MOVE WKS-TOTAL-ROWS       TO LOG-TOTAL-ROWS
049900     MOVE WKS-SUCCESS-ROWS     TO LOG-SUCCESSFUL-ROWS
050000     MOVE WKS-FAILED-ROWS      TO LOG-FAILED-ROWS
050100     IF HAY-ERRORES
050200        MOVE 'failed'          TO LOG-STATUS
050300     ELSE
050400        MOVE 'completed'       TO LOG-STATUS
050500     END-IF
050600     WRITE IMPORT-LOG-REC
050700     ADD 1 TO WKS-LINEAS-BITACORA.
050800 900-ESCRIBE-BITACORA-EXIT. EXIT.
050900
051000 950-ESTADISTICAS SECTION.
051100     DISPLAY '================================================'
051200             UPON CONSOLE
051300     DISPLAY 'ELCAN010 - CARGA DE CANDIDATOS' UPON CONSOLE
051400     MOVE WKS-TOTAL-ROWS   TO WKS-MASCARA
051500     DISPLAY 'TOTAL RENGLONES     : ' WKS-MASCARA UPON CONSOLE
051600     MOVE WKS-SUCCESS-ROWS TO WKS-MASCARA
051700     DISPLAY 'RENGLONES APLICADOS : ' WKS-MASCARA UPON CONSOLE
051800     MOVE WKS-FAILED-ROWS  TO WKS-MASCARA
051900     DISPLAY 'RENGLONES FALLIDOS  : ' WKS-MASCARA UPON CONSOLE
052000     MOVE WKS-LINEAS-BITACORA TO WKS-MASCARA
052100     DISPLAY 'RENGLONES DE BITACORA: ' WKS-MASCARA UPON CONSOLE
052200     DISPLAY '================================================'
052300             UPON CONSOLE.
052400 950-ESTADISTICAS-EXIT. EXIT.
052500
052600 990-CIERRA-ARCHIVOS SECTION.
052700     CLOSE CANDIDATE-IN PARTY-MST CONSTITUENCY-MST
052800           CANDIDATE-MST ERROR-OUT IMPORT-LOG-OUT.
052900 990-CIERRA-ARCHIVOS-EXIT. EXIT.
