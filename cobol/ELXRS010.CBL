000100******************************************************************
000200* FECHA       : 20/03/2024                                       *
000300* PROGRAMADOR : JORGE MIGUEL (JOMG)                              *
000400* APLICACION  : ELECCIONES/REPORTES                              *
000500* PROGRAMA    : ELXRS010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXPORTA UNA LINEA POR RESULTADO DE CIRCUNSCRIPCION*
000800*             : CON TOTALES DE VOTOS, PORCENTAJE DE PARTICIPACION*
000900*             : GANADOR, PARTIDO GANADOR, MARGEN Y BANDERA OFICIAL*
001000* ARCHIVOS    : CONRESULT-MST=C,CONSTITUENCY-MST=C,CANDIDATE-MST=C*
001100*             : PARTY-MST=C,RESULT-EXPORT-OUT=A                  *
001200* PARAMETROS  : NINGUNO                                          *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* PETI/RATIONAL: 5531                                            *
001500* NOMBRE      : EXPORTACION DE RESULTADOS DE CIRCUNSCRIPCION     *
001600******************************************************************
001700* BITACORA DE CAMBIOS                                            *
001800* 2024-03-20 JOMG PETI-5531 CREACION INICIAL                     *
001900* 1999-06-04 PEDR Y2K-023 REVISION GENERAL, NO APLICA            *
002000******************************************************************
002100 ID DIVISION.
002200 PROGRAM-ID. ELXRS010.
002300 AUTHOR. JORGE MIGUEL.
002400 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
002500 DATE-WRITTEN. 20/03/2024.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT CONRESULT-MST ASSIGN TO CONRSLTM
003500            ORGANIZATION  IS INDEXED
003600            ACCESS        IS SEQUENTIAL
003700            RECORD KEY    IS CRM-LLAVE
003800            FILE STATUS   IS FS-CONRESULT-MST.
003900
004000     SELECT CONSTITUENCY-MST ASSIGN TO CONSTM
004100            ORGANIZATION  IS INDEXED
004200            ACCESS        IS SEQUENTIAL
004300            RECORD KEY    IS CNM-LLAVE
004400            FILE STATUS   IS FS-CONSTITUENCY-MST.
004500
004600     SELECT CANDIDATE-MST ASSIGN TO CANDIDM
004700            ORGANIZATION  IS INDEXED
004800            ACCESS        IS SEQUENTIAL
004900            RECORD KEY    IS CDM-LLAVE
005000            FILE STATUS   IS FS-CANDIDATE-MST.
005100
005200     SELECT PARTY-MST ASSIGN TO PARTYM
005300            ORGANIZATION  IS INDEXED
005400            ACCESS        IS SEQUENTIAL
005500            RECORD KEY    IS PTM-NAME
005600            FILE STATUS   IS FS-PARTY-MST.
005700
005800     SELECT RESULT-EXPORT-OUT ASSIGN TO RESLTOUT
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            FILE STATUS   IS FS-RESULT-EXPORT.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400******************************************************************
006500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006600******************************************************************
006700 FD  CONRESULT-MST
006800     RECORDING MODE IS F.
006900     COPY ELCRSM01.
007000 FD  CONSTITUENCY-MST
007100     RECORDING MODE IS F.
007200     COPY ELCONM01.
007300 FD  CANDIDATE-MST
007400     RECORDING MODE IS F.
007500     COPY ELCANM01.
007600 FD  PARTY-MST
007700     RECORDING MODE IS F.
007800     COPY ELPTYM01.
007900 FD  RESULT-EXPORT-OUT
008000     RECORDING MODE IS F.
008100 01  RESULT-EXPORT-REC.
008200     05  RPT-LINE                    PIC X(200).
008300     05  FILLER                      PIC X(10).
008400
008500 WORKING-STORAGE SECTION.
008600 77  WKS-RESULTADOS-EXPORTADOS PIC 9(07) COMP VALUE ZEROES.
008700******************************************************************
008800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008900******************************************************************
009000 01  WKS-FS-STATUS.
009100     05  FS-CONRESULT-MST         PIC 9(02) VALUE ZEROES.
009200     05  FS-CONSTITUENCY-MST      PIC 9(02) VALUE ZEROES.
009300     05  FS-CANDIDATE-MST         PIC 9(02) VALUE ZEROES.
009400     05  FS-PARTY-MST             PIC 9(02) VALUE ZEROES.
009500     05  FS-RESULT-EXPORT         PIC 9(02) VALUE ZEROES.
009600     05  FSE-CONRESULT-MST.
009700         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009800         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009900         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010000     05  FSE-CONRESULT-MST-ALPHA
010100                      REDEFINES FSE-CONRESULT-MST PIC X(06).
010200     05  FSE-CONSTITUENCY-MST.
010300         10  FSE-CNS-RETURN       PIC S9(4) COMP-5 VALUE 0.
010400         10  FSE-CNS-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
010500         10  FSE-CNS-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
010600     05  FSE-CONSTITUENCY-MST-ALPHA
010700                      REDEFINES FSE-CONSTITUENCY-MST PIC X(06).
010800     05  FSE-CANDIDATE-MST.
010900         10  FSE-CAN-RETURN       PIC S9(4) COMP-5 VALUE 0.
011000         10  FSE-CAN-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
011100         10  FSE-CAN-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
011200     05  FSE-CANDIDATE-MST-ALPHA
011300                      REDEFINES FSE-CANDIDATE-MST PIC X(06).
011400     05  PROGRAMA                 PIC X(08) VALUE 'ELXRS010'.
011500     05  ARCHIVO                  PIC X(08) VALUE SPACES.
011600     05  ACCION                   PIC X(10) VALUE SPACES.
011700     05  LLAVE                    PIC X(32) VALUE SPACES.
011800******************************************************************
011900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012000******************************************************************
012100     05  FILLER                   PIC X(04) VALUE SPACES.
012200 01  WKS-VARIABLES-TRABAJO.
012300     05  WKS-FIN-ARCHIVO          PIC 9(01) VALUE ZEROES.
012400         88  FIN-ARCHIVO                  VALUE 1.
012500     05  WKS-MASCARA-ANIO         PIC 9999 VALUE ZEROES.
012600     05  WKS-MASCARA-VOTOS        PIC ZZZZZZZZ9 VALUE ZEROES.
012700     05  WKS-MASCARA-PCT          PIC ZZ9.99 VALUE ZEROES.
012800     05  WKS-CNS-NOMBRE-HALLADO   PIC X(100) VALUE SPACES.
012900     05  WKS-CAN-NOMBRE-HALLADO   PIC X(200) VALUE SPACES.
013000     05  WKS-PTY-NOMBRE-HALLADO   PIC X(200) VALUE SPACES.
013100*--> TABLA DE CIRCUNSCRIPCIONES (ID / NOMBRE)
013200     05  FILLER                   PIC X(04) VALUE SPACES.
013300 01  WKS-TABLA-CIRCUNS.
013400     05  WKS-CNS-COUNT            PIC 9(05) COMP VALUE ZEROES.
013500     05  WKS-CNS-ENTRY
013600                      OCCURS 0 TO 5000 TIMES
013700                      DEPENDING ON WKS-CNS-COUNT
013800                      INDEXED BY WKS-CNS-IX.
013900         10  WKS-CNS-ID           PIC 9(07).
014000         10  WKS-CNS-NAME         PIC X(100).
014100*--> TABLA DE CANDIDATOS (ID / NOMBRE)
014200     05  FILLER                   PIC X(04) VALUE SPACES.
014300 01  WKS-TABLA-CANDIDATOS.
014400     05  WKS-CAN-COUNT            PIC 9(05) COMP VALUE ZEROES.
014500     05  WKS-CAN-ENTRY
014600                      OCCURS 0 TO 5000 TIMES
014700                      DEPENDING ON WKS-CAN-COUNT
014800                      INDEXED BY WKS-CAN-IX.
014900         10  WKS-CAN-ID           PIC 9(07).
015000         10  WKS-CAN-NAME         PIC X(200).
015100*--> TABLA DE PARTIDOS (ID / NOMBRE)
015200     05  FILLER                   PIC X(04) VALUE SPACES.
015300 01  WKS-TABLA-PARTIDOS.
015400     05  WKS-PTY-COUNT            PIC 9(05) COMP VALUE ZEROES.
015500     05  WKS-PTY-ENTRY
015600                      OCCURS 0 TO 500 TIMES
015700                      DEPENDING ON WKS-PTY-COUNT
015800                      INDEXED BY WKS-PTY-IX.
015900         10  WKS-PTY-ID           PIC 9(07).
016000         10  WKS-PTY-NAME         PIC X(200).
016100
016200     05  FILLER                   PIC X(04) VALUE SPACES.
016300 PROCEDURE DIVISION.
016400******************************************************************
016500*               S E C C I O N    P R I N C I P A L               *
016600******************************************************************
016700 000-MAIN SECTION.
016800     PERFORM 100-INICIALIZACION
016900     PERFORM 200-CARGA-CIRCUNSCRIPCIONES
017000     PERFORM 300-CARGA-CANDIDATOS
017100     PERFORM 400-CARGA-PARTIDOS
017200     PERFORM 800-ESCRIBE-REPORTE
017300     PERFORM 950-ESTADISTICAS
017400     PERFORM 990-CIERRA-ARCHIVOS
017500     STOP RUN.
017600 000-MAIN-EXIT. EXIT.
017700
017800 100-INICIALIZACION SECTION.
017900     OPEN INPUT CONRESULT-MST CONSTITUENCY-MST CANDIDATE-MST
018000                PARTY-MST
018100          OUTPUT RESULT-EXPORT-OUT.
018200 100-INICIALIZACION-EXIT. EXIT.
018300
018400******************************************************************
018500*  CARGA EN MEMORIA LOS CATALOGOS NECESARIOS PARA EL REPORTE     *
018600******************************************************************
018700 200-CARGA-CIRCUNSCRIPCIONES SECTION.
018800     MOVE ZEROES TO WKS-FIN-ARCHIVO
018900     PERFORM 210-LEE-CIRCUNSCRIPCION THRU 210-LEE-CIRCUNSCRIPCION-EXIT UNTIL FIN-ARCHIVO.
019000 200-CARGA-CIRCUNSCRIPCIONES-EXIT. EXIT.
019100
019200 210-LEE-CIRCUNSCRIPCION SECTION.
019300     READ CONSTITUENCY-MST NEXT RECORD
019400         AT END
019500             MOVE 1 TO WKS-FIN-ARCHIVO
019600         NOT AT END
019700             ADD 1 TO WKS-CNS-COUNT
019800             MOVE CNM-ID   TO WKS-CNS-ID(WKS-CNS-COUNT)
019900             MOVE CNM-NAME TO WKS-CNS-NAME(WKS-CNS-COUNT)
020000     END-READ.
020100 210-LEE-CIRCUNSCRIPCION-EXIT. EXIT.
020200
020300 300-CARGA-CANDIDATOS SECTION.
020400     MOVE ZEROES TO WKS-FIN-ARCHIVO
020500     PERFORM 310-LEE-CANDIDATO UNTIL FIN-ARCHIVO.
020600 300-CARGA-CANDIDATOS-EXIT. EXIT.
020700
020800 310-LEE-CANDIDATO SECTION.
020900     READ CANDIDATE-MST NEXT RECORD
021000         AT END
021100             MOVE 1 TO WKS-FIN-ARCHIVO
021200         NOT AT END
021300             ADD 1 TO WKS-CAN-COUNT
021400             MOVE CDM-ID        TO WKS-CAN-ID(WKS-CAN-COUNT)
021500             MOVE CDM-FULL-NAME TO WKS-CAN-NAME(WKS-CAN-COUNT)
021600     END-READ.
021700 310-LEE-CANDIDATO-EXIT. EXIT.
021800
021900 400-CARGA-PARTIDOS SECTION.
022000     MOVE ZEROES TO WKS-FIN-ARCHIVO
022100     PERFORM 410-LEE-PARTIDO UNTIL FIN-ARCHIVO.
022200 400-CARGA-PARTIDOS-EXIT. EXIT.
022300
022400 410-LEE-PARTIDO SECTION.
022500     READ PARTY-MST NEXT RECORD
022600         AT END
022700             MOVE 1 TO WKS-FIN-ARCHIVO
022800         NOT AT END
022900             ADD 1 TO WKS-PTY-COUNT
023000             MOVE PTM-ID   TO WKS-PTY-ID(WKS-PTY-COUNT)
023100             MOVE PTM-NAME TO WKS-PTY-NAME(WKS-PTY-COUNT)
023200     END-READ.
023300 410-LEE-PARTIDO-EXIT. EXIT.
023400
023500******************************************************************
023600*  RECORRE CONRESULT-MST Y ESCRIBE UNA LINEA POR RESULTADO       *
023700******************************************************************
023800 800-ESCRIBE-REPORTE SECTION.
023900     MOVE SPACES TO RESULT-EXPORT-REC
024000     STRING 'CONSTITUENCY,YEAR,TOTAL,VALID,REJECTED,TURNOUT,'
024100            'WINNER,PARTY,MARGIN,OFFICIAL' DELIMITED BY SIZE
024200            INTO RPT-LINE
024300     WRITE RESULT-EXPORT-REC
024400     MOVE ZEROES TO WKS-FIN-ARCHIVO
024500     PERFORM 810-LEE-RESULTADO UNTIL FIN-ARCHIVO.
024600 800-ESCRIBE-REPORTE-EXIT. EXIT.
024700
024800 810-LEE-RESULTADO SECTION.
024900     READ CONRESULT-MST NEXT RECORD
025000         AT END
025100             MOVE 1 TO WKS-FIN-ARCHIVO
025200         NOT AT END
025300             PERFORM 850-ESCRIBE-UN-RESULTADO
025400     END-READ.
025500 810-LEE-RESULTADO-EXIT. EXIT.
025600
025700 850-ESCRIBE-UN-RESULTADO SECTION.
025800     MOVE SPACES TO WKS-CNS-NOMBRE-HALLADO
025900     MOVE SPACES TO WKS-CAN-NOMBRE-HALLADO
026000     MOVE SPACES TO WKS-PTY-NOMBRE-HALLADO
026100     SET WKS-CNS-IX TO 1
026200     SEARCH WKS-CNS-ENTRY
026300         AT END CONTINUE
026400         WHEN WKS-CNS-ID(WKS-CNS-IX) EQUAL CRM-CONSTITUENCY-ID
026500             MOVE WKS-CNS-NAME(WKS-CNS-IX)
026600                                TO WKS-CNS-NOMBRE-HALLADO
026700     END-SEARCH
026800     SET WKS-CAN-IX TO 1
026900     SEARCH WKS-CAN-ENTRY
027000         AT END CONTINUE
027100         WHEN WKS-CAN-ID(WKS-CAN-IX) EQUAL
027200                                CRM-WINNING-CANDIDATE-ID
027300             MOVE WKS-CAN-NAME(WKS-CAN-IX)
027400                                TO WKS-CAN-NOMBRE-HALLADO
027500     END-SEARCH
027600     SET WKS-PTY-IX TO 1
027700     SEARCH WKS-PTY-ENTRY
027800         AT END CONTINUE
027900         WHEN WKS-PTY-ID(WKS-PTY-IX) EQUAL CRM-WINNING-PARTY-ID
028000             MOVE WKS-PTY-NAME(WKS-PTY-IX)
028100                                TO WKS-PTY-NOMBRE-HALLADO
028200     END-SEARCH
028300     MOVE CRM-ELECTION-YEAR TO WKS-MASCARA-ANIO
028400     MOVE CRM-TURNOUT-PCT   TO WKS-MASCARA-PCT
028500     MOVE SPACES TO RESULT-EXPORT-REC
028600     STRING WKS-CNS-NOMBRE-HALLADO(1:30) DELIMITED BY SIZE
028700            ',' WKS-MASCARA-ANIO DELIMITED BY SIZE
028800            ',' CRM-TOTAL-VOTES DELIMITED BY SIZE
028900            ',' CRM-VALID-VOTES DELIMITED BY SIZE
029000            ',' CRM-REJECTED-VOTES DELIMITED BY SIZE
029100            ',' WKS-MASCARA-PCT DELIMITED BY SIZE
029200            ',' WKS-CAN-NOMBRE-HALLADO(1:30) DELIMITED BY SIZE
029300            ',' WKS-PTY-NOMBRE-HALLADO(1:30) DELIMITED BY SIZE
029400            ',' CRM-MARGIN-VOTES DELIMITED BY SIZE
029500            ',' CRM-OFFICIAL-FLAG DELIMITED BY SIZE
029600            INTO RPT-LINE
029700     WRITE RESULT-EXPORT-REC
029800     ADD 1 TO WKS-RESULTADOS-EXPORTADOS.
029900 850-ESCRIBE-UN-RESULTADO-EXIT. EXIT.
030000
030100******************************************************************
030200*    ESTADISTICAS DE EJECUCION                                    *
030300******************************************************************
030400 950-ESTADISTICAS SECTION.
030500     MOVE WKS-RESULTADOS-EXPORTADOS TO WKS-MASCARA-VOTOS
030600     DISPLAY 'RESULTADOS EXPORTADOS: ' WKS-MASCARA-VOTOS UPON CONSOLE.
030700 950-ESTADISTICAS-EXIT. EXIT.
030800
030900 990-CIERRA-ARCHIVOS SECTION.
031000     CLOSE CONRESULT-MST CONSTITUENCY-MST CANDIDATE-MST
031100           PARTY-MST RESULT-EXPORT-OUT.
031200 990-CIERRA-ARCHIVOS-EXIT. EXIT.
