000100******************************************************************
000200* COPY ELPRSI01 -- REGISTRO DE ENTRADA RESULTADO DE MESA (U7)     *
000300* APLICACION : ELECCIONES/CARGA RESULTADOS                        *
000400* USADO EN   : ELPRS010                                           *
000500* 2024-02-21 RSQC PETI-5507 CREACION INICIAL                      *
000600******************************************************************
000700 01  POLLRESULT-IN-REC.
000800     05  PRS-CENTER-CODE             PIC X(50).
000900     05  PRS-CANDIDATE-NAME          PIC X(200).
001000     05  PRS-CONSTITUENCY-NUMBER     PIC X(10).
001100     05  PRS-ELECTION-YEAR-X         PIC X(04).
001200     05  PRS-ELECTION-YEAR   REDEFINES PRS-ELECTION-YEAR-X
001300                                     PIC 9(04).
001400     05  PRS-VOTES-RECEIVED-X        PIC X(09).
001500     05  PRS-VOTES-RECEIVED REDEFINES PRS-VOTES-RECEIVED-X
001600                                     PIC 9(09).
001700     05  PRS-VALID-FLAG              PIC X(01).
001800     05  PRS-REMARKS                 PIC X(100).
001900     05  FILLER                      PIC X(05).
