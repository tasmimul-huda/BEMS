000100******************************************************************
000200* FECHA       : 18/03/2024                                       *
000300* PROGRAMADOR : JORGE MIGUEL (JOMG)                              *
000400* APLICACION  : ELECCIONES/REPORTES                              *
000500* PROGRAMA    : ELXCN010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXPORTA UNA LINEA POR CANDIDATO (FILTRO OPCIONAL  *
000800*             : DE ANIO Y/O CIRCUNSCRIPCION) CON PARTIDO,        *
000900*             : CIRCUNSCRIPCION Y TOTAL DE VOTOS RECIBIDOS       *
001000* ARCHIVOS    : CANDIDATE-MST=C,PARTY-MST=C,CONSTITUENCY-MST=C,  *
001100*             : POLLRESULT-MST=C,CANDIDATE-EXPORT-OUT=A          *
001200* PARAMETROS  : SYSIN = ANIO FILTRO (9(04), 0=SIN FILTRO),       *
001300*             :        NUMERO CIRCUNSCRIPCION FILTRO (X(10),    *
001400*             :        ESPACIOS=SIN FILTRO)                     *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* PETI/RATIONAL: 5530                                            *
001700* NOMBRE      : EXPORTACION DE CANDIDATOS                        *
001800******************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000* 2024-03-18 JOMG PETI-5530 CREACION INICIAL                     *
002100* 1999-06-02 PEDR Y2K-022 REVISION GENERAL, NO APLICA            *
002200* 2024-05-06 RSQC PETI-5601 SE AGREGA FILTRO DE CIRCUNSCRIPCION  *
002300******************************************************************
002400 ID DIVISION.
002500 PROGRAM-ID. ELXCN010.
002600 AUTHOR. JORGE MIGUEL.
002700 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
002800 DATE-WRITTEN. 18/03/2024.
002900 DATE-COMPILED.
003000 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CANDIDATE-MST ASSIGN TO CANDIDM
003800            ORGANIZATION  IS INDEXED
003900            ACCESS        IS SEQUENTIAL
004000            RECORD KEY    IS CDM-LLAVE
004100            FILE STATUS   IS FS-CANDIDATE-MST.
004200
004300     SELECT PARTY-MST ASSIGN TO PARTYM
004400            ORGANIZATION  IS INDEXED
004500            ACCESS        IS SEQUENTIAL
004600            RECORD KEY    IS PTM-NAME
004700            FILE STATUS   IS FS-PARTY-MST.
004800
004900     SELECT CONSTITUENCY-MST ASSIGN TO CONSTM
005000            ORGANIZATION  IS INDEXED
005100            ACCESS        IS SEQUENTIAL
005200            RECORD KEY    IS CNM-LLAVE
005300            FILE STATUS   IS FS-CONSTITUENCY-MST.
005400
005500     SELECT POLLRESULT-MST ASSIGN TO PRSLTM
005600            ORGANIZATION  IS INDEXED
005700            ACCESS        IS SEQUENTIAL
005800            RECORD KEY    IS PRM-LLAVE
005900            FILE STATUS   IS FS-POLLRESULT-MST.
006000
006100     SELECT CANDIDATE-EXPORT-OUT ASSIGN TO CANDXOUT
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-CANDIDATE-EXPORT.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006900******************************************************************
007000 FD  CANDIDATE-MST
007100     RECORDING MODE IS F.
007200     COPY ELCANM01.
007300 FD  PARTY-MST
007400     RECORDING MODE IS F.
007500     COPY ELPTYM01.
007600 FD  CONSTITUENCY-MST
007700     RECORDING MODE IS F.
007800     COPY ELCONM01.
007900 FD  POLLRESULT-MST
008000     RECORDING MODE IS F.
008100     COPY ELPRSM01.
008200 FD  CANDIDATE-EXPORT-OUT
008300     RECORDING MODE IS F.
008400 01  CANDIDATE-EXPORT-REC.
008500     05  RPT-LINE                    PIC X(150).
008600     05  FILLER                      PIC X(10).
008700
008800 WORKING-STORAGE SECTION.
008900 77  WKS-CANDIDATOS-EXPORTADOS PIC 9(07) COMP VALUE ZEROES.
009000******************************************************************
009100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009200******************************************************************
009300 01  WKS-FS-STATUS.
009400     05  FS-CANDIDATE-MST         PIC 9(02) VALUE ZEROES.
009500     05  FS-PARTY-MST             PIC 9(02) VALUE ZEROES.
009600     05  FS-CONSTITUENCY-MST      PIC 9(02) VALUE ZEROES.
009700     05  FS-POLLRESULT-MST        PIC 9(02) VALUE ZEROES.
009800     05  FS-CANDIDATE-EXPORT      PIC 9(02) VALUE ZEROES.
009900     05  FSE-CANDIDATE-MST.
010000         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010100         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010200         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010300     05  FSE-CANDIDATE-MST-ALPHA
010400                      REDEFINES FSE-CANDIDATE-MST PIC X(06).
010500     05  FSE-PARTY-MST.
010600         10  FSE-PTY-RETURN       PIC S9(4) COMP-5 VALUE 0.
010700         10  FSE-PTY-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
010800         10  FSE-PTY-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
010900     05  FSE-PARTY-MST-ALPHA
011000                      REDEFINES FSE-PARTY-MST PIC X(06).
011100     05  FSE-CONSTITUENCY-MST.
011200         10  FSE-CNS-RETURN       PIC S9(4) COMP-5 VALUE 0.
011300         10  FSE-CNS-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
011400         10  FSE-CNS-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
011500     05  FSE-CONSTITUENCY-MST-ALPHA
011600                      REDEFINES FSE-CONSTITUENCY-MST PIC X(06).
011700     05  PROGRAMA                 PIC X(08) VALUE 'ELXCN010'.
011800     05  ARCHIVO                  PIC X(08) VALUE SPACES.
011900     05  ACCION                   PIC X(10) VALUE SPACES.
012000     05  LLAVE                    PIC X(32) VALUE SPACES.
012100******************************************************************
012200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012300******************************************************************
012400     05  FILLER                   PIC X(04) VALUE SPACES.
012500 01  WKS-VARIABLES-TRABAJO.
012600     05  WKS-FIN-ARCHIVO          PIC 9(01) VALUE ZEROES.
012700         88  FIN-ARCHIVO                  VALUE 1.
012800     05  WKS-PARM-ANIO            PIC 9(04) VALUE ZEROES.
012900     05  WKS-PARM-NUMERO          PIC X(10) VALUE SPACES.
013000     05  WKS-ENCONTRADO           PIC 9(01) VALUE ZEROES.
013100         88  SE-ENCONTRO                  VALUE 1.
013200     05  WKS-MASCARA-VOTOS        PIC ZZZZZZZZ9 VALUE ZEROES.
013300     05  WKS-MASCARA-ANIO         PIC 9999 VALUE ZEROES.
013400     05  WKS-VOTOS-RENGLON        PIC 9(09) COMP VALUE ZEROES.
013500     05  WKS-PTY-NAME-HALLADA     PIC X(200) VALUE SPACES.
013600     05  WKS-CNS-NUMERO-HALLADO   PIC X(10) VALUE SPACES.
013700     05  WKS-CNS-NOMBRE-HALLADO   PIC X(100) VALUE SPACES.
013800*--> TABLA DE PARTIDOS (ID / NOMBRE)
013900     05  FILLER                   PIC X(04) VALUE SPACES.
014000 01  WKS-TABLA-PARTIDOS.
014100     05  WKS-PTY-COUNT            PIC 9(05) COMP VALUE ZEROES.
014200     05  WKS-PTY-ENTRY
014300                      OCCURS 0 TO 500 TIMES
014400                      DEPENDING ON WKS-PTY-COUNT
014500                      INDEXED BY WKS-PTY-IX.
014600         10  WKS-PTY-ID           PIC 9(07).
014700         10  WKS-PTY-NAME         PIC X(200).
014800*--> TABLA DE CIRCUNSCRIPCIONES (ID / NUMERO / NOMBRE)
014900     05  FILLER                   PIC X(04) VALUE SPACES.
015000 01  WKS-TABLA-CIRCUNS.
015100     05  WKS-CNS-COUNT            PIC 9(05) COMP VALUE ZEROES.
015200     05  WKS-CNS-ENTRY
015300                      OCCURS 0 TO 5000 TIMES
015400                      DEPENDING ON WKS-CNS-COUNT
015500                      INDEXED BY WKS-CNS-IX.
015600         10  WKS-CNS-ID           PIC 9(07).
015700         10  WKS-CNS-NUMBER       PIC X(10).
015800         10  WKS-CNS-NAME         PIC X(100).
015900*--> TABLA DE VOTOS ACUMULADOS POR CANDIDATO
016000     05  FILLER                   PIC X(04) VALUE SPACES.
016100 01  WKS-TABLA-VOTOS.
016200     05  WKS-VOT-COUNT            PIC 9(05) COMP VALUE ZEROES.
016300     05  WKS-VOT-ENTRY
016400                      OCCURS 0 TO 5000 TIMES
016500                      DEPENDING ON WKS-VOT-COUNT
016600                      INDEXED BY WKS-VOT-IX.
016700         10  WKS-VOT-ID           PIC 9(07).
016800         10  WKS-VOT-VOTES        PIC 9(09) COMP.
016900
017000     05  FILLER                   PIC X(04) VALUE SPACES.
017100 PROCEDURE DIVISION.
017200******************************************************************
017300*               S E C C I O N    P R I N C I P A L               *
017400******************************************************************
017500 000-MAIN SECTION.
017600     PERFORM 100-INICIALIZACION
017700     PERFORM 200-CARGA-PARTIDOS
017800     PERFORM 300-CARGA-CIRCUNSCRIPCIONES
017900     PERFORM 400-ACUMULA-VOTOS
018000     PERFORM 800-ESCRIBE-REPORTE
018100     PERFORM 950-ESTADISTICAS
018200     PERFORM 990-CIERRA-ARCHIVOS
018300     STOP RUN.
018400 000-MAIN-EXIT. EXIT.
018500
018600 100-INICIALIZACION SECTION.
018700     ACCEPT WKS-PARM-ANIO   FROM SYSIN
018800     ACCEPT WKS-PARM-NUMERO FROM SYSIN
018900     OPEN INPUT CANDIDATE-MST PARTY-MST CONSTITUENCY-MST
019000                POLLRESULT-MST
019100          OUTPUT CANDIDATE-EXPORT-OUT.
019200 100-INICIALIZACION-EXIT. EXIT.
019300
019400******************************************************************
019500*  CARGA EN MEMORIA EL CATALOGO DE PARTIDOS (ID / NOMBRE)        *
019600******************************************************************
019700 200-CARGA-PARTIDOS SECTION.
019800     MOVE ZEROES TO WKS-FIN-ARCHIVO
019900     PERFORM 210-LEE-PARTIDO THRU 210-LEE-PARTIDO-EXIT UNTIL FIN-ARCHIVO.
020000 200-CARGA-PARTIDOS-EXIT. EXIT.
020100
020200 210-LEE-PARTIDO SECTION.
020300     READ PARTY-MST NEXT RECORD
020400         AT END
020500             MOVE 1 TO WKS-FIN-ARCHIVO
020600         NOT AT END
020700             ADD 1 TO WKS-PTY-COUNT
020800             MOVE PTM-ID   TO WKS-PTY-ID(WKS-PTY-COUNT)
020900             MOVE PTM-NAME TO WKS-PTY-NAME(WKS-PTY-COUNT)
021000     END-READ.
021100 210-LEE-PARTIDO-EXIT. EXIT.
021200
021300******************************************************************
021400*  CARGA EN MEMORIA EL CATALOGO DE CIRCUNSCRIPCIONES             *
021500******************************************************************
021600 300-CARGA-CIRCUNSCRIPCIONES SECTION.
021700     MOVE ZEROES TO WKS-FIN-ARCHIVO
021800     PERFORM 310-LEE-CIRCUNSCRIPCION UNTIL FIN-ARCHIVO.
021900 300-CARGA-CIRCUNSCRIPCIONES-EXIT. EXIT.
022000
022100 310-LEE-CIRCUNSCRIPCION SECTION.
022200     READ CONSTITUENCY-MST NEXT RECORD
022300         AT END
022400             MOVE 1 TO WKS-FIN-ARCHIVO
022500         NOT AT END
022600             ADD 1 TO WKS-CNS-COUNT
022700             MOVE CNM-ID     TO WKS-CNS-ID(WKS-CNS-COUNT)
022800             MOVE CNM-NUMBER TO WKS-CNS-NUMBER(WKS-CNS-COUNT)
022900             MOVE CNM-NAME   TO WKS-CNS-NAME(WKS-CNS-COUNT)
023000     END-READ.
023100 310-LEE-CIRCUNSCRIPCION-EXIT. EXIT.
023200
023300******************************************************************
023400*  ACUMULA EN MEMORIA LOS VOTOS RECIBIDOS POR CANDIDATO          *
023500******************************************************************
023600 400-ACUMULA-VOTOS SECTION.
023700     MOVE ZEROES TO WKS-FIN-ARCHIVO
023800     PERFORM 410-LEE-RESULTADO UNTIL FIN-ARCHIVO.
023900 400-ACUMULA-VOTOS-EXIT. EXIT.
024000
024100 410-LEE-RESULTADO SECTION.
024200     READ POLLRESULT-MST NEXT RECORD
024300         AT END
024400             MOVE 1 TO WKS-FIN-ARCHIVO
024500         NOT AT END
024600             PERFORM 420-ACUMULA-UN-VOTO
024700     END-READ.
024800 410-LEE-RESULTADO-EXIT. EXIT.
024900
025000 420-ACUMULA-UN-VOTO SECTION.
025100     MOVE ZEROES TO WKS-ENCONTRADO
025200     SET WKS-VOT-IX TO 1
025300     SEARCH WKS-VOT-ENTRY
025400         AT END
025500             CONTINUE
025600         WHEN WKS-VOT-ID(WKS-VOT-IX) EQUAL PRM-CANDIDATE-ID
025700             ADD PRM-VOTES-RECEIVED TO WKS-VOT-VOTES(WKS-VOT-IX)
025800             MOVE 1 TO WKS-ENCONTRADO
025900     END-SEARCH
026000     IF NOT SE-ENCONTRO
026100        ADD 1 TO WKS-VOT-COUNT
026200        MOVE PRM-CANDIDATE-ID       TO WKS-VOT-ID(WKS-VOT-COUNT)
026300        MOVE PRM-VOTES-RECEIVED     TO WKS-VOT-VOTES(WKS-VOT-COUNT)
026400     END-IF.
026500 420-ACUMULA-UN-VOTO-EXIT. EXIT.
026600
026700******************************************************************
026800*  RECORRE CANDIDATE-MST Y ESCRIBE UNA LINEA POR CANDIDATO       *
026900******************************************************************
027000 800-ESCRIBE-REPORTE SECTION.
027100     MOVE SPACES TO CANDIDATE-EXPORT-REC
027200     STRING 'ID,NAME,PARTY,CONSTITUENCY,YEAR,VOTES'
027300            DELIMITED BY SIZE INTO RPT-LINE
027400     WRITE CANDIDATE-EXPORT-REC
027500     MOVE ZEROES TO WKS-FIN-ARCHIVO
027600     PERFORM 810-LEE-CANDIDATO UNTIL FIN-ARCHIVO.
027700 800-ESCRIBE-REPORTE-EXIT. EXIT.
027800
027900 810-LEE-CANDIDATO SECTION.
028000     READ CANDIDATE-MST NEXT RECORD
028100         AT END
028200             MOVE 1 TO WKS-FIN-ARCHIVO
028300         NOT AT END
028400             PERFORM 820-FILTRA-Y-ESCRIBE
028500     END-READ.
028600 810-LEE-CANDIDATO-EXIT. EXIT.
028700
028800 820-FILTRA-Y-ESCRIBE SECTION.
028900     MOVE 1 TO WKS-ENCONTRADO
029000     IF WKS-PARM-ANIO NOT EQUAL ZEROES
029100        AND CDM-ELECTION-YEAR NOT EQUAL WKS-PARM-ANIO
029200        MOVE 0 TO WKS-ENCONTRADO
029300     END-IF
029400     IF SE-ENCONTRO AND WKS-PARM-NUMERO NOT EQUAL SPACES
029500        PERFORM 830-VERIFICA-CIRCUNSCRIPCION
029600     END-IF
029700     IF SE-ENCONTRO
029800        PERFORM 850-ESCRIBE-UN-CANDIDATO
029900     END-IF.
030000 820-FILTRA-Y-ESCRIBE-EXIT. EXIT.
030100
030200 830-VERIFICA-CIRCUNSCRIPCION SECTION.
030300     MOVE 0 TO WKS-ENCONTRADO
030400     SET WKS-CNS-IX TO 1
030500     SEARCH WKS-CNS-ENTRY
030600         AT END
030700             CONTINUE
030800         WHEN WKS-CNS-ID(WKS-CNS-IX) EQUAL CDM-CONSTITUENCY-ID
030900             IF WKS-CNS-NUMBER(WKS-CNS-IX) EQUAL WKS-PARM-NUMERO
031000                MOVE 1 TO WKS-ENCONTRADO
031100             END-IF
031200     END-SEARCH.
031300 830-VERIFICA-CIRCUNSCRIPCION-EXIT. EXIT.
031400
031500 850-ESCRIBE-UN-CANDIDATO SECTION.
031600     MOVE SPACES            TO WKS-PTY-NAME-HALLADA
031700     MOVE SPACES            TO WKS-CNS-NUMERO-HALLADO
031800     MOVE SPACES            TO WKS-CNS-NOMBRE-HALLADO
031900     MOVE ZEROES            TO WKS-VOTOS-RENGLON
032000     SET WKS-PTY-IX TO 1
032100     SEARCH WKS-PTY-ENTRY
032200         AT END CONTINUE
032300         WHEN WKS-PTY-ID(WKS-PTY-IX) EQUAL CDM-PARTY-ID
032400             MOVE WKS-PTY-NAME(WKS-PTY-IX) TO WKS-PTY-NAME-HALLADA
032500     END-SEARCH
032600     SET WKS-CNS-IX TO 1
032700     SEARCH WKS-CNS-ENTRY
032800         AT END CONTINUE
032900         WHEN WKS-CNS-ID(WKS-CNS-IX) EQUAL CDM-CONSTITUENCY-ID
033000             MOVE WKS-CNS-NUMBER(WKS-CNS-IX)
033100                                TO WKS-CNS-NUMERO-HALLADO
033200             MOVE WKS-CNS-NAME(WKS-CNS-IX)
033300                                TO WKS-CNS-NOMBRE-HALLADO
033400     END-SEARCH
033500     SET WKS-VOT-IX TO 1
033600     SEARCH WKS-VOT-ENTRY
033700         AT END CONTINUE
033800         WHEN WKS-VOT-ID(WKS-VOT-IX) EQUAL CDM-ID
033900             MOVE WKS-VOT-VOTES(WKS-VOT-IX) TO WKS-VOTOS-RENGLON
034000     END-SEARCH
034100     MOVE CDM-ELECTION-YEAR TO WKS-MASCARA-ANIO
034200     MOVE WKS-VOTOS-RENGLON TO WKS-MASCARA-VOTOS
034300     MOVE SPACES TO CANDIDATE-EXPORT-REC
034400     STRING CDM-ID DELIMITED BY SIZE
034500            ',' CDM-FULL-NAME(1:40) DELIMITED BY SIZE
034600            ',' WKS-PTY-NAME-HALLADA(1:30) DELIMITED BY SIZE
034700            ',' WKS-CNS-NUMERO-HALLADO ': '
034800                WKS-CNS-NOMBRE-HALLADO(1:30) DELIMITED BY SIZE
034900            ',' WKS-MASCARA-ANIO DELIMITED BY SIZE
035000            ',' WKS-MASCARA-VOTOS DELIMITED BY SIZE
035100            INTO RPT-LINE
035200     WRITE CANDIDATE-EXPORT-REC
035300     ADD 1 TO WKS-CANDIDATOS-EXPORTADOS.
035400 850-ESCRIBE-UN-CANDIDATO-EXIT. EXIT.
035500
035600******************************************************************
035700*    ESTADISTICAS DE EJECUCION                                    *
035800******************************************************************
035900 950-ESTADISTICAS SECTION.
036000     MOVE WKS-CANDIDATOS-EXPORTADOS TO WKS-MASCARA-VOTOS
036100     DISPLAY 'CANDIDATOS EXPORTADOS: ' WKS-MASCARA-VOTOS UPON CONSOLE.
036200 950-ESTADISTICAS-EXIT. EXIT.
036300
036400 990-CIERRA-ARCHIVOS SECTION.
036500     CLOSE CANDIDATE-MST PARTY-MST CONSTITUENCY-MST
036600           POLLRESULT-MST CANDIDATE-EXPORT-OUT.
036700 990-CIERRA-ARCHIVOS-EXIT. EXIT.
