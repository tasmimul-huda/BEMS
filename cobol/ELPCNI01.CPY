000100******************************************************************
000200* COPY ELPCNI01 -- REGISTRO DE ENTRADA CENTRO DE VOTACION (U6)    *
000300* APLICACION : ELECCIONES/CARGA RESULTADOS                        *
000400* USADO EN   : ELPCN010                                           *
000500* 2024-02-19 RSQC PETI-5506 CREACION INICIAL                      *
000600******************************************************************
000700 01  POLLCENTER-IN-REC.
000800     05  PCN-CODE                    PIC X(50).
000900     05  PCN-NAME                    PIC X(100).
001000     05  PCN-CONSTITUENCY-NUMBER     PIC X(10).
001100     05  PCN-LOCATION                PIC X(100).
001200     05  PCN-LATITUDE-X              PIC X(07).
001300     05  PCN-LATITUDE        REDEFINES PCN-LATITUDE-X
001400                                     PIC S9(03)V9(04).
001500     05  PCN-LONGITUDE-X             PIC X(07).
001600     05  PCN-LONGITUDE       REDEFINES PCN-LONGITUDE-X
001700                                     PIC S9(03)V9(04).
001800     05  PCN-TOTAL-VOTERS-X          PIC X(09).
001900     05  PCN-TOTAL-VOTERS    REDEFINES PCN-TOTAL-VOTERS-X
002000                                     PIC 9(09).
002100     05  PCN-ACTIVE-FLAG             PIC X(01).
002200     05  FILLER                      PIC X(05).
