000100******************************************************************
000200* COPY ELCRSM01 -- MAESTRO RESULTADO DE CIRCUNSCRIPCION (U9)      *
000300* APLICACION : ELECCIONES/CARGA RESULTADOS                        *
000400* USADO EN   : ELCRS010, ELXRS010                                 *
000500* LLAVE PRIMARIA : CRM-LLAVE (CONSTITUENCY-ID+YEAR+TYPE)          *
000600* 2024-02-26 RSQC PETI-5509 CREACION INICIAL                      *
000700******************************************************************
000800 01  CONRESULT-MST-REC.
000900     05  CRM-LLAVE.
001000         10  CRM-CONSTITUENCY-ID     PIC 9(07).
001100         10  CRM-ELECTION-YEAR       PIC 9(04).
001200         10  CRM-ELECTION-TYPE       PIC X(20).
001300     05  CRM-ID                      PIC 9(07).
001400     05  CRM-TOTAL-VOTES             PIC 9(09).
001500     05  CRM-VALID-VOTES             PIC 9(09).
001600     05  CRM-REJECTED-VOTES          PIC 9(09).
001700     05  CRM-TURNOUT-PCT             PIC 9(03)V99.
001800     05  CRM-WINNING-CANDIDATE-ID    PIC 9(07).
001900     05  CRM-WINNING-PARTY-ID        PIC 9(07).
002000     05  CRM-MARGIN-VOTES            PIC 9(09).
002100     05  CRM-MARGIN-PCT              PIC 9(03)V99.
002200     05  CRM-OFFICIAL-FLAG           PIC X(01).
002300         88  CRM-IS-OFFICIAL                 VALUE 'Y'.
002400     05  CRM-DECLARED-AT             PIC X(19).
002500     05  FILLER                      PIC X(10).
