000100******************************************************************
000200* FECHA       : 06/02/2024                                       *
000300* PROGRAMADOR : ROSA SIQUI (RSQC)                                *
000400* APLICACION  : ELECCIONES/CARGA GEOGRAFIA                       *
000500* PROGRAMA    : ELDIV010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y ACTUALIZA EL MAESTRO DE DIVISIONES A    *
000800*             : PARTIR DEL ARCHIVO PLANO DIVISION-IN, GENERANDO  *
000900*             : ERRORES POR RENGLON Y LA BITACORA DE CARGA       *
001000* ARCHIVOS    : DIVISION-IN=C,DIVISION-MST=A,ERROR-OUT=A,        *
001100*             : IMPORT-LOG-OUT=A                                 *
001200* ACCION (ES) : V=VALIDA, I=IMPORTA, D=DRY-RUN                   *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* PETI/RATIONAL: 5501                                            *
001500* NOMBRE      : CARGA DE DIVISIONES                              *
001600******************************************************************
001700* BITACORA DE CAMBIOS                                            *
001800* 2024-02-06 RSQC PETI-5501 CREACION INICIAL                     *
001900* 2024-02-20 RSQC PETI-5501 SE AGREGA VALIDACION DE CODIGO       *
002000*            DUPLICADO DENTRO DEL MISMO ARCHIVO (REGLA B2)       *
002100* 2024-03-11 JOMG PETI-5544 CORRIGE REWRITE CUANDO EL NOMBRE NO  *
002200*            CAMBIA DE LONGITUD                                  *
002300* 1999-01-04 PEDR Y2K-014 REVISION DE CAMPOS DE FECHA PARA EL    *
002400*            CAMBIO DE SIGLO (NO APLICA, NO HAY FECHAS AAMMDD EN *
002500*            ESTE PROGRAMA, SE DEJA CONSTANCIA)                  *
002600* 2024-04-02 RSQC PETI-5561 SE AGREGA MODO DRY-RUN POR PARAMETRO *
002700*            SYSIN (WKS-MODO-EJECUCION = 'D')                    *
002800* 2024-05-14 JOMG PETI-5589 POBLACION/VOTANTES EN BLANCO SE      *
002900*            GRABAN COMO CERO; SE IMPLEMENTA RECORTE DE ESPACIOS *
003000*            EN CAMPOS DE TEXTO (REGLA B14)                      *
003100******************************************************************
003200 ID DIVISION.
003300 PROGRAM-ID. ELDIV010.
003400 AUTHOR. ROSA SIQUI.
003500 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
003600 DATE-WRITTEN. 06/02/2024.
003700 DATE-COMPILED.
003800 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT DIVISION-IN  ASSIGN TO DIVISININ
004600            ORGANIZATION  IS LINE SEQUENTIAL
004700            FILE STATUS   IS FS-DIVISION-IN.
004800
004900     SELECT DIVISION-MST ASSIGN TO DIVISIONM
005000            ORGANIZATION  IS INDEXED
005100            ACCESS        IS DYNAMIC
005200            RECORD KEY    IS DVM-CODE
005300            ALTERNATE RECORD KEY IS DVM-NAME
005400            FILE STATUS   IS FS-DIVISION-MST
005500                             FSE-DIVISION-MST.
005600
005700     SELECT ERROR-OUT    ASSIGN TO ERROROUT
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-ERROR-OUT.
006000
006100     SELECT IMPORT-LOG-OUT ASSIGN TO IMPLOGOUT
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-IMPORT-LOG.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006900******************************************************************
007000*   ARCHIVO PLANO DE ENTRADA DE DIVISIONES
007100 FD  DIVISION-IN
007200     RECORDING MODE IS F.
007300     COPY ELDIVI01.
007400*   MAESTRO DE DIVISIONES (INDEXADO POR CODIGO)
007500 FD  DIVISION-MST
007600     RECORDING MODE IS F.
007700     COPY ELDIVM01.
007800*   ARCHIVO DE ERRORES POR RENGLON
007900 FD  ERROR-OUT
008000     RECORDING MODE IS F.
008100     COPY ELERRR01.
008200*   BITACORA DE CARGA
008300 FD  IMPORT-LOG-OUT
008400     RECORDING MODE IS F.
008500     COPY ELIMPL01.
008600
008700 WORKING-STORAGE SECTION.
008800 77  WKS-LINEAS-BITACORA        PIC 9(05) COMP VALUE ZEROES.
008900******************************************************************
009000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009100******************************************************************
009200 01  WKS-FS-STATUS.
009300     05  FS-DIVISION-IN          PIC 9(02) VALUE ZEROES.
009400     05  FS-ERROR-OUT            PIC 9(02) VALUE ZEROES.
009500     05  FS-IMPORT-LOG           PIC 9(02) VALUE ZEROES.
009600     05  FS-DIVISION-MST         PIC 9(02) VALUE ZEROES.
009700     05  FSE-DIVISION-MST.
009800         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009900         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010000         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010100     05  FSE-DIVISION-MST-ALPHA REDEFINES FSE-DIVISION-MST
010200                                 PIC X(06).
010300     05  PROGRAMA                PIC X(08) VALUE 'ELDIV010'.
010400     05  ARCHIVO                 PIC X(08) VALUE SPACES.
010500     05  ACCION                  PIC X(10) VALUE SPACES.
010600     05  LLAVE                   PIC X(32) VALUE SPACES.
010700******************************************************************
010800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010900******************************************************************
011000     05  FILLER                   PIC X(04) VALUE SPACES.
011100 01  WKS-VARIABLES-TRABAJO.
011200     05  WKS-FIN-DIVISION-IN     PIC 9(01) VALUE ZEROES.
011300         88  FIN-DIVISION-IN             VALUE 1.
011400     05  WKS-MODO-EJECUCION      PIC X(01) VALUE 'I'.
011500         88  MODO-DRY-RUN                VALUE 'D'.
011600     05  WKS-HAY-ERRORES         PIC 9(01) VALUE ZEROES.
011700         88  HAY-ERRORES                 VALUE 1.
011800*--> INICIA EN 1: EL PRIMER RENGLON DE DATOS SE REPORTA COMO
011900*--> RENGLON LOGICO 2 (EL RENGLON 1 REPRESENTA EL ENCABEZADO)
012000     05  WKS-RENGLON             PIC 9(07) COMP VALUE 1.
012100     05  WKS-I                   PIC 9(07) COMP VALUE ZEROES.
012200     05  WKS-J                   PIC 9(07) COMP VALUE ZEROES.
012300     05  WKS-TOTAL-ROWS          PIC 9(07) COMP VALUE ZEROES.
012400     05  WKS-SUCCESS-ROWS        PIC 9(07) COMP VALUE ZEROES.
012500     05  WKS-FAILED-ROWS         PIC 9(07) COMP VALUE ZEROES.
012600     05  WKS-NUEVO-ID            PIC 9(07) COMP VALUE ZEROES.
012700*--> REGLA B14: RECORTE DE ESPACIOS EN CAMPOS DE TEXTO
012800     05  WKS-NT-POS              PIC 9(03) COMP VALUE ZEROES.
012900     05  WKS-NT-TEMP             PIC X(100) VALUE SPACES.
013000     05  WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROES.
013100     05  WKS-FECHA-HORA-SIS.
013200         10  WKS-FECHA-SIS       PIC 9(08).
013300         10  WKS-HORA-SIS        PIC 9(08).
013400*--> TABLA DE RENGLONES VALIDOS PARA LA SEGUNDA PASADA (IMPORTA)
013500*--> CADA ENTRADA GUARDA UNA IMAGEN CRUDA DEL RENGLON (233 BYTES,
013600*--> EL ANCHO DE DIVISION-IN-REC) PARA EVITAR ANIDAR UN COPY CON
013700*--> SU PROPIO NIVEL 01 DENTRO DE UNA TABLA OCCURS
013800     05  FILLER                   PIC X(04) VALUE SPACES.
013900 01  WKS-TABLA-DIVISIONES.
014000     05  WKS-DIV-COUNT           PIC 9(07) COMP VALUE ZEROES.
014100     05  WKS-DIV-ENTRY           PIC X(233)
014200                      OCCURS 0 TO 5000 TIMES
014300                      DEPENDING ON WKS-DIV-COUNT
014400                      INDEXED BY WKS-DIV-IX.
014500
014600     05  FILLER                   PIC X(04) VALUE SPACES.
014700 PROCEDURE DIVISION.
014800******************************************************************
014900*               S E C C I O N    P R I N C I P A L               *
015000******************************************************************
015100 000-MAIN SECTION.
015200     PERFORM 100-INICIALIZACION
015300     PERFORM 200-PASADA-VALIDACION
015400     IF HAY-ERRORES
015500        MOVE ZEROES         TO WKS-SUCCESS-ROWS
015600        MOVE WKS-TOTAL-ROWS TO WKS-FAILED-ROWS
015700        PERFORM 900-ESCRIBE-BITACORA
015800     ELSE
015900        IF MODO-DRY-RUN
016000           COMPUTE WKS-SUCCESS-ROWS =
016100                   WKS-TOTAL-ROWS - WKS-FAILED-ROWS
016200           PERFORM 900-ESCRIBE-BITACORA
016300        ELSE
016400           PERFORM 300-PASADA-IMPORTACION
016500           PERFORM 900-ESCRIBE-BITACORA
016600        END-IF
016700     END-IF
016800     PERFORM 950-ESTADISTICAS
016900     PERFORM 990-CIERRA-ARCHIVOS
017000     STOP RUN.
017100 000-MAIN-EXIT. EXIT.
017200
017300 100-INICIALIZACION SECTION.
017400     ACCEPT WKS-MODO-EJECUCION FROM SYSIN
017500     ACCEPT WKS-FECHA-SIS FROM DATE
017600     ACCEPT WKS-HORA-SIS  FROM TIME
017700     OPEN INPUT  DIVISION-IN
017800          I-O    DIVISION-MST
017900          OUTPUT ERROR-OUT
018000                 IMPORT-LOG-OUT
018100     IF FS-DIVISION-MST NOT EQUAL 0 AND 05
018200        MOVE 'OPEN'         TO ACCION
018300        MOVE SPACES         TO LLAVE
018400        MOVE 'DIVISIOM'     TO ARCHIVO
018500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018600                              FS-DIVISION-MST, FSE-DIVISION-MST
018700        DISPLAY '>>> ERROR AL ABRIR DIVISION-MST <<<' UPON CONSOLE
018800        MOVE 91 TO RETURN-CODE
018900        STOP RUN
019000     END-IF.
019100 100-INICIALIZACION-EXIT. EXIT.
019200
019300******************************************************************
019400*  PASADA 1: VALIDACION DE TODOS LOS RENGLONES (REGLAS B1,B2,B14)*
019500******************************************************************
019600 200-PASADA-VALIDACION SECTION.
019700     PERFORM 210-LEE-DIVISION-IN
019800     PERFORM 220-VALIDA-UN-RENGLON THRU 220-VALIDA-UN-RENGLON-EXIT
019900             UNTIL FIN-DIVISION-IN.
020000 200-PASADA-VALIDACION-EXIT. EXIT.
020100
020200 210-LEE-DIVISION-IN SECTION.
020300     READ DIVISION-IN
020400         AT END
020500             MOVE 1 TO WKS-FIN-DIVISION-IN
020600     END-READ.
020700 210-LEE-DIVISION-IN-EXIT. EXIT.
020800
020900 220-VALIDA-UN-RENGLON SECTION.
021000     ADD 1 TO WKS-RENGLON
021100     ADD 1 TO WKS-TOTAL-ROWS
021200     PERFORM 222-NORMALIZA-TEXTO
021300
021400     IF DIV-NAME EQUAL SPACES
021500        MOVE 'DIV-NAME' TO ERR-COLUMN
021600        STRING 'DIV-NAME is required' DELIMITED BY SIZE
021700               INTO ERR-MESSAGE
021800        PERFORM 230-ESCRIBE-ERROR
021900     END-IF
022000
022100      IF DIV-CODE EQUAL SPACES
022200         MOVE 'DIV-CODE' TO ERR-COLUMN
022300         STRING 'DIV-CODE is required' DELIMITED BY SIZE
022400                INTO ERR-MESSAGE
022500         PERFORM 230-ESCRIBE-ERROR
022600      ELSE
022700      *--> REGLA B2: CODIGO DUPLICADO DENTRO DEL MISMO ARCHIVO
022800         MOVE ZEROES TO WKS-I
022900         PERFORM 224-BUSCA-CODIGO-DUPLICADO
023000                 VARYING WKS-I FROM 1 BY 1
023100                 UNTIL WKS-I > WKS-DIV-COUNT
023200      END-IF
023300
023400      *--> EL RENGLON QUEDA DISPONIBLE PARA LA SEGUNDA PASADA AUNQUE
023500      *--> HAYA FALLADO; SI HAY-ERRORES EL PROGRAMA NUNCA EJECUTA LA
023600      *--> PASADA DE IMPORTACION (VER BATCH FLOW, PASO 3)
023700      ADD 1 TO WKS-DIV-COUNT
023800      MOVE DIVISION-IN-REC TO WKS-DIV-ENTRY(WKS-DIV-COUNT)
023900
024000      PERFORM 210-LEE-DIVISION-IN.
024100220-VALIDA-UN-RENGLON-EXIT. EXIT.
024200
024300 224-BUSCA-CODIGO-DUPLICADO SECTION.
024400      IF WKS-DIV-ENTRY(WKS-I) (101:10) = DIV-CODE
024500         MOVE 'DIV-CODE' TO ERR-COLUMN
024600         STRING 'Duplicate division code: '
024700                DIV-CODE DELIMITED BY SIZE
024800                INTO ERR-MESSAGE
024900         PERFORM 230-ESCRIBE-ERROR
025000      END-IF.
025100 224-BUSCA-CODIGO-DUPLICADO-EXIT. EXIT.
025200
025300 222-NORMALIZA-TEXTO SECTION.
025400*--> REGLA B14: SE RECORTAN ESPACIOS A LA IZQUIERDA DE CADA CAMPO
025500*--> DE TEXTO ANTES DE VALIDAR Y ANTES DE GRABAR EN EL MAESTRO
025600     MOVE ZEROES TO WKS-NT-POS
025700     INSPECT DIV-NAME TALLYING WKS-NT-POS FOR LEADING SPACE
025800     IF WKS-NT-POS > 0 AND WKS-NT-POS < 100
025900        MOVE DIV-NAME(WKS-NT-POS + 1:100 - WKS-NT-POS)
026000                                    TO WKS-NT-TEMP(1:100 - WKS-NT-POS)
026100        MOVE SPACES                TO DIV-NAME
026200        MOVE WKS-NT-TEMP(1:100 - WKS-NT-POS) TO DIV-NAME
026300     END-IF
026400     MOVE ZEROES TO WKS-NT-POS
026500     INSPECT DIV-CODE TALLYING WKS-NT-POS FOR LEADING SPACE
026600     IF WKS-NT-POS > 0 AND WKS-NT-POS < 10
026700        MOVE DIV-CODE(WKS-NT-POS + 1:10 - WKS-NT-POS)
026800                                    TO WKS-NT-TEMP(1:10 - WKS-NT-POS)
026900        MOVE SPACES                TO DIV-CODE
027000        MOVE WKS-NT-TEMP(1:10 - WKS-NT-POS) TO DIV-CODE
027100     END-IF
027200     MOVE ZEROES TO WKS-NT-POS
027300     INSPECT DIV-BENGALI-NAME TALLYING WKS-NT-POS FOR LEADING SPACE
027400     IF WKS-NT-POS > 0 AND WKS-NT-POS < 100
027500        MOVE DIV-BENGALI-NAME(WKS-NT-POS + 1:100 - WKS-NT-POS)
027600                                    TO WKS-NT-TEMP(1:100 - WKS-NT-POS)
027700        MOVE SPACES                TO DIV-BENGALI-NAME
027800        MOVE WKS-NT-TEMP(1:100 - WKS-NT-POS) TO DIV-BENGALI-NAME
027900     END-IF.
028000 222-NORMALIZA-TEXTO-EXIT. EXIT.
028100
028200 230-ESCRIBE-ERROR SECTION.
028300     MOVE WKS-RENGLON TO ERR-ROW
028400     WRITE ERROR-OUT-REC
028500     MOVE 1 TO WKS-HAY-ERRORES
028600     ADD 1 TO WKS-FAILED-ROWS.
028700 230-ESCRIBE-ERROR-EXIT. EXIT.
028800
028900******************************************************************
029000*  PASADA 2: IMPORTACION (UPSERT) -- REGLAS B12,B13,B15          *
029100******************************************************************
029200 300-PASADA-IMPORTACION SECTION.
029300     PERFORM 310-UPSERT-DIVISION
029400             VARYING WKS-J FROM 1 BY 1
029500             UNTIL WKS-J > WKS-DIV-COUNT.
029600 300-PASADA-IMPORTACION-EXIT. EXIT.
029700
029800 310-UPSERT-DIVISION SECTION.
029900     MOVE WKS-DIV-ENTRY(WKS-J) TO DIVISION-IN-REC
030000     MOVE DIV-CODE TO DVM-CODE
030100     READ DIVISION-MST
030200         KEY IS DVM-CODE
030300     END-READ
030400
030500     EVALUATE FS-DIVISION-MST
030600         WHEN 0
030700*--> EXISTE: ACTUALIZA NOMBRE, NOMBRE LOCAL, POBLACION, VOTANTES
030800             MOVE DIV-NAME             TO DVM-NAME
030900             MOVE DIV-BENGALI-NAME     TO DVM-BENGALI-NAME
031000*-->         REGLA B13: POBLACION/VOTANTES EN BLANCO = CERO
031100             IF DIV-TOTAL-POPULATION-X EQUAL SPACES
031200                MOVE ZEROES               TO DVM-TOTAL-POPULATION
031300             ELSE
031400                MOVE DIV-TOTAL-POPULATION TO DVM-TOTAL-POPULATION
031500             END-IF
031600             IF DIV-TOTAL-VOTERS-X EQUAL SPACES
031700                MOVE ZEROES               TO DVM-TOTAL-VOTERS
031800             ELSE
031900                MOVE DIV-TOTAL-VOTERS     TO DVM-TOTAL-VOTERS
032000             END-IF
032100             REWRITE DIVISION-MST-REC
032200             IF FS-DIVISION-MST EQUAL 0
032300                ADD 1 TO WKS-SUCCESS-ROWS
032400             ELSE
032500                MOVE 'DIV-CODE' TO ERR-COLUMN
032600                MOVE WKS-J      TO ERR-ROW
032700                STRING 'Could not update division: '
032800                       DIV-CODE DELIMITED BY SIZE
032900                       INTO ERR-MESSAGE
033000                WRITE ERROR-OUT-REC
033100                ADD 1 TO WKS-FAILED-ROWS
033200             END-IF
033300         WHEN 23
033400*--> NO EXISTE: VERIFICA DUPLICADO DE NOMBRE ANTES DE CREAR
033500             MOVE DIV-NAME TO DVM-NAME
033600             READ DIVISION-MST
033700                 KEY IS DVM-NAME
033800             END-READ
033900             IF FS-DIVISION-MST EQUAL 0
034000                MOVE 'DIV-NAME' TO ERR-COLUMN
034100                MOVE WKS-J      TO ERR-ROW
034200                STRING 'Duplicate division name: '
034300                       DIV-NAME DELIMITED BY SIZE
034400                       INTO ERR-MESSAGE
034500                WRITE ERROR-OUT-REC
034600                ADD 1 TO WKS-FAILED-ROWS
034700             ELSE
034800                ADD 1 TO WKS-NUEVO-ID
034900                MOVE WKS-NUEVO-ID         TO DVM-ID
035000                MOVE DIV-CODE             TO DVM-CODE
035100                MOVE DIV-NAME             TO DVM-NAME
035200                MOVE DIV-BENGALI-NAME     TO DVM-BENGALI-NAME
035300                IF DIV-TOTAL-POPULATION-X EQUAL SPACES
035400                   MOVE ZEROES               TO DVM-TOTAL-POPULATION
035500                ELSE
035600                   MOVE DIV-TOTAL-POPULATION TO DVM-TOTAL-POPULATION
035700                END-IF
035800                IF DIV-TOTAL-VOTERS-X EQUAL SPACES
035900                   MOVE ZEROES               TO DVM-TOTAL-VOTERS
036000                ELSE
036100                   MOVE DIV-TOTAL-VOTERS     TO DVM-TOTAL-VOTERS
036200                END-IF
036300                WRITE DIVISION-MST-REC
036400                IF FS-DIVISION-MST EQUAL 0
036500                   ADD 1 TO WKS-SUCCESS-ROWS
036600                ELSE
036700                   MOVE 'DIV-CODE' TO ERR-COLUMN
036800                   MOVE WKS-J      TO ERR-ROW
036900                   STRING 'Duplicate division code: '
037000                          DIV-CODE DELIMITED BY SIZE
037100                          INTO ERR-MESSAGE
037200                   WRITE ERROR-OUT-REC
037300                   ADD 1 TO WKS-FAILED-ROWS
037400                END-IF
037500             END-IF
037600         WHEN OTHER
037700             MOVE 'READ'       TO ACCION
037800             MOVE DVM-CODE     TO LLAVE
037900             MOVE 'DIVISIOM'   TO ARCHIVO
038000             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
038100                      LLAVE, FS-DIVISION-MST, FSE-DIVISION-MST
038200             PERFORM 990-CIERRA-ARCHIVOS
038300             MOVE 91 TO RETURN-CODE
038400             STOP RUN
038500     END-EVALUATE.
038600 310-UPSERT-DIVISION-EXIT. EXIT.
038700
038800******************************************************************
038900*  BITACORA DE CARGA (U10) -- REGLA B15                          *
039000******************************************************************
039100 900-ESCRIBE-BITACORA SECTION.
039200     MOVE 'DIVISION'          TO LOG-IMPORT-TYPE
039300     MOVE 'DIVISION-IN'       TO LOG-FILE-NAME
039400     MOVE WKS-TOTAL-ROWS      TO LOG-TOTAL-ROWS
039500     MOVE WKS-SUCCESS-ROWS    TO LOG-SUCCESSFUL-ROWS
039600     MOVE WKS-FAILED-ROWS     TO LOG-FAILED-ROWS
039700     IF HAY-ERRORES
039800        MOVE 'failed'         TO LOG-STATUS
039900     ELSE
040000        MOVE 'completed'      TO LOG-STATUS
040100     END-IF
040200     WRITE IMPORT-LOG-REC
040300     ADD 1 TO WKS-LINEAS-BITACORA.
040400 900-ESCRIBE-BITACORA-EXIT. EXIT.
040500
040600 950-ESTADISTICAS SECTION.
040700     DISPLAY '================================================'
040800             UPON CONSOLE
040900     DISPLAY 'ELDIV010 - CARGA DE DIVISIONES' UPON CONSOLE
041000     MOVE WKS-TOTAL-ROWS   TO WKS-MASCARA
041100     DISPLAY 'TOTAL RENGLONES     : ' WKS-MASCARA UPON CONSOLE
041200     MOVE WKS-SUCCESS-ROWS TO WKS-MASCARA
041300     DISPLAY 'RENGLONES APLICADOS : ' WKS-MASCARA UPON CONSOLE
041400     MOVE WKS-FAILED-ROWS  TO WKS-MASCARA
041500     DISPLAY 'RENGLONES FALLIDOS  : ' WKS-MASCARA UPON CONSOLE
041600     MOVE WKS-LINEAS-BITACORA TO WKS-MASCARA
041700     DISPLAY 'RENGLONES DE BITACORA: ' WKS-MASCARA UPON CONSOLE
041800     DISPLAY '================================================'
041900             UPON CONSOLE.
042000 950-ESTADISTICAS-EXIT. EXIT.
042100
042200 990-CIERRA-ARCHIVOS SECTION.
042300     CLOSE DIVISION-IN DIVISION-MST ERROR-OUT IMPORT-LOG-OUT.
042400 990-CIERRA-ARCHIVOS-EXIT. EXIT.
