000100******************************************************************
000200* COPY ELIMPL01 -- REGISTRO DE BITACORA DE CARGA (U10)            *
000300* APLICACION : ELECCIONES/CONTROL DE CARGAS                       *
000400* USADO EN   : TODOS LOS PROGRAMAS ELxxx010 DE CARGA               *
000500* 2024-02-06 RSQC PETI-5501 CREACION INICIAL                      *
000600******************************************************************
000700 01  IMPORT-LOG-REC.
000800     05  LOG-IMPORT-TYPE             PIC X(50).
000900     05  LOG-FILE-NAME               PIC X(100).
001000     05  LOG-TOTAL-ROWS              PIC 9(07).
001100     05  LOG-SUCCESSFUL-ROWS         PIC 9(07).
001200     05  LOG-FAILED-ROWS             PIC 9(07).
001300     05  LOG-STATUS                  PIC X(20).
001400     05  FILLER                      PIC X(10).
