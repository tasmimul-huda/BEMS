000100******************************************************************
000200* FECHA       : 23/02/2024                                       *
000300* PROGRAMADOR : JORGE MIGUEL (JOMG)                              *
000400* APLICACION  : ELECCIONES/CARGA RESULTADOS                      *
000500* PROGRAMA    : ELDEM010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y ACTUALIZA EL MAESTRO DE DEMOGRAFIA DE   *
000800*             : VOTANTES A PARTIR DE DEMOGRAPH-IN, RESOLVIENDO   *
000900*             : LA CIRCUNSCRIPCION POR NUMERO                    *
001000* ARCHIVOS    : DEMOGRAPHIN=C,CONSTITUENCY-MST=C,                *
001100*             : DEMOGRAPH-MST=A,ERROR-OUT=A,IMPORT-LOG-OUT=A     *
001200* ACCION (ES) : V=VALIDA, I=IMPORTA, D=DRY-RUN                   *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* PETI/RATIONAL: 5508                                            *
001500* NOMBRE      : CARGA DE DEMOGRAFIA DE VOTANTES                  *
001600******************************************************************
001700* BITACORA DE CAMBIOS                                            *
001800* 2024-02-23 JOMG PETI-5508 CREACION INICIAL                     *
001900* 1999-04-19 PEDR Y2K-014 REVISION GENERAL, NO APLICA            *
002000* 2024-03-28 JOMG PETI-5544 SE AGREGA VALIDACION DE SUMA GENERO  *
002100* 2024-04-02 RSQC PETI-5561 SE AGREGA MODO DRY-RUN               *
002200* 2024-05-14 JOMG PETI-5589 CONTEOS OPCIONALES (MASC/FEM/OTRO Y  *
002300*                BANDAS DE EDAD) EN BLANCO YA NO RECHAZAN EL     *
002400*                RENGLON, SE GRABAN COMO CERO EN EL MAESTRO      *
002500* 2024-05-14 JOMG PETI-5589 SE IMPLEMENTA RECORTE DE ESPACIOS EN *
002600*                CAMPOS DE TEXTO (REGLA B14) ANTES DE VALIDAR    *
002650* 2024-05-20 JOMG PETI-5598 DEM-TOTAL-VOTERS EN BLANCO AHORA     *
002660*                MARCA "IS REQUIRED" EN LUGAR DE "MUST BE A     *
002670*                VALID NUMBER" (REGLA B1)                       *
002700******************************************************************
002800 ID DIVISION.
002900 PROGRAM-ID. ELDEM010.
003000 AUTHOR. JORGE MIGUEL.
003100 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
003200 DATE-WRITTEN. 23/02/2024.
003300 DATE-COMPILED.
003400 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT DEMOGRAPH-IN ASSIGN TO DEMOGRIN
004200            ORGANIZATION  IS LINE SEQUENTIAL
004300            FILE STATUS   IS FS-DEMOGRAPH-IN.
004400
004500     SELECT CONSTITUENCY-MST ASSIGN TO CONSTM
004600            ORGANIZATION  IS INDEXED
004700            ACCESS        IS DYNAMIC
004800            RECORD KEY    IS CNM-LLAVE
004900            ALTERNATE RECORD KEY IS CNM-NUMBER
005000            FILE STATUS   IS FS-CONSTITUENCY-MST.
005100
005200     SELECT DEMOGRAPH-MST ASSIGN TO DEMOGRM
005300            ORGANIZATION  IS INDEXED
005400            ACCESS        IS DYNAMIC
005500            RECORD KEY    IS DMM-LLAVE
005600            FILE STATUS   IS FS-DEMOGRAPH-MST
005700                             FSE-DEMOGRAPH-MST.
005800
005900     SELECT ERROR-OUT    ASSIGN TO ERROROUT
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            FILE STATUS   IS FS-ERROR-OUT.
006200
006300     SELECT IMPORT-LOG-OUT ASSIGN TO IMPLOGOUT
006400            ORGANIZATION  IS LINE SEQUENTIAL
006500            FILE STATUS   IS FS-IMPORT-LOG.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007100******************************************************************
007200 FD  DEMOGRAPH-IN
007300     RECORDING MODE IS F.
007400     COPY ELDEMI01.
007500 FD  CONSTITUENCY-MST
007600     RECORDING MODE IS F.
007700     COPY ELCONM01.
007800 FD  DEMOGRAPH-MST
007900     RECORDING MODE IS F.
008000     COPY ELDEMM01.
008100 FD  ERROR-OUT
008200     RECORDING MODE IS F.
008300     COPY ELERRR01.
008400 FD  IMPORT-LOG-OUT
008500     RECORDING MODE IS F.
008600     COPY ELIMPL01.
008700
008800 WORKING-STORAGE SECTION.
008900 77  WKS-LINEAS-BITACORA        PIC 9(05) COMP VALUE ZEROES.
009000******************************************************************
009100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009200******************************************************************
009300 01  WKS-FS-STATUS.
009400     05  FS-DEMOGRAPH-IN          PIC 9(02) VALUE ZEROES.
009500     05  FS-ERROR-OUT             PIC 9(02) VALUE ZEROES.
009600     05  FS-IMPORT-LOG            PIC 9(02) VALUE ZEROES.
009700     05  FS-CONSTITUENCY-MST      PIC 9(02) VALUE ZEROES.
009800     05  FS-DEMOGRAPH-MST         PIC 9(02) VALUE ZEROES.
009900     05  FSE-DEMOGRAPH-MST.
010000         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010100         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010200         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010300     05  FSE-DEMOGRAPH-MST-ALPHA REDEFINES FSE-DEMOGRAPH-MST
010400                                  PIC X(06).
010500     05  PROGRAMA                 PIC X(08) VALUE 'ELDEM010'.
010600     05  ARCHIVO                  PIC X(08) VALUE SPACES.
010700     05  ACCION                   PIC X(10) VALUE SPACES.
010800     05  LLAVE                    PIC X(32) VALUE SPACES.
010900******************************************************************
011000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011100******************************************************************
011200     05  FILLER                   PIC X(04) VALUE SPACES.
011300 01  WKS-VARIABLES-TRABAJO.
011400     05  WKS-FIN-DEMOGRAPH-IN     PIC 9(01) VALUE ZEROES.
011500         88  FIN-DEMOGRAPH-IN             VALUE 1.
011600     05  WKS-MODO-EJECUCION       PIC X(01) VALUE 'I'.
011700         88  MODO-DRY-RUN                 VALUE 'D'.
011800     05  WKS-HAY-ERRORES          PIC 9(01) VALUE ZEROES.
011900         88  HAY-ERRORES                  VALUE 1.
012000     05  WKS-RENGLON              PIC 9(07) COMP VALUE 1.
012100     05  WKS-J                    PIC 9(07) COMP VALUE ZEROES.
012200     05  WKS-TOTAL-ROWS           PIC 9(07) COMP VALUE ZEROES.
012300     05  WKS-SUCCESS-ROWS         PIC 9(07) COMP VALUE ZEROES.
012400     05  WKS-FAILED-ROWS          PIC 9(07) COMP VALUE ZEROES.
012500     05  WKS-NUEVO-ID             PIC 9(07) COMP VALUE ZEROES.
012600     05  WKS-NT-POS               PIC 9(03) COMP VALUE ZEROES.
012700     05  WKS-NT-TEMP              PIC X(100) VALUE SPACES.
012800     05  WKS-SUMA-GENERO          PIC 9(09) COMP VALUE ZEROES.
012900     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
013000     05  WKS-MASCARA-GENERO       PIC ZZZZZZZZ9 VALUE ZEROES.
013100     05  WKS-FECHA-HORA-SIS.
013200         10  WKS-FECHA-SIS        PIC 9(08).
013300         10  WKS-HORA-SIS         PIC 9(08).
013400     05  WKS-MARCA-TIEMPO.
013500         10  WKS-MT-ANIO          PIC 9(04).
013600         10  FILLER               PIC X(01) VALUE '-'.
013700         10  WKS-MT-MES           PIC 9(02).
013800         10  FILLER               PIC X(01) VALUE '-'.
013900         10  WKS-MT-DIA           PIC 9(02).
014000         10  FILLER               PIC X(01) VALUE ' '.
014100         10  WKS-MT-HOR           PIC 9(02).
014200         10  FILLER               PIC X(01) VALUE ':'.
014300         10  WKS-MT-MIN           PIC 9(02).
014400         10  FILLER               PIC X(01) VALUE ':'.
014500         10  WKS-MT-SEG           PIC 9(02).
014600*--> TABLA DE RENGLONES VALIDOS PARA LA SEGUNDA PASADA (IMPORTA)
014700 01  WKS-TABLA-DEMOGRAFIA.
014800     05  WKS-DEM-COUNT            PIC 9(07) COMP VALUE ZEROES.
014900     05  WKS-DEM-ENTRY            PIC X(209)
015000                      OCCURS 0 TO 5000 TIMES
015100                      DEPENDING ON WKS-DEM-COUNT
015200                      INDEXED BY WKS-DEM-IX.
015300
015400     05  FILLER                   PIC X(04) VALUE SPACES.
015500 PROCEDURE DIVISION.
015600******************************************************************
015700*               S E C C I O N    P R I N C I P A L               *
015800******************************************************************
015900 000-MAIN SECTION.
016000     PERFORM 100-INICIALIZACION
016100     PERFORM 200-PASADA-VALIDACION
016200     IF HAY-ERRORES
016300        MOVE ZEROES         TO WKS-SUCCESS-ROWS
016400        MOVE WKS-TOTAL-ROWS TO WKS-FAILED-ROWS
016500        PERFORM 900-ESCRIBE-BITACORA
016600     ELSE
016700        IF MODO-DRY-RUN
016800           COMPUTE WKS-SUCCESS-ROWS =
016900                   WKS-TOTAL-ROWS - WKS-FAILED-ROWS
017000           PERFORM 900-ESCRIBE-BITACORA
017100        ELSE
017200           PERFORM 300-PASADA-IMPORTACION
017300           PERFORM 900-ESCRIBE-BITACORA
017400        END-IF
017500     END-IF
017600     PERFORM 950-ESTADISTICAS
017700     PERFORM 990-CIERRA-ARCHIVOS
017800     STOP RUN.
017900 000-MAIN-EXIT. EXIT.
018000
018100 100-INICIALIZACION SECTION.
018200     ACCEPT WKS-MODO-EJECUCION FROM SYSIN
018300     ACCEPT WKS-FECHA-SIS FROM DATE
018400     ACCEPT WKS-HORA-SIS  FROM TIME
018500     OPEN INPUT  DEMOGRAPH-IN
018600                 CONSTITUENCY-MST
018700          I-O    DEMOGRAPH-MST
018800          OUTPUT ERROR-OUT
018900                 IMPORT-LOG-OUT
019000     IF FS-DEMOGRAPH-MST NOT EQUAL 0 AND 05
019100        MOVE 'OPEN'      TO ACCION
019200        MOVE SPACES      TO LLAVE
019300        MOVE 'DEMOGRM'   TO ARCHIVO
019400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019500                           FS-DEMOGRAPH-MST, FSE-DEMOGRAPH-MST
019600        DISPLAY '>>> ERROR AL ABRIR DEMOGRAPH-MST <<<'
019700                UPON CONSOLE
019800        MOVE 91 TO RETURN-CODE
019900        STOP RUN
020000     END-IF.
020100 100-INICIALIZACION-EXIT. EXIT.
020200
020300******************************************************************
020400*  PASADA 1: VALIDACION -- REGLAS B1, B7                        *
020500******************************************************************
020600 200-PASADA-VALIDACION SECTION.
020700     PERFORM 210-LEE-DEMOGRAPH-IN
020800     PERFORM 220-VALIDA-UN-RENGLON THRU 220-VALIDA-UN-RENGLON-EXIT
020900             UNTIL FIN-DEMOGRAPH-IN.
021000 200-PASADA-VALIDACION-EXIT. EXIT.
021100
021200 210-LEE-DEMOGRAPH-IN SECTION.
021300     READ DEMOGRAPH-IN
021400         AT END
021500             MOVE 1 TO WKS-FIN-DEMOGRAPH-IN
021600     END-READ.
021700 210-LEE-DEMOGRAPH-IN-EXIT. EXIT.
021800
021900 220-VALIDA-UN-RENGLON SECTION.
022000     ADD 1 TO WKS-RENGLON
022100     ADD 1 TO WKS-TOTAL-ROWS
022200     PERFORM 222-NORMALIZA-TEXTO
022300
022400     IF DEM-CONSTITUENCY-NUMBER EQUAL SPACES
022500        MOVE 'DEM-CONSTITUENCY-NUMBER' TO ERR-COLUMN
022600        STRING 'DEM-CONSTITUENCY-NUMBER is required'
022700               DELIMITED BY SIZE INTO ERR-MESSAGE
022800        PERFORM 230-ESCRIBE-ERROR
022900     END-IF
023000     IF DEM-ELECTION-YEAR-X EQUAL SPACES
023100        MOVE 'DEM-ELECTION-YEAR' TO ERR-COLUMN
023200        STRING 'DEM-ELECTION-YEAR is required' DELIMITED BY SIZE
023300               INTO ERR-MESSAGE
023400        PERFORM 230-ESCRIBE-ERROR
023500     END-IF
023600
023700*--> REGLA B7: CONTEOS DEBEN SER NUMERICOS Y NO NEGATIVOS
023800     IF DEM-TOTAL-VOTERS-X EQUAL SPACES
023810        MOVE 'DEM-TOTAL-VOTERS' TO ERR-COLUMN
023820        STRING 'DEM-TOTAL-VOTERS is required' DELIMITED BY SIZE
023830               INTO ERR-MESSAGE
023840        PERFORM 230-ESCRIBE-ERROR
023850     ELSE
023860        IF DEM-TOTAL-VOTERS-X NOT NUMERIC
023900           MOVE 'DEM-TOTAL-VOTERS' TO ERR-COLUMN
024000           STRING 'DEM-TOTAL-VOTERS must be a valid number'
024100                  DELIMITED BY SIZE INTO ERR-MESSAGE
024200           PERFORM 230-ESCRIBE-ERROR
024250        END-IF
024300     END-IF
024400*--> REGLA B13: CONTEOS OPCIONALES, BLANCO SE DEFAULTEA A CERO
024500     IF DEM-MALE-VOTERS-X NOT EQUAL SPACES
024600        IF DEM-MALE-VOTERS-X NOT NUMERIC
024700           MOVE 'DEM-MALE-VOTERS' TO ERR-COLUMN
024800           STRING 'DEM-MALE-VOTERS must be a valid number'
024900                  DELIMITED BY SIZE INTO ERR-MESSAGE
025000           PERFORM 230-ESCRIBE-ERROR
025100        END-IF
025200     END-IF
025300     IF DEM-FEMALE-VOTERS-X NOT EQUAL SPACES
025400        IF DEM-FEMALE-VOTERS-X NOT NUMERIC
025500           MOVE 'DEM-FEMALE-VOTERS' TO ERR-COLUMN
025600           STRING 'DEM-FEMALE-VOTERS must be a valid number'
025700                  DELIMITED BY SIZE INTO ERR-MESSAGE
025800           PERFORM 230-ESCRIBE-ERROR
025900        END-IF
026000     END-IF
026100     IF DEM-OTHER-VOTERS-X NOT EQUAL SPACES
026200        IF DEM-OTHER-VOTERS-X NOT NUMERIC
026300           MOVE 'DEM-OTHER-VOTERS' TO ERR-COLUMN
026400           STRING 'DEM-OTHER-VOTERS must be a valid number'
026500                  DELIMITED BY SIZE INTO ERR-MESSAGE
026600           PERFORM 230-ESCRIBE-ERROR
026700        END-IF
026800     END-IF
026900
027000     ADD 1 TO WKS-DEM-COUNT
027100     MOVE DEMOGRAPH-IN-REC TO WKS-DEM-ENTRY(WKS-DEM-COUNT)
027200
027300     PERFORM 210-LEE-DEMOGRAPH-IN.
027400 220-VALIDA-UN-RENGLON-EXIT. EXIT.
027500
027600*--> REGLA B14: SE RECORTAN ESPACIOS SOBRANTES DE LOS CAMPOS DE
027700*    TEXTO ANTES DE VALIDAR Y ANTES DE GRABAR AL MAESTRO
027800 222-NORMALIZA-TEXTO SECTION.
027900     MOVE ZEROES TO WKS-NT-POS
028000     INSPECT DEM-CONSTITUENCY-NUMBER TALLYING WKS-NT-POS
028100        FOR LEADING SPACE
028200     IF WKS-NT-POS > 0 AND WKS-NT-POS < 10
028300        MOVE DEM-CONSTITUENCY-NUMBER(WKS-NT-POS + 1:10 - WKS-NT-POS)
028400                                    TO WKS-NT-TEMP(1:10 - WKS-NT-POS)
028500        MOVE SPACES               TO DEM-CONSTITUENCY-NUMBER
028600        MOVE WKS-NT-TEMP(1:10 - WKS-NT-POS) TO DEM-CONSTITUENCY-NUMBER
028700     END-IF
028800
028900     MOVE ZEROES TO WKS-NT-POS
029000     INSPECT DEM-SOURCE TALLYING WKS-NT-POS FOR LEADING SPACE
029100     IF WKS-NT-POS > 0 AND WKS-NT-POS < 100
029200        MOVE DEM-SOURCE(WKS-NT-POS + 1:100 - WKS-NT-POS)
029300                                    TO WKS-NT-TEMP(1:100 - WKS-NT-POS)
029400        MOVE SPACES               TO DEM-SOURCE
029500        MOVE WKS-NT-TEMP(1:100 - WKS-NT-POS) TO DEM-SOURCE
029600     END-IF.
029700 222-NORMALIZA-TEXTO-EXIT. EXIT.
029800
029900 230-ESCRIBE-ERROR SECTION.
030000     MOVE WKS-RENGLON TO ERR-ROW
030100     WRITE ERROR-OUT-REC
030200     MOVE 1 TO WKS-HAY-ERRORES
030300     ADD 1 TO WKS-FAILED-ROWS.
030400 230-ESCRIBE-ERROR-EXIT. EXIT.
030500
030600******************************************************************
030700*  PASADA 2: IMPORTACION -- REGLAS B8,B11,B12,B13,B15            *
030800******************************************************************
030900 300-PASADA-IMPORTACION SECTION.
031000     PERFORM 310-UPSERT-DEMOGRAFIA
031100             VARYING WKS-J FROM 1 BY 1
031200             UNTIL WKS-J > WKS-DEM-COUNT.
031300 300-PASADA-IMPORTACION-EXIT. EXIT.
031400
031500 310-UPSERT-DEMOGRAFIA SECTION.
031600     MOVE WKS-DEM-ENTRY(WKS-J) TO DEMOGRAPH-IN-REC
031700
031800*--> REGLA B8: LA SUMA DE GENEROS NO DEBE SUPERAR EL TOTAL
031900     COMPUTE WKS-SUMA-GENERO =
032000             DEM-MALE-VOTERS + DEM-FEMALE-VOTERS
032100             + DEM-OTHER-VOTERS
032200     IF WKS-SUMA-GENERO > DEM-TOTAL-VOTERS
032300        MOVE 'DEM-TOTAL-VOTERS' TO ERR-COLUMN
032400        MOVE WKS-J                TO ERR-ROW
032500        MOVE WKS-SUMA-GENERO      TO WKS-MASCARA-GENERO
032600        STRING 'Sum of gender voters (' WKS-MASCARA-GENERO
032700               ') exceeds total voters ('
032800               DEM-TOTAL-VOTERS ')' DELIMITED BY SIZE
032900               INTO ERR-MESSAGE
033000        WRITE ERROR-OUT-REC
033100        ADD 1 TO WKS-FAILED-ROWS
033200     ELSE
033300*--> REGLA B11: CIRCUNSCRIPCION POR NUMERO
033400        MOVE DEM-CONSTITUENCY-NUMBER TO CNM-NUMBER
033500        READ CONSTITUENCY-MST
033600            KEY IS CNM-NUMBER
033700        END-READ
033800        IF FS-CONSTITUENCY-MST NOT EQUAL 0
033900           MOVE 'DEM-CONSTITUENCY-NUMBER' TO ERR-COLUMN
034000           MOVE WKS-J                       TO ERR-ROW
034100           STRING 'Constituency not found: '
034200                  DEM-CONSTITUENCY-NUMBER DELIMITED BY SIZE
034300                  INTO ERR-MESSAGE
034400           WRITE ERROR-OUT-REC
034500           ADD 1 TO WKS-FAILED-ROWS
034600        ELSE
034700           MOVE CNM-ID            TO DMM-CONSTITUENCY-ID
034800           MOVE DEM-ELECTION-YEAR TO DMM-ELECTION-YEAR
034900           READ DEMOGRAPH-MST
035000               KEY IS DMM-LLAVE
035100           END-READ
035200           EVALUATE FS-DEMOGRAPH-MST
035300               WHEN 0
035400                   PERFORM 320-MUEVE-DATOS-DEMOGRAFIA
035500                   REWRITE DEMOGRAPH-MST-REC
035600                   IF FS-DEMOGRAPH-MST EQUAL 0
035700                      ADD 1 TO WKS-SUCCESS-ROWS
035800                   ELSE
035900                      MOVE 'DEM-CONSTITUENCY-NUMBER'
036000                                     TO ERR-COLUMN
036100                      MOVE WKS-J     TO ERR-ROW
036200                      MOVE 'Could not update demographics'
036300                                     TO ERR-MESSAGE
036400                      WRITE ERROR-OUT-REC
036500                      ADD 1 TO WKS-FAILED-ROWS
036600                   END-IF
036700               WHEN 23
036800                   ADD 1 TO WKS-NUEVO-ID
036900                   MOVE WKS-NUEVO-ID TO DMM-ID
037000                   PERFORM 320-MUEVE-DATOS-DEMOGRAFIA
037100                   WRITE DEMOGRAPH-MST-REC
037200                   IF FS-DEMOGRAPH-MST EQUAL 0
037300                      ADD 1 TO WKS-SUCCESS-ROWS
037400                   ELSE
037500                      MOVE 'DEM-CONSTITUENCY-NUMBER'
037600                                     TO ERR-COLUMN
037700                      MOVE WKS-J     TO ERR-ROW
037800                      MOVE 'Could not create demographics'
037900                                     TO ERR-MESSAGE
038000                      WRITE ERROR-OUT-REC
038100                      ADD 1 TO WKS-FAILED-ROWS
038200                   END-IF
038300               WHEN OTHER
038400                   MOVE 'READ'      TO ACCION
038500                   MOVE DMM-LLAVE   TO LLAVE
038600                   MOVE 'DEMOGRM'   TO ARCHIVO
038700                   CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
038800                           ACCION, LLAVE, FS-DEMOGRAPH-MST,
038900                           FSE-DEMOGRAPH-MST
039000                   PERFORM 990-CIERRA-ARCHIVOS
039100                   MOVE 91 TO RETURN-CODE
039200                   STOP RUN
039300           END-EVALUATE
039400        END-IF
039500     END-IF.
039600 310-UPSERT-DEMOGRAFIA-EXIT. EXIT.
039700
039800 320-MUEVE-DATOS-DEMOGRAFIA SECTION.
039900*--> REGLA B13: BLANCO EN CONTEO OPCIONAL SE GRABA COMO CERO
040000     MOVE DEM-TOTAL-VOTERS    TO DMM-TOTAL-VOTERS
040100     IF DEM-MALE-VOTERS-X EQUAL SPACES
040200        MOVE ZEROES           TO DMM-MALE-VOTERS
040300     ELSE
040400        MOVE DEM-MALE-VOTERS  TO DMM-MALE-VOTERS
040500     END-IF
040600     IF DEM-FEMALE-VOTERS-X EQUAL SPACES
040700        MOVE ZEROES             TO DMM-FEMALE-VOTERS
040800     ELSE
040900        MOVE DEM-FEMALE-VOTERS  TO DMM-FEMALE-VOTERS
041000     END-IF
041100     IF DEM-OTHER-VOTERS-X EQUAL SPACES
041200        MOVE ZEROES            TO DMM-OTHER-VOTERS
041300     ELSE
041400        MOVE DEM-OTHER-VOTERS  TO DMM-OTHER-VOTERS
041500     END-IF
041600     IF DEM-AGE-18-25-X EQUAL SPACES
041700        MOVE ZEROES          TO DMM-AGE-18-25
041800     ELSE
041900        MOVE DEM-AGE-18-25   TO DMM-AGE-18-25
042000     END-IF
042100     IF DEM-AGE-26-35-X EQUAL SPACES
042200        MOVE ZEROES          TO DMM-AGE-26-35
042300     ELSE
042400        MOVE DEM-AGE-26-35   TO DMM-AGE-26-35
042500     END-IF
042600     IF DEM-AGE-36-45-X EQUAL SPACES
042700        MOVE ZEROES          TO DMM-AGE-36-45
042800     ELSE
042900        MOVE DEM-AGE-36-45   TO DMM-AGE-36-45
043000     END-IF
043100     IF DEM-AGE-46-55-X EQUAL SPACES
043200        MOVE ZEROES          TO DMM-AGE-46-55
043300     ELSE
043400        MOVE DEM-AGE-46-55   TO DMM-AGE-46-55
043500     END-IF
043600     IF DEM-AGE-56-65-X EQUAL SPACES
043700        MOVE ZEROES          TO DMM-AGE-56-65
043800     ELSE
043900        MOVE DEM-AGE-56-65   TO DMM-AGE-56-65
044000     END-IF
044100     IF DEM-AGE-66-PLUS-X EQUAL SPACES
044200        MOVE ZEROES            TO DMM-AGE-66-PLUS
044300     ELSE
044400        MOVE DEM-AGE-66-PLUS   TO DMM-AGE-66-PLUS
044500     END-IF
044600     MOVE DEM-SOURCE          TO DMM-SOURCE
044700     MOVE WKS-FECHA-SIS       TO WKS-MT-ANIO WKS-MT-MES WKS-MT-DIA
044800     PERFORM 325-ARMA-FECHA-HORA
044900     MOVE WKS-MARCA-TIEMPO    TO DMM-LAST-UPDATED.
045000 320-MUEVE-DATOS-DEMOGRAFIA-EXIT. EXIT.
045100
045200*--> ARMA AAAA-MM-DD HH:MM:SS A PARTIR DE WKS-FECHA-SIS/HORA-SIS
045300 325-ARMA-FECHA-HORA SECTION.
045400     MOVE WKS-FECHA-SIS(1:4)  TO WKS-MT-ANIO
045500     MOVE WKS-FECHA-SIS(5:2)  TO WKS-MT-MES
045600     MOVE WKS-FECHA-SIS(7:2)  TO WKS-MT-DIA
045700     MOVE WKS-HORA-SIS(1:2)   TO WKS-MT-HOR
045800     MOVE WKS-HORA-SIS(3:2)   TO WKS-MT-MIN
045900     MOVE WKS-HORA-SIS(5:2)   TO WKS-MT-SEG.
046000 325-ARMA-FECHA-HORA-EXIT. EXIT.
046100
046200******************************************************************
046300*  BITACORA DE CARGA (U10) -- REGLA B15                          *
046400******************************************************************
046500 900-ESCRIBE-BITACORA SECTION.
046600     MOVE 'DEMOGRAPHICS'       TO LOG-IMPORT-TYPE
046700     MOVE 'DEMOGRAPH-IN'       TO LOG-FILE-NAME
046800     MOVE WKS-TOTAL-ROWS       TO LOG-TOTAL-ROWS
046900     MOVE WKS-SUCCESS-ROWS     TO LOG-SUCCESSFUL-ROWS
047000     MOVE WKS-FAILED-ROWS      TO LOG-FAILED-ROWS
047100     IF HAY-ERRORES
047200        MOVE 'failed'          TO LOG-STATUS
047300     ELSE
047400        MOVE 'completed'       TO LOG-STATUS
047500     END-IF
047600     WRITE IMPORT-LOG-REC
047700     ADD 1 TO WKS-LINEAS-BITACORA.
047800 900-ESCRIBE-BITACORA-EXIT. EXIT.
047900
048000 950-ESTADISTICAS SECTION.
048100     DISPLAY '================================================'
048200             UPON CONSOLE
048300     DISPLAY 'ELDEM010 - CARGA DE DEMOGRAFIA DE VOTANTES'
048400             UPON CONSOLE
048500     MOVE WKS-TOTAL-ROWS   TO WKS-MASCARA
048600     DISPLAY 'TOTAL RENGLONES     : ' WKS-MASCARA UPON CONSOLE
048700     MOVE WKS-SUCCESS-ROWS TO WKS-MASCARA
048800     DISPLAY 'RENGLONES APLICADOS : ' WKS-MASCARA UPON CONSOLE
048900     MOVE WKS-FAILED-ROWS  TO WKS-MASCARA
049000     DISPLAY 'RENGLONES FALLIDOS  : ' WKS-MASCARA UPON CONSOLE
049100     MOVE WKS-LINEAS-BITACORA TO WKS-MASCARA
049200     DISPLAY 'RENGLONES DE BITACORA: ' WKS-MASCARA UPON CONSOLE
049300     DISPLAY '================================================'
049400             UPON CONSOLE.
049500 950-ESTADISTICAS-EXIT. EXIT.
049600
049700 990-CIERRA-ARCHIVOS SECTION.
049800     CLOSE DEMOGRAPH-IN CONSTITUENCY-MST DEMOGRAPH-MST
049900           ERROR-OUT IMPORT-LOG-OUT.
050000 990-CIERRA-ARCHIVOS-EXIT. EXIT.
