000100******************************************************************
000200* COPY ELCANI01 -- REGISTRO DE ENTRADA CANDIDATO (U5)             *
000300* APLICACION : ELECCIONES/CARGA PARTIDOS Y CANDIDATOS             *
000400* USADO EN   : ELCAN010                                           *
000500* 2024-02-14 RSQC PETI-5505 CREACION INICIAL                      *
000600******************************************************************
000700 01  CANDIDATE-IN-REC.
000800     05  CAN-FULL-NAME               PIC X(200).
000900     05  CAN-BENGALI-NAME            PIC X(200).
001000     05  CAN-PARTY-NAME              PIC X(200).
001100     05  CAN-CONSTITUENCY-NUMBER     PIC X(10).
001200     05  CAN-ELECTION-YEAR-X         PIC X(04).
001300     05  CAN-ELECTION-YEAR   REDEFINES CAN-ELECTION-YEAR-X
001400                                     PIC 9(04).
001500     05  CAN-ELECTION-TYPE           PIC X(20).
001600     05  CAN-AGE-X                   PIC X(03).
001700     05  CAN-AGE             REDEFINES CAN-AGE-X
001800                                     PIC 9(03).
001900     05  CAN-EDUCATION               PIC X(100).
002000     05  CAN-PROFESSION              PIC X(100).
002100     05  CAN-CANDIDATE-NUMBER        PIC X(20).
002200     05  CAN-DEPOSIT-STATUS          PIC X(50).
002300     05  CAN-ACTIVE-FLAG             PIC X(01).
002400     05  FILLER                      PIC X(05).
