000100******************************************************************
000200* FECHA       : 12/02/2024                                       *
000300* PROGRAMADOR : JORGE MIGUEL (JOMG)                              *
000400* APLICACION  : ELECCIONES/CARGA PARTIDOS Y CANDIDATOS           *
000500* PROGRAMA    : ELPTY010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y ACTUALIZA EL MAESTRO DE PARTIDOS        *
000800*             : POLITICOS A PARTIR DEL ARCHIVO PARTY-IN          *
000900* ARCHIVOS    : PARTY-IN=C,PARTY-MST=A,ERROR-OUT=A,              *
001000*             : IMPORT-LOG-OUT=A                                 *
001100* ACCION (ES) : V=VALIDA, I=IMPORTA, D=DRY-RUN                   *
001200* INSTALADO   : DD/MM/AAAA                                       *
001300* PETI/RATIONAL: 5504                                            *
001400* NOMBRE      : CARGA DE PARTIDOS                                *
001500******************************************************************
001600* BITACORA DE CAMBIOS                                            *
001700* 2024-02-12 JOMG PETI-5504 CREACION INICIAL                     *
001800* 1999-03-02 PEDR Y2K-014 REVISION GENERAL, NO APLICA            *
001900* 2024-04-02 RSQC PETI-5561 SE AGREGA MODO DRY-RUN               *
002000* 2024-05-14 JOMG PETI-5589 SE IMPLEMENTA RECORTE DE ESPACIOS EN *
002100*            CAMPOS DE TEXTO (REGLA B14)                        *
002200* 2024-05-20 JOMG PETI-5598 INDICADOR REGISTRADO EN BLANCO SE    *
002300*            DEFAULTEA A 'Y' (REGLA B13)                        *
002400******************************************************************
002500 ID DIVISION.
002600 PROGRAM-ID. ELPTY010.
002700 AUTHOR. JORGE MIGUEL.
002800 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
002900 DATE-WRITTEN. 12/02/2024.
003000 DATE-COMPILED.
003100 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PARTY-IN ASSIGN TO PARTYIN
003900            ORGANIZATION  IS LINE SEQUENTIAL
004000            FILE STATUS   IS FS-PARTY-IN.
004100
004200     SELECT PARTY-MST ASSIGN TO PARTYM
004300            ORGANIZATION  IS INDEXED
004400            ACCESS        IS DYNAMIC
004500            RECORD KEY    IS PTM-NAME
004600            FILE STATUS   IS FS-PARTY-MST
004700                             FSE-PARTY-MST.
004800
004900     SELECT ERROR-OUT    ASSIGN TO ERROROUT
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            FILE STATUS   IS FS-ERROR-OUT.
005200
005300     SELECT IMPORT-LOG-OUT ASSIGN TO IMPLOGOUT
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            FILE STATUS   IS FS-IMPORT-LOG.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900******************************************************************
006000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006100******************************************************************
006200 FD  PARTY-IN
006300     RECORDING MODE IS F.
006400     COPY ELPTYI01.
006500 FD  PARTY-MST
006600     RECORDING MODE IS F.
006700     COPY ELPTYM01.
006800 FD  ERROR-OUT
006900     RECORDING MODE IS F.
007000     COPY ELERRR01.
007100 FD  IMPORT-LOG-OUT
007200     RECORDING MODE IS F.
007300     COPY ELIMPL01.
007400
007500 WORKING-STORAGE SECTION.
007600 77  WKS-LINEAS-BITACORA        PIC 9(05) COMP VALUE ZEROES.
007700******************************************************************
007800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007900******************************************************************
008000 01  WKS-FS-STATUS.
008100     05  FS-PARTY-IN              PIC 9(02) VALUE ZEROES.
008200     05  FS-ERROR-OUT             PIC 9(02) VALUE ZEROES.
008300     05  FS-IMPORT-LOG            PIC 9(02) VALUE ZEROES.
008400     05  FS-PARTY-MST             PIC 9(02) VALUE ZEROES.
008500     05  FSE-PARTY-MST.
008600         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008700         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
008800         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
008900     05  FSE-PARTY-MST-ALPHA REDEFINES FSE-PARTY-MST
009000                                  PIC X(06).
009100     05  PROGRAMA                 PIC X(08) VALUE 'ELPTY010'.
009200     05  ARCHIVO                  PIC X(08) VALUE SPACES.
009300     05  ACCION                   PIC X(10) VALUE SPACES.
009400     05  LLAVE                    PIC X(32) VALUE SPACES.
009500******************************************************************
009600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009700******************************************************************
009800     05  FILLER                   PIC X(04) VALUE SPACES.
009900 01  WKS-VARIABLES-TRABAJO.
010000     05  WKS-FIN-PARTY-IN         PIC 9(01) VALUE ZEROES.
010100         88  FIN-PARTY-IN                 VALUE 1.
010200     05  WKS-MODO-EJECUCION       PIC X(01) VALUE 'I'.
010300         88  MODO-DRY-RUN                 VALUE 'D'.
010400     05  WKS-HAY-ERRORES          PIC 9(01) VALUE ZEROES.
010500         88  HAY-ERRORES                  VALUE 1.
010600     05  WKS-RENGLON              PIC 9(07) COMP VALUE 1.
010700     05  WKS-J                    PIC 9(07) COMP VALUE ZEROES.
010800     05  WKS-TOTAL-ROWS           PIC 9(07) COMP VALUE ZEROES.
010900     05  WKS-SUCCESS-ROWS         PIC 9(07) COMP VALUE ZEROES.
011000     05  WKS-FAILED-ROWS          PIC 9(07) COMP VALUE ZEROES.
011100     05  WKS-NUEVO-ID             PIC 9(07) COMP VALUE ZEROES.
011200*--> REGLA B14: RECORTE DE ESPACIOS EN CAMPOS DE TEXTO
011300     05  WKS-NT-POS               PIC 9(03) COMP VALUE ZEROES.
011400     05  WKS-NT-TEMP              PIC X(200) VALUE SPACES.
011500     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
011600     05  WKS-FECHA-HORA-SIS.
011700         10  WKS-FECHA-SIS        PIC 9(08).
011800         10  WKS-HORA-SIS         PIC 9(08).
011900     05  WKS-FECHA-SIS-DESGLOSE REDEFINES WKS-FECHA-SIS.
012000         10  WKS-FECHA-SIS-AAAA   PIC 9(04).
012100         10  WKS-FECHA-SIS-MM     PIC 9(02).
012200         10  WKS-FECHA-SIS-DD     PIC 9(02).
012300*--> TABLA DE RENGLONES VALIDOS PARA LA SEGUNDA PASADA (IMPORTA)
012400     05  FILLER                   PIC X(04) VALUE SPACES.
012500 01  WKS-TABLA-PARTIDOS.
012600     05  WKS-PTY-COUNT            PIC 9(07) COMP VALUE ZEROES.
012700     05  WKS-PTY-ENTRY            PIC X(363)
012800                      OCCURS 0 TO 5000 TIMES
012900                      DEPENDING ON WKS-PTY-COUNT
013000                      INDEXED BY WKS-PTY-IX.
013100     05  WKS-PTY-ENTRY-CAMPOS REDEFINES WKS-PTY-ENTRY
013200                      OCCURS 0 TO 5000 TIMES
013300                      DEPENDING ON WKS-PTY-COUNT
013400                      INDEXED BY WKS-PTY-CX.
013500         10  WKS-PTY-B-NAME           PIC X(200).
013600         10  WKS-PTY-B-ACRONYM        PIC X(50).
013700         10  WKS-PTY-B-SYMBOL         PIC X(100).
013800         10  WKS-PTY-B-COLOR          PIC X(07).
013900         10  WKS-PTY-B-REGISTERED     PIC X(01).
014000         10  FILLER                   PIC X(05).
014100
014200 PROCEDURE DIVISION.
014300******************************************************************
014400*               S E C C I O N    P R I N C I P A L               *
014500******************************************************************
014600 000-MAIN SECTION.
014700     PERFORM 100-INICIALIZACION
014800     PERFORM 200-PASADA-VALIDACION
014900     IF HAY-ERRORES
015000        MOVE ZEROES         TO WKS-SUCCESS-ROWS
015100        MOVE WKS-TOTAL-ROWS TO WKS-FAILED-ROWS
015200        PERFORM 900-ESCRIBE-BITACORA
015300     ELSE
015400        IF MODO-DRY-RUN
015500           COMPUTE WKS-SUCCESS-ROWS =
015600                   WKS-TOTAL-ROWS - WKS-FAILED-ROWS
015700           PERFORM 900-ESCRIBE-BITACORA
015800        ELSE
015900           PERFORM 300-PASADA-IMPORTACION
016000           PERFORM 900-ESCRIBE-BITACORA
016100        END-IF
016200     END-IF
016300     PERFORM 950-ESTADISTICAS
016400     PERFORM 990-CIERRA-ARCHIVOS
016500     STOP RUN.
016600 000-MAIN-EXIT. EXIT.
016700
016800 100-INICIALIZACION SECTION.
016900     ACCEPT WKS-MODO-EJECUCION FROM SYSIN
017000     ACCEPT WKS-FECHA-SIS FROM DATE
017100     ACCEPT WKS-HORA-SIS  FROM TIME
017200     OPEN INPUT  PARTY-IN
017300          I-O    PARTY-MST
017400          OUTPUT ERROR-OUT
017500                 IMPORT-LOG-OUT
017600     IF FS-PARTY-MST NOT EQUAL 0 AND 05
017700        MOVE 'OPEN'      TO ACCION
017800        MOVE SPACES      TO LLAVE
017900        MOVE 'PARTYM'    TO ARCHIVO
018000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018100                              FS-PARTY-MST, FSE-PARTY-MST
018200        DISPLAY '>>> ERROR AL ABRIR PARTY-MST <<<' UPON CONSOLE
018300        MOVE 91 TO RETURN-CODE
018400        STOP RUN
018500     END-IF.
018600 100-INICIALIZACION-EXIT. EXIT.
018700
018800******************************************************************
018900*  PASADA 1: VALIDACION DE TODOS LOS RENGLONES (REGLA B1)        *
019000******************************************************************
019100 200-PASADA-VALIDACION SECTION.
019200     PERFORM 210-LEE-PARTY-IN
019300     PERFORM 220-VALIDA-UN-RENGLON THRU 220-VALIDA-UN-RENGLON-EXIT
019400             UNTIL FIN-PARTY-IN.
019500 200-PASADA-VALIDACION-EXIT. EXIT.
019600
019700 210-LEE-PARTY-IN SECTION.
019800     READ PARTY-IN
019900         AT END
020000             MOVE 1 TO WKS-FIN-PARTY-IN
020100     END-READ.
020200 210-LEE-PARTY-IN-EXIT. EXIT.
020300
020400 220-VALIDA-UN-RENGLON SECTION.
020500     ADD 1 TO WKS-RENGLON
020600     ADD 1 TO WKS-TOTAL-ROWS
020700     PERFORM 222-NORMALIZA-TEXTO
020800
020900     IF PTY-NAME EQUAL SPACES
021000        MOVE 'PTY-NAME' TO ERR-COLUMN
021100        STRING 'PTY-NAME is required' DELIMITED BY SIZE
021200               INTO ERR-MESSAGE
021300        PERFORM 230-ESCRIBE-ERROR
021400     ELSE
021500        IF PTY-NAME(2:1) EQUAL SPACES
021600           MOVE 'PTY-NAME' TO ERR-COLUMN
021700           STRING 'PTY-NAME must be at least 2 characters'
021800                  DELIMITED BY SIZE INTO ERR-MESSAGE
021900           PERFORM 230-ESCRIBE-ERROR
022000        END-IF
022100     END-IF
022200
022300     ADD 1 TO WKS-PTY-COUNT
022400     MOVE PARTY-IN-REC TO WKS-PTY-ENTRY(WKS-PTY-COUNT)
022500
022600     PERFORM 210-LEE-PARTY-IN.
022700 220-VALIDA-UN-RENGLON-EXIT. EXIT.
022800
022900 222-NORMALIZA-TEXTO SECTION.
023000*--> REGLA B14: RECORTE DE ESPACIOS A LA IZQUIERDA DE CADA CAMPO
023100*--> DE TEXTO ANTES DE VALIDAR Y ANTES DE GRABAR EN EL MAESTRO
023200     MOVE ZEROES TO WKS-NT-POS
023300     INSPECT PTY-NAME TALLYING WKS-NT-POS FOR LEADING SPACE
023400     IF WKS-NT-POS > 0 AND WKS-NT-POS < 200
023500        MOVE PTY-NAME(WKS-NT-POS + 1:200 - WKS-NT-POS)
023600                                    TO WKS-NT-TEMP(1:200 - WKS-NT-POS)
023700        MOVE SPACES               TO PTY-NAME
023800        MOVE WKS-NT-TEMP(1:200 - WKS-NT-POS) TO PTY-NAME
023900     END-IF
024000     MOVE ZEROES TO WKS-NT-POS
024100     INSPECT PTY-ACRONYM TALLYING WKS-NT-POS FOR LEADING SPACE
024200     IF WKS-NT-POS > 0 AND WKS-NT-POS < 50
024300        MOVE PTY-ACRONYM(WKS-NT-POS + 1:50 - WKS-NT-POS)
024400                                    TO WKS-NT-TEMP(1:50 - WKS-NT-POS)
024500        MOVE SPACES               TO PTY-ACRONYM
024600        MOVE WKS-NT-TEMP(1:50 - WKS-NT-POS) TO PTY-ACRONYM
024700     END-IF
024800     MOVE ZEROES TO WKS-NT-POS
024900     INSPECT PTY-SYMBOL-NAME TALLYING WKS-NT-POS FOR LEADING SPACE
025000     IF WKS-NT-POS > 0 AND WKS-NT-POS < 100
025100        MOVE PTY-SYMBOL-NAME(WKS-NT-POS + 1:100 - WKS-NT-POS)
025200                                    TO WKS-NT-TEMP(1:100 - WKS-NT-POS)
025300        MOVE SPACES               TO PTY-SYMBOL-NAME
025400        MOVE WKS-NT-TEMP(1:100 - WKS-NT-POS) TO PTY-SYMBOL-NAME
025500     END-IF
025600     MOVE ZEROES TO WKS-NT-POS
025700     INSPECT PTY-COLOR-CODE TALLYING WKS-NT-POS FOR LEADING SPACE
025800     IF WKS-NT-POS > 0 AND WKS-NT-POS < 7
025900        MOVE PTY-COLOR-CODE(WKS-NT-POS + 1:7 - WKS-NT-POS)
026000                                    TO WKS-NT-TEMP(1:7 - WKS-NT-POS)
026100        MOVE SPACES               TO PTY-COLOR-CODE
026200        MOVE WKS-NT-TEMP(1:7 - WKS-NT-POS) TO PTY-COLOR-CODE
026300     END-IF.
026400 222-NORMALIZA-TEXTO-EXIT. EXIT.
026500
026600 230-ESCRIBE-ERROR SECTION.
026700     MOVE WKS-RENGLON TO ERR-ROW
026800     WRITE ERROR-OUT-REC
026900     MOVE 1 TO WKS-HAY-ERRORES
027000     ADD 1 TO WKS-FAILED-ROWS.
027100 230-ESCRIBE-ERROR-EXIT. EXIT.
027200
027300******************************************************************
027400*  PASADA 2: IMPORTACION (UPSERT POR NOMBRE) -- REGLAS B12-B15   *
027500******************************************************************
027600 300-PASADA-IMPORTACION SECTION.
027700     PERFORM 310-UPSERT-PARTIDO
027800             VARYING WKS-J FROM 1 BY 1
027900             UNTIL WKS-J > WKS-PTY-COUNT.
028000 300-PASADA-IMPORTACION-EXIT. EXIT.
028100
028200 310-UPSERT-PARTIDO SECTION.
028300     MOVE WKS-PTY-ENTRY(WKS-J) TO PARTY-IN-REC
028400     MOVE PTY-NAME TO PTM-NAME
028500     READ PARTY-MST
028600         KEY IS PTM-NAME
028700     END-READ
028800     EVALUATE FS-PARTY-MST
028900         WHEN 0
029000             MOVE PTY-ACRONYM         TO PTM-ACRONYM
029100             MOVE PTY-SYMBOL-NAME     TO PTM-SYMBOL-NAME
029200             MOVE PTY-COLOR-CODE      TO PTM-COLOR-CODE
029300*-->         REGLA B13: INDICADOR REGISTRADO EN BLANCO = 'Y'
029400             IF PTY-REGISTERED-FLAG EQUAL SPACES
029500                MOVE 'Y' TO PTY-REGISTERED-FLAG
029600             END-IF
029700             MOVE PTY-REGISTERED-FLAG TO PTM-REGISTERED-FLAG
029800             REWRITE PARTY-MST-REC
029900             IF FS-PARTY-MST EQUAL 0
030000                ADD 1 TO WKS-SUCCESS-ROWS
030100             ELSE
030200                MOVE 'PTY-NAME' TO ERR-COLUMN
030300                MOVE WKS-J      TO ERR-ROW
030400                MOVE 'Could not update party' TO ERR-MESSAGE
030500                WRITE ERROR-OUT-REC
030600                ADD 1 TO WKS-FAILED-ROWS
030700             END-IF
030800         WHEN 23
030900             ADD 1 TO WKS-NUEVO-ID
031000             MOVE WKS-NUEVO-ID        TO PTM-ID
031100             MOVE PTY-ACRONYM         TO PTM-ACRONYM
031200             MOVE PTY-SYMBOL-NAME     TO PTM-SYMBOL-NAME
031300             MOVE PTY-COLOR-CODE      TO PTM-COLOR-CODE
031400*-->         REGLA B13: INDICADOR REGISTRADO EN BLANCO = 'Y'
031500             IF PTY-REGISTERED-FLAG EQUAL SPACES
031600                MOVE 'Y' TO PTY-REGISTERED-FLAG
031700             END-IF
031800             MOVE PTY-REGISTERED-FLAG TO PTM-REGISTERED-FLAG
031900             WRITE PARTY-MST-REC
032000             IF FS-PARTY-MST EQUAL 0
032100                ADD 1 TO WKS-SUCCESS-ROWS
032200             ELSE
032300                MOVE 'PTY-NAME' TO ERR-COLUMN
032400                MOVE WKS-J      TO ERR-ROW
032500                MOVE 'Could not create party' TO ERR-MESSAGE
032600                WRITE ERROR-OUT-REC
032700                ADD 1 TO WKS-FAILED-ROWS
032800             END-IF
032900         WHEN OTHER
033000             MOVE 'READ'     TO ACCION
033100             MOVE PTM-NAME   TO LLAVE
033200             MOVE 'PARTYM'   TO ARCHIVO
033300             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
033400                     LLAVE, FS-PARTY-MST, FSE-PARTY-MST
033500             PERFORM 990-CIERRA-ARCHIVOS
033600             MOVE 91 TO RETURN-CODE
033700             STOP RUN
033800     END-EVALUATE.
033900 310-UPSERT-PARTIDO-EXIT. EXIT.
034000
034100******************************************************************
034200*  BITACORA DE CARGA (U10) -- REGLA B15                          *
034300******************************************************************
034400 900-ESCRIBE-BITACORA SECTION.
034500     MOVE 'PARTY'              TO LOG-IMPORT-TYPE
034600     MOVE 'PARTY-IN'           TO LOG-FILE-NAME
034700     MOVE WKS-TOTAL-ROWS       TO LOG-TOTAL-ROWS
034800     MOVE WKS-SUCCESS-ROWS     TO LOG-SUCCESSFUL-ROWS
034900     MOVE WKS-FAILED-ROWS      TO LOG-FAILED-ROWS
035000     IF HAY-ERRORES
035100        MOVE 'failed'          TO LOG-STATUS
035200     ELSE
035300        MOVE 'completed'       TO LOG-STATUS
035400     END-IF
035500     WRITE IMPORT-LOG-REC
035600     ADD 1 TO WKS-LINEAS-BITACORA.
035700 900-ESCRIBE-BITACORA-EXIT. EXIT.
035800
035900 950-ESTADISTICAS SECTION.
036000     DISPLAY '================================================'
036100             UPON CONSOLE
036200     DISPLAY 'ELPTY010 - CARGA DE PARTIDOS' UPON CONSOLE
036300     MOVE WKS-TOTAL-ROWS   TO WKS-MASCARA
036400     DISPLAY 'TOTAL RENGLONES     : ' WKS-MASCARA UPON CONSOLE
036500     MOVE WKS-SUCCESS-ROWS TO WKS-MASCARA
036600     DISPLAY 'RENGLONES APLICADOS : ' WKS-MASCARA UPON CONSOLE
036700     MOVE WKS-FAILED-ROWS  TO WKS-MASCARA
036800     DISPLAY 'RENGLONES FALLIDOS  : ' WKS-MASCARA UPON CONSOLE
036900     MOVE WKS-LINEAS-BITACORA TO WKS-MASCARA
037000     DISPLAY 'RENGLONES DE BITACORA: ' WKS-MASCARA UPON CONSOLE
037100     DISPLAY '================================================'
037200             UPON CONSOLE.
037300 950-ESTADISTICAS-EXIT. EXIT.
037400
037500 990-CIERRA-ARCHIVOS SECTION.
037600     CLOSE PARTY-IN PARTY-MST ERROR-OUT IMPORT-LOG-OUT.
037700 990-CIERRA-ARCHIVOS-EXIT. EXIT.
