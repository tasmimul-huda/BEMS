000100******************************************************************
000200* FECHA       : 22/03/2024                                       *
000300* PROGRAMADOR : ROSA SIQUI (RSQC)                                *
000400* APLICACION  : ELECCIONES/REPORTES                              *
000500* PROGRAMA    : ELXHR010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE JERARQUICO DE GEOGRAFIA: DIVISIONES EN   *
000800*             : ORDEN DE NOMBRE, SUS DISTRITOS EN ORDEN DE       *
000900*             : NOMBRE Y SUS CIRCUNSCRIPCIONES EN ORDEN DE       *
001000*             : NUMERO, CON QUIEBRES DE CONTROL Y CONTEOS        *
001100* ARCHIVOS    : DIVISION-MST=C,DISTRICT-MST=C,                   *
001200*             : CONSTITUENCY-MST=C,HIERARCHY-OUT=A               *
001300* PARAMETROS  : NINGUNO                                          *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* PETI/RATIONAL: 5532                                            *
001600* NOMBRE      : REPORTE DE JERARQUIA GEOGRAFICA                  *
001700******************************************************************
001800* BITACORA DE CAMBIOS                                            *
001900* 2024-03-22 RSQC PETI-5532 CREACION INICIAL                     *
002000* 1999-06-07 PEDR Y2K-024 REVISION GENERAL, NO APLICA            *
002100* 2024-05-14 JOMG PETI-5610 SE AGREGAN CONTEOS POR QUIEBRE       *
002200******************************************************************
002300 ID DIVISION.
002400 PROGRAM-ID. ELXHR010.
002500 AUTHOR. ROSA SIQUI.
002600 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
002700 DATE-WRITTEN. 22/03/2024.
002800 DATE-COMPILED.
002900 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT DIVISION-MST ASSIGN TO DIVM
003700            ORGANIZATION  IS INDEXED
003800            ACCESS        IS SEQUENTIAL
003900            RECORD KEY    IS DVM-CODE
004000            FILE STATUS   IS FS-DIVISION-MST.
004100
004200     SELECT DISTRICT-MST ASSIGN TO DSTM
004300            ORGANIZATION  IS INDEXED
004400            ACCESS        IS SEQUENTIAL
004500            RECORD KEY    IS DSM-LLAVE
004600            FILE STATUS   IS FS-DISTRICT-MST.
004700
004800     SELECT CONSTITUENCY-MST ASSIGN TO CONSTM
004900            ORGANIZATION  IS INDEXED
005000            ACCESS        IS SEQUENTIAL
005100            RECORD KEY    IS CNM-LLAVE
005200            FILE STATUS   IS FS-CONSTITUENCY-MST.
005300
005400     SELECT HIERARCHY-OUT ASSIGN TO HIERAROUT
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            FILE STATUS   IS FS-HIERARCHY.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000******************************************************************
006100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006200******************************************************************
006300 FD  DIVISION-MST
006400     RECORDING MODE IS F.
006500     COPY ELDIVM01.
006600 FD  DISTRICT-MST
006700     RECORDING MODE IS F.
006800     COPY ELDSTM01.
006900 FD  CONSTITUENCY-MST
007000     RECORDING MODE IS F.
007100     COPY ELCONM01.
007200 FD  HIERARCHY-OUT
007300     RECORDING MODE IS F.
007400 01  HIERARCHY-REC.
007500     05  RPT-LINE                    PIC X(100).
007600     05  FILLER                      PIC X(10).
007700
007800 WORKING-STORAGE SECTION.
007900 77  WKS-LINEAS-JERARQUIA     PIC 9(07) COMP VALUE ZEROES.
008000******************************************************************
008100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008200******************************************************************
008300 01  WKS-FS-STATUS.
008400     05  FS-DIVISION-MST          PIC 9(02) VALUE ZEROES.
008500     05  FS-DISTRICT-MST          PIC 9(02) VALUE ZEROES.
008600     05  FS-CONSTITUENCY-MST      PIC 9(02) VALUE ZEROES.
008700     05  FS-HIERARCHY             PIC 9(02) VALUE ZEROES.
008800     05  FSE-DIVISION-MST.
008900         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009000         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009100         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009200     05  FSE-DIVISION-MST-ALPHA
009300                      REDEFINES FSE-DIVISION-MST PIC X(06).
009400     05  FSE-DISTRICT-MST.
009500         10  FSE-DST-RETURN       PIC S9(4) COMP-5 VALUE 0.
009600         10  FSE-DST-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
009700         10  FSE-DST-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
009800     05  FSE-DISTRICT-MST-ALPHA
009900                      REDEFINES FSE-DISTRICT-MST PIC X(06).
010000     05  FSE-CONSTITUENCY-MST.
010100         10  FSE-CNS-RETURN       PIC S9(4) COMP-5 VALUE 0.
010200         10  FSE-CNS-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
010300         10  FSE-CNS-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
010400     05  FSE-CONSTITUENCY-MST-ALPHA
010500                      REDEFINES FSE-CONSTITUENCY-MST PIC X(06).
010600     05  PROGRAMA                 PIC X(08) VALUE 'ELXHR010'.
010700     05  ARCHIVO                  PIC X(08) VALUE SPACES.
010800     05  ACCION                   PIC X(10) VALUE SPACES.
010900     05  LLAVE                    PIC X(32) VALUE SPACES.
011000******************************************************************
011100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011200******************************************************************
011300     05  FILLER                   PIC X(04) VALUE SPACES.
011400 01  WKS-VARIABLES-TRABAJO.
011500     05  WKS-FIN-ARCHIVO          PIC 9(01) VALUE ZEROES.
011600         88  FIN-ARCHIVO                  VALUE 1.
011700     05  WKS-I                    PIC 9(05) COMP VALUE ZEROES.
011800     05  WKS-K                    PIC 9(05) COMP VALUE ZEROES.
011900     05  WKS-CAMBIO               PIC 9(01) VALUE ZEROES.
012000         88  HUBO-CAMBIO                  VALUE 1.
012100     05  WKS-CNT-DIST-EN-DIV      PIC 9(05) COMP VALUE ZEROES.
012200     05  WKS-CNT-CIRC-EN-DIST     PIC 9(05) COMP VALUE ZEROES.
012300     05  WKS-CNT-DIV-TOTAL        PIC 9(05) COMP VALUE ZEROES.
012400     05  WKS-CNT-DIST-TOTAL       PIC 9(05) COMP VALUE ZEROES.
012500     05  WKS-CNT-CIRC-TOTAL       PIC 9(05) COMP VALUE ZEROES.
012600     05  WKS-MASCARA              PIC ZZZZ9 VALUE ZEROES.
012700     05  WKS-MASCARA-VOTOS        PIC ZZZZZZZZ9 VALUE ZEROES.
012800     05  WKS-DIV-TEMP.
012900         10  WKS-DIV-TEMP-ID          PIC 9(07).
013000         10  WKS-DIV-TEMP-NAME        PIC X(100).
013100     05  WKS-DST-TEMP.
013200         10  WKS-DST-TEMP-ID          PIC 9(07).
013300         10  WKS-DST-TEMP-NAME        PIC X(100).
013400         10  WKS-DST-TEMP-DIVID       PIC 9(07).
013500*--> TABLA DE DIVISIONES (ORDENADA POR NOMBRE)
013600     05  FILLER                   PIC X(04) VALUE SPACES.
013700 01  WKS-TABLA-DIVISIONES.
013800     05  WKS-DIV-COUNT            PIC 9(05) COMP VALUE ZEROES.
013900     05  WKS-DIV-ENTRY
014000                      OCCURS 0 TO 200 TIMES
014100                      DEPENDING ON WKS-DIV-COUNT
014200                      INDEXED BY WKS-DIV-IX.
014300         10  WKS-DIV-ID           PIC 9(07).
014400         10  WKS-DIV-NAME         PIC X(100).
014500*--> TABLA DE DISTRITOS (ORDENADA POR NOMBRE)
014600     05  FILLER                   PIC X(04) VALUE SPACES.
014700 01  WKS-TABLA-DISTRITOS.
014800     05  WKS-DST-COUNT            PIC 9(05) COMP VALUE ZEROES.
014900     05  WKS-DST-ENTRY
015000                      OCCURS 0 TO 2000 TIMES
015100                      DEPENDING ON WKS-DST-COUNT
015200                      INDEXED BY WKS-DST-IX.
015300         10  WKS-DST-ID           PIC 9(07).
015400         10  WKS-DST-NAME         PIC X(100).
015500         10  WKS-DST-DIVISION-ID  PIC 9(07).
015600*--> TABLA DE CIRCUNSCRIPCIONES (EN ORDEN DE LECTURA = NUMERO)
015700     05  FILLER                   PIC X(04) VALUE SPACES.
015800 01  WKS-TABLA-CIRCUNS.
015900     05  WKS-CNS-COUNT            PIC 9(05) COMP VALUE ZEROES.
016000     05  WKS-CNS-ENTRY
016100                      OCCURS 0 TO 5000 TIMES
016200                      DEPENDING ON WKS-CNS-COUNT
016300                      INDEXED BY WKS-CNS-IX.
016400         10  WKS-CNS-NUMBER       PIC X(10).
016500         10  WKS-CNS-NAME         PIC X(100).
016600         10  WKS-CNS-DISTRICT-ID  PIC 9(07).
016700         10  WKS-CNS-VOTERS       PIC 9(09) COMP.
016800         10  WKS-CNS-ACTIVE       PIC X(01).
016900
017000     05  FILLER                   PIC X(04) VALUE SPACES.
017100 PROCEDURE DIVISION.
017200******************************************************************
017300*               S E C C I O N    P R I N C I P A L               *
017400******************************************************************
017500 000-MAIN SECTION.
017600     PERFORM 100-INICIALIZACION
017700     PERFORM 200-CARGA-DIVISIONES
017800     PERFORM 300-CARGA-DISTRITOS
017900     PERFORM 400-CARGA-CIRCUNSCRIPCIONES
018000     PERFORM 500-ORDENA-DIVISIONES
018100     PERFORM 600-ORDENA-DISTRITOS
018200     PERFORM 800-ESCRIBE-REPORTE
018300     PERFORM 950-ESTADISTICAS
018400     PERFORM 990-CIERRA-ARCHIVOS
018500     STOP RUN.
018600 000-MAIN-EXIT. EXIT.
018700
018800 100-INICIALIZACION SECTION.
018900     OPEN INPUT DIVISION-MST DISTRICT-MST CONSTITUENCY-MST
019000          OUTPUT HIERARCHY-OUT.
019100 100-INICIALIZACION-EXIT. EXIT.
019200
019300******************************************************************
019400*  CARGA EN MEMORIA LOS TRES NIVELES DE LA JERARQUIA GEOGRAFICA  *
019500******************************************************************
019600 200-CARGA-DIVISIONES SECTION.
019700     MOVE ZEROES TO WKS-FIN-ARCHIVO
019800     PERFORM 210-LEE-DIVISION THRU 210-LEE-DIVISION-EXIT UNTIL FIN-ARCHIVO.
019900 200-CARGA-DIVISIONES-EXIT. EXIT.
020000
020100 210-LEE-DIVISION SECTION.
020200     READ DIVISION-MST NEXT RECORD
020300         AT END
020400             MOVE 1 TO WKS-FIN-ARCHIVO
020500         NOT AT END
020600             ADD 1 TO WKS-DIV-COUNT
020700             MOVE DVM-ID   TO WKS-DIV-ID(WKS-DIV-COUNT)
020800             MOVE DVM-NAME TO WKS-DIV-NAME(WKS-DIV-COUNT)
020900     END-READ.
021000 210-LEE-DIVISION-EXIT. EXIT.
021100
021200 300-CARGA-DISTRITOS SECTION.
021300     MOVE ZEROES TO WKS-FIN-ARCHIVO
021400     PERFORM 310-LEE-DISTRITO UNTIL FIN-ARCHIVO.
021500 300-CARGA-DISTRITOS-EXIT. EXIT.
021600
021700 310-LEE-DISTRITO SECTION.
021800     READ DISTRICT-MST NEXT RECORD
021900         AT END
022000             MOVE 1 TO WKS-FIN-ARCHIVO
022100         NOT AT END
022200             ADD 1 TO WKS-DST-COUNT
022300             MOVE DSM-ID          TO WKS-DST-ID(WKS-DST-COUNT)
022400             MOVE DSM-NAME        TO WKS-DST-NAME(WKS-DST-COUNT)
022500             MOVE DSM-DIVISION-ID TO
022600                              WKS-DST-DIVISION-ID(WKS-DST-COUNT)
022700     END-READ.
022800 310-LEE-DISTRITO-EXIT. EXIT.
022900
023000 400-CARGA-CIRCUNSCRIPCIONES SECTION.
023100     MOVE ZEROES TO WKS-FIN-ARCHIVO
023200     PERFORM 410-LEE-CIRCUNSCRIPCION UNTIL FIN-ARCHIVO.
023300 400-CARGA-CIRCUNSCRIPCIONES-EXIT. EXIT.
023400
023500 410-LEE-CIRCUNSCRIPCION SECTION.
023600     READ CONSTITUENCY-MST NEXT RECORD
023700         AT END
023800             MOVE 1 TO WKS-FIN-ARCHIVO
023900         NOT AT END
024000             ADD 1 TO WKS-CNS-COUNT
024100             MOVE CNM-NUMBER      TO
024200                              WKS-CNS-NUMBER(WKS-CNS-COUNT)
024300             MOVE CNM-NAME        TO
024400                              WKS-CNS-NAME(WKS-CNS-COUNT)
024500             MOVE CNM-DISTRICT-ID TO
024600                              WKS-CNS-DISTRICT-ID(WKS-CNS-COUNT)
024700             MOVE CNM-TOTAL-VOTERS TO
024800                              WKS-CNS-VOTERS(WKS-CNS-COUNT)
024900             MOVE CNM-ACTIVE-FLAG TO
025000                              WKS-CNS-ACTIVE(WKS-CNS-COUNT)
025100     END-READ.
025200 410-LEE-CIRCUNSCRIPCION-EXIT. EXIT.
025300
025400******************************************************************
025500*  ORDENA LAS DIVISIONES EN ORDEN ALFABETICO DE NOMBRE           *
025600******************************************************************
025700 500-ORDENA-DIVISIONES SECTION.
025800     MOVE 1 TO WKS-CAMBIO
025900     PERFORM 510-PASADA-DIVISIONES UNTIL WKS-CAMBIO EQUAL 0.
026000 500-ORDENA-DIVISIONES-EXIT. EXIT.
026100
026200 510-PASADA-DIVISIONES SECTION.
026300     MOVE ZEROES TO WKS-CAMBIO
026400     PERFORM 520-COMPARA-DIVISIONES
026500             VARYING WKS-I FROM 1 BY 1
026600             UNTIL WKS-I >= WKS-DIV-COUNT.
026700 510-PASADA-DIVISIONES-EXIT. EXIT.
026800
026900 520-COMPARA-DIVISIONES SECTION.
027000     COMPUTE WKS-K = WKS-I + 1
027100     IF WKS-DIV-NAME(WKS-I) > WKS-DIV-NAME(WKS-K)
027200        MOVE WKS-DIV-ENTRY(WKS-I) TO WKS-DIV-TEMP
027300        MOVE WKS-DIV-ENTRY(WKS-K) TO WKS-DIV-ENTRY(WKS-I)
027400        MOVE WKS-DIV-TEMP         TO WKS-DIV-ENTRY(WKS-K)
027500        MOVE 1 TO WKS-CAMBIO
027600     END-IF.
027700 520-COMPARA-DIVISIONES-EXIT. EXIT.
027800
027900******************************************************************
028000*  ORDENA LOS DISTRITOS EN ORDEN ALFABETICO DE NOMBRE            *
028100******************************************************************
028200 600-ORDENA-DISTRITOS SECTION.
028300     MOVE 1 TO WKS-CAMBIO
028400     PERFORM 610-PASADA-DISTRITOS UNTIL WKS-CAMBIO EQUAL 0.
028500 600-ORDENA-DISTRITOS-EXIT. EXIT.
028600
028700 610-PASADA-DISTRITOS SECTION.
028800     MOVE ZEROES TO WKS-CAMBIO
028900     PERFORM 620-COMPARA-DISTRITOS
029000             VARYING WKS-I FROM 1 BY 1
029100             UNTIL WKS-I >= WKS-DST-COUNT.
029200 610-PASADA-DISTRITOS-EXIT. EXIT.
029300
029400 620-COMPARA-DISTRITOS SECTION.
029500     COMPUTE WKS-K = WKS-I + 1
029600     IF WKS-DST-NAME(WKS-I) > WKS-DST-NAME(WKS-K)
029700        MOVE WKS-DST-ENTRY(WKS-I) TO WKS-DST-TEMP
029800        MOVE WKS-DST-ENTRY(WKS-K) TO WKS-DST-ENTRY(WKS-I)
029900        MOVE WKS-DST-TEMP         TO WKS-DST-ENTRY(WKS-K)
030000        MOVE 1 TO WKS-CAMBIO
030100     END-IF.
030200 620-COMPARA-DISTRITOS-EXIT. EXIT.
030300
030400******************************************************************
030500*  ESCRIBE EL REPORTE CON QUIEBRES DE DIVISION Y DISTRITO        *
030600******************************************************************
030700 800-ESCRIBE-REPORTE SECTION.
030800     MOVE SPACES TO HIERARCHY-REC
030900     STRING 'GEOGRAPHIC HIERARCHY REPORT' DELIMITED BY SIZE
031000            INTO RPT-LINE
031100     WRITE HIERARCHY-REC
031200     MOVE SPACES TO HIERARCHY-REC
031300     WRITE HIERARCHY-REC
031400     PERFORM 810-ESCRIBE-UNA-DIVISION
031500             VARYING WKS-DIV-IX FROM 1 BY 1
031600             UNTIL WKS-DIV-IX > WKS-DIV-COUNT
031700     PERFORM 890-ESCRIBE-TOTALES.
031800 800-ESCRIBE-REPORTE-EXIT. EXIT.
031900
032000 810-ESCRIBE-UNA-DIVISION SECTION.
032100     ADD 1 TO WKS-CNT-DIV-TOTAL
032200     MOVE ZEROES TO WKS-CNT-DIST-EN-DIV
032300     MOVE SPACES TO HIERARCHY-REC
032400     STRING 'DIVISION: ' WKS-DIV-NAME(WKS-DIV-IX)(1:60)
032500            DELIMITED BY SIZE INTO RPT-LINE
032600     WRITE HIERARCHY-REC
032700     PERFORM 820-ESCRIBE-UN-DISTRITO
032800             VARYING WKS-DST-IX FROM 1 BY 1
032900             UNTIL WKS-DST-IX > WKS-DST-COUNT
033000     MOVE WKS-CNT-DIST-EN-DIV TO WKS-MASCARA
033100     MOVE SPACES TO HIERARCHY-REC
033200     STRING '  DISTRICTS IN THIS DIVISION: ' WKS-MASCARA
033300            DELIMITED BY SIZE INTO RPT-LINE
033400     WRITE HIERARCHY-REC.
033500 810-ESCRIBE-UNA-DIVISION-EXIT. EXIT.
033600
033700 820-ESCRIBE-UN-DISTRITO SECTION.
033800     IF WKS-DST-DIVISION-ID(WKS-DST-IX) EQUAL
033900                                    WKS-DIV-ID(WKS-DIV-IX)
034000        ADD 1 TO WKS-CNT-DIST-EN-DIV
034100        ADD 1 TO WKS-CNT-DIST-TOTAL
034200        MOVE ZEROES TO WKS-CNT-CIRC-EN-DIST
034300        MOVE SPACES TO HIERARCHY-REC
034400        STRING '  DISTRICT: '
034500               WKS-DST-NAME(WKS-DST-IX)(1:60)
034600               DELIMITED BY SIZE INTO RPT-LINE
034700        WRITE HIERARCHY-REC
034800        PERFORM 830-ESCRIBE-UNA-CIRCUNSCRIPCION
034900                VARYING WKS-CNS-IX FROM 1 BY 1
035000                UNTIL WKS-CNS-IX > WKS-CNS-COUNT
035100        MOVE WKS-CNT-CIRC-EN-DIST TO WKS-MASCARA
035200        MOVE SPACES TO HIERARCHY-REC
035300        STRING '    CONSTITUENCIES IN THIS DISTRICT: '
035400               WKS-MASCARA DELIMITED BY SIZE INTO RPT-LINE
035500        WRITE HIERARCHY-REC
035600     END-IF.
035700 820-ESCRIBE-UN-DISTRITO-EXIT. EXIT.
035800
035900 830-ESCRIBE-UNA-CIRCUNSCRIPCION SECTION.
036000     IF WKS-CNS-DISTRICT-ID(WKS-CNS-IX) EQUAL
036100                                    WKS-DST-ID(WKS-DST-IX)
036200        ADD 1 TO WKS-CNT-CIRC-EN-DIST
036300        ADD 1 TO WKS-CNT-CIRC-TOTAL
036400        MOVE WKS-CNS-VOTERS(WKS-CNS-IX) TO WKS-MASCARA-VOTOS
036500        MOVE SPACES TO HIERARCHY-REC
036600        STRING '    CONSTITUENCY '
036700               WKS-CNS-NUMBER(WKS-CNS-IX) ': '
036800               WKS-CNS-NAME(WKS-CNS-IX)(1:30)
036900               ' VOTERS: ' WKS-MASCARA-VOTOS
037000               ' ACTIVE: ' WKS-CNS-ACTIVE(WKS-CNS-IX)
037100               DELIMITED BY SIZE INTO RPT-LINE
037200        WRITE HIERARCHY-REC
037300     END-IF.
037400 830-ESCRIBE-UNA-CIRCUNSCRIPCION-EXIT. EXIT.
037500
037600 890-ESCRIBE-TOTALES SECTION.
037700     MOVE SPACES TO HIERARCHY-REC
037800     WRITE HIERARCHY-REC
037900     MOVE WKS-CNT-DIV-TOTAL TO WKS-MASCARA
038000     MOVE SPACES TO HIERARCHY-REC
038100     STRING 'TOTAL DIVISIONS: ' WKS-MASCARA
038200            DELIMITED BY SIZE INTO RPT-LINE
038300     WRITE HIERARCHY-REC
038400     MOVE WKS-CNT-DIST-TOTAL TO WKS-MASCARA
038500     MOVE SPACES TO HIERARCHY-REC
038600     STRING 'TOTAL DISTRICTS: ' WKS-MASCARA
038700            DELIMITED BY SIZE INTO RPT-LINE
038800     WRITE HIERARCHY-REC
038900     MOVE WKS-CNT-CIRC-TOTAL TO WKS-MASCARA
039000     MOVE SPACES TO HIERARCHY-REC
039100     STRING 'TOTAL CONSTITUENCIES: ' WKS-MASCARA
039200            DELIMITED BY SIZE INTO RPT-LINE
039300     WRITE HIERARCHY-REC
039400     ADD 1 TO WKS-LINEAS-JERARQUIA.
039500 890-ESCRIBE-TOTALES-EXIT. EXIT.
039600
039700******************************************************************
039800*    ESTADISTICAS DE EJECUCION                                    *
039900******************************************************************
040000 950-ESTADISTICAS SECTION.
040100     MOVE WKS-LINEAS-JERARQUIA TO WKS-MASCARA-VOTOS
040200     DISPLAY 'LINEAS DE JERARQUIA ESCRITAS: ' WKS-MASCARA-VOTOS
040300             UPON CONSOLE.
040400 950-ESTADISTICAS-EXIT. EXIT.
040500
040600 990-CIERRA-ARCHIVOS SECTION.
040700     CLOSE DIVISION-MST DISTRICT-MST CONSTITUENCY-MST
040800           HIERARCHY-OUT.
040900 990-CIERRA-ARCHIVOS-EXIT. EXIT.
