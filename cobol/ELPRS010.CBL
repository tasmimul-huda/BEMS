000100******************************************************************
000200* FECHA       : 21/02/2024                                       *
000300* PROGRAMADOR : ROSA SIQUI (RSQC)                                *
000400* APLICACION  : ELECCIONES/CARGA RESULTADOS                      *
000500* PROGRAMA    : ELPRS010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA Y ACTUALIZA EL MAESTRO DE RESULTADOS DE   *
000800*             : MESA A PARTIR DE POLLRESULT-IN, RESOLVIENDO      *
000900*             : CENTRO, CIRCUNSCRIPCION Y CANDIDATO PADRE        *
001000* ARCHIVOS    : POLLRESULTIN=C,POLLCENTER-MST=C,                 *
001100*             : CONSTITUENCY-MST=C,CANDIDATE-MST=C,              *
001200*             : POLLRESULT-MST=A,ERROR-OUT=A,IMPORT-LOG-OUT=A    *
001300* ACCION (ES) : V=VALIDA, I=IMPORTA, D=DRY-RUN                   *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* PETI/RATIONAL: 5507                                            *
001600* NOMBRE      : CARGA DE RESULTADOS DE MESA                      *
001700******************************************************************
001800* BITACORA DE CAMBIOS                                            *
001900* 2024-02-21 RSQC PETI-5507 CREACION INICIAL                     *
002000* 1999-04-05 PEDR Y2K-014 REVISION GENERAL, NO APLICA            *
002100* 2024-03-25 JOMG PETI-5544 AL ACTUALIZAR SE LIMPIA PORCENTAJE   *
002200* 2024-04-02 RSQC PETI-5561 SE AGREGA MODO DRY-RUN               *
002300* 2024-05-14 JOMG PETI-5589 SE IMPLEMENTA RECORTE DE ESPACIOS EN *
002400*            CAMPOS DE TEXTO (REGLA B14) ANTES DE VALIDAR        *
002500******************************************************************
002600 ID DIVISION.
002700 PROGRAM-ID. ELPRS010.
002800 AUTHOR. ROSA SIQUI.
002900 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
003000 DATE-WRITTEN. 21/02/2024.
003100 DATE-COMPILED.
003200 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT POLLRESULT-IN ASSIGN TO PRSLTIN
004000            ORGANIZATION  IS LINE SEQUENTIAL
004100            FILE STATUS   IS FS-POLLRESULT-IN.
004200
004300     SELECT POLLCENTER-MST ASSIGN TO PCENTRM
004400            ORGANIZATION  IS INDEXED
004500            ACCESS        IS DYNAMIC
004600            RECORD KEY    IS PCM-CODE
004700            FILE STATUS   IS FS-POLLCENTER-MST.
004800
004900     SELECT CONSTITUENCY-MST ASSIGN TO CONSTM
005000            ORGANIZATION  IS INDEXED
005100            ACCESS        IS DYNAMIC
005200            RECORD KEY    IS CNM-LLAVE
005300            ALTERNATE RECORD KEY IS CNM-NUMBER
005400            FILE STATUS   IS FS-CONSTITUENCY-MST.
005500
005600     SELECT CANDIDATE-MST ASSIGN TO CANDIDM
005700            ORGANIZATION  IS INDEXED
005800            ACCESS        IS DYNAMIC
005900            RECORD KEY    IS CDM-LLAVE
006000            FILE STATUS   IS FS-CANDIDATE-MST.
006100
006200     SELECT POLLRESULT-MST ASSIGN TO PRSLTM
006300            ORGANIZATION  IS INDEXED
006400            ACCESS        IS DYNAMIC
006500            RECORD KEY    IS PRM-LLAVE
006600            FILE STATUS   IS FS-POLLRESULT-MST
006700                             FSE-POLLRESULT-MST.
006800
006900     SELECT ERROR-OUT    ASSIGN TO ERROROUT
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            FILE STATUS   IS FS-ERROR-OUT.
007200
007300     SELECT IMPORT-LOG-OUT ASSIGN TO IMPLOGOUT
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            FILE STATUS   IS FS-IMPORT-LOG.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900******************************************************************
008000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008100******************************************************************
008200 FD  POLLRESULT-IN
008300     RECORDING MODE IS F.
008400     COPY ELPRSI01.
008500 FD  POLLCENTER-MST
008600     RECORDING MODE IS F.
008700     COPY ELPCNM01.
008800 FD  CONSTITUENCY-MST
008900     RECORDING MODE IS F.
009000     COPY ELCONM01.
009100 FD  CANDIDATE-MST
009200     RECORDING MODE IS F.
009300     COPY ELCANM01.
009400 FD  POLLRESULT-MST
009500     RECORDING MODE IS F.
009600     COPY ELPRSM01.
009700 FD  ERROR-OUT
009800     RECORDING MODE IS F.
009900     COPY ELERRR01.
010000 FD  IMPORT-LOG-OUT
010100     RECORDING MODE IS F.
010200     COPY ELIMPL01.
010300
010400 WORKING-STORAGE SECTION.
010500 77  WKS-LINEAS-BITACORA        PIC 9(05) COMP VALUE ZEROES.
010600******************************************************************
010700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010800******************************************************************
010900 01  WKS-FS-STATUS.
011000     05  FS-POLLRESULT-IN         PIC 9(02) VALUE ZEROES.
011100     05  FS-ERROR-OUT             PIC 9(02) VALUE ZEROES.
011200     05  FS-IMPORT-LOG            PIC 9(02) VALUE ZEROES.
011300     05  FS-POLLCENTER-MST        PIC 9(02) VALUE ZEROES.
011400     05  FS-CONSTITUENCY-MST      PIC 9(02) VALUE ZEROES.
011500     05  FS-CANDIDATE-MST         PIC 9(02) VALUE ZEROES.
011600     05  FS-POLLRESULT-MST        PIC 9(02) VALUE ZEROES.
011700     05  FSE-POLLRESULT-MST.
011800         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011900         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012000         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012100     05  FSE-POLLRESULT-MST-ALPHA REDEFINES FSE-POLLRESULT-MST
012200                                  PIC X(06).
012300     05  PROGRAMA                 PIC X(08) VALUE 'ELPRS010'.
012400     05  ARCHIVO                  PIC X(08) VALUE SPACES.
012500     05  ACCION                   PIC X(10) VALUE SPACES.
012600     05  LLAVE                    PIC X(50) VALUE SPACES.
012700******************************************************************
012800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012900******************************************************************
013000     05  FILLER                   PIC X(04) VALUE SPACES.
013100 01  WKS-VARIABLES-TRABAJO.
013200     05  WKS-FIN-POLLRESULT-IN    PIC 9(01) VALUE ZEROES.
013300         88  FIN-POLLRESULT-IN            VALUE 1.
013400     05  WKS-MODO-EJECUCION       PIC X(01) VALUE 'I'.
013500         88  MODO-DRY-RUN                 VALUE 'D'.
013600     05  WKS-HAY-ERRORES          PIC 9(01) VALUE ZEROES.
013700         88  HAY-ERRORES                  VALUE 1.
013800     05  WKS-RENGLON              PIC 9(07) COMP VALUE 1.
013900     05  WKS-J                    PIC 9(07) COMP VALUE ZEROES.
014000     05  WKS-TOTAL-ROWS           PIC 9(07) COMP VALUE ZEROES.
014100     05  WKS-SUCCESS-ROWS         PIC 9(07) COMP VALUE ZEROES.
014200     05  WKS-FAILED-ROWS          PIC 9(07) COMP VALUE ZEROES.
014300     05  WKS-NUEVO-ID             PIC 9(07) COMP VALUE ZEROES.
014400     05  WKS-NT-POS               PIC 9(03) COMP VALUE ZEROES.
014500     05  WKS-NT-TEMP              PIC X(200) VALUE SPACES.
014600     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
014700     05  WKS-FECHA-HORA-SIS.
014800         10  WKS-FECHA-SIS        PIC 9(08).
014900         10  WKS-HORA-SIS         PIC 9(08).
015000*--> TABLA DE RENGLONES VALIDOS PARA LA SEGUNDA PASADA (IMPORTA)
015100     05  FILLER                   PIC X(04) VALUE SPACES.
015200 01  WKS-TABLA-RESULTADOS.
015300     05  WKS-PRS-COUNT            PIC 9(07) COMP VALUE ZEROES.
015400     05  WKS-PRS-ENTRY            PIC X(379)
015500                      OCCURS 0 TO 5000 TIMES
015600                      DEPENDING ON WKS-PRS-COUNT
015700                      INDEXED BY WKS-PRS-IX.
015800
015900     05  FILLER                   PIC X(04) VALUE SPACES.
016000 PROCEDURE DIVISION.
016100******************************************************************
016200*               S E C C I O N    P R I N C I P A L               *
016300******************************************************************
016400 000-MAIN SECTION.
016500     PERFORM 100-INICIALIZACION
016600     PERFORM 200-PASADA-VALIDACION
016700     IF HAY-ERRORES
016800        MOVE ZEROES         TO WKS-SUCCESS-ROWS
016900        MOVE WKS-TOTAL-ROWS TO WKS-FAILED-ROWS
017000        PERFORM 900-ESCRIBE-BITACORA
017100     ELSE
017200        IF MODO-DRY-RUN
017300           COMPUTE WKS-SUCCESS-ROWS =
017400                   WKS-TOTAL-ROWS - WKS-FAILED-ROWS
017500           PERFORM 900-ESCRIBE-BITACORA
017600        ELSE
017700           PERFORM 300-PASADA-IMPORTACION
017800           PERFORM 900-ESCRIBE-BITACORA
017900        END-IF
018000     END-IF
018100     PERFORM 950-ESTADISTICAS
018200     PERFORM 990-CIERRA-ARCHIVOS
018300     STOP RUN.
018400 000-MAIN-EXIT. EXIT.
018500
018600 100-INICIALIZACION SECTION.
018700     ACCEPT WKS-MODO-EJECUCION FROM SYSIN
018800     ACCEPT WKS-FECHA-SIS FROM DATE
018900     ACCEPT WKS-HORA-SIS  FROM TIME
019000     OPEN INPUT  POLLRESULT-IN
019100                 POLLCENTER-MST
019200                 CONSTITUENCY-MST
019300                 CANDIDATE-MST
019400          I-O    POLLRESULT-MST
019500          OUTPUT ERROR-OUT
019600                 IMPORT-LOG-OUT
019700     IF FS-POLLRESULT-MST NOT EQUAL 0 AND 05
019800        MOVE 'OPEN'      TO ACCION
019900        MOVE SPACES      TO LLAVE
020000        MOVE 'PRSLTM'    TO ARCHIVO
020100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020200                           FS-POLLRESULT-MST, FSE-POLLRESULT-MST
020300        DISPLAY '>>> ERROR AL ABRIR POLLRESULT-MST <<<'
020400                UPON CONSOLE
020500        MOVE 91 TO RETURN-CODE
020600        STOP RUN
020700     END-IF.
020800 100-INICIALIZACION-EXIT. EXIT.
020900
021000******************************************************************
021100*  PASADA 1: VALIDACION -- REGLAS B1, B6                        *
021200******************************************************************
021300 200-PASADA-VALIDACION SECTION.
021400     PERFORM 210-LEE-POLLRESULT-IN
021500     PERFORM 220-VALIDA-UN-RENGLON THRU 220-VALIDA-UN-RENGLON-EXIT
021600             UNTIL FIN-POLLRESULT-IN.
021700 200-PASADA-VALIDACION-EXIT. EXIT.
021800
021900 210-LEE-POLLRESULT-IN SECTION.
022000     READ POLLRESULT-IN
022100         AT END
022200             MOVE 1 TO WKS-FIN-POLLRESULT-IN
022300     END-READ.
022400 210-LEE-POLLRESULT-IN-EXIT. EXIT.
022500
022600 220-VALIDA-UN-RENGLON SECTION.
022700     ADD 1 TO WKS-RENGLON
022800     ADD 1 TO WKS-TOTAL-ROWS
022900     PERFORM 222-NORMALIZA-TEXTO
023000
023100     IF PRS-CENTER-CODE EQUAL SPACES
023200        MOVE 'PRS-CENTER-CODE' TO ERR-COLUMN
023300        STRING 'PRS-CENTER-CODE is required' DELIMITED BY SIZE
023400               INTO ERR-MESSAGE
023500        PERFORM 230-ESCRIBE-ERROR
023600     END-IF
023700     IF PRS-CANDIDATE-NAME EQUAL SPACES
023800        MOVE 'PRS-CANDIDATE-NAME' TO ERR-COLUMN
023900        STRING 'PRS-CANDIDATE-NAME is required'
024000               DELIMITED BY SIZE INTO ERR-MESSAGE
024100        PERFORM 230-ESCRIBE-ERROR
024200     END-IF
024300     IF PRS-CONSTITUENCY-NUMBER EQUAL SPACES
024400        MOVE 'PRS-CONSTITUENCY-NUMBER' TO ERR-COLUMN
024500        STRING 'PRS-CONSTITUENCY-NUMBER is required'
024600               DELIMITED BY SIZE INTO ERR-MESSAGE
024700        PERFORM 230-ESCRIBE-ERROR
024800     END-IF
024900
025000     IF PRS-ELECTION-YEAR-X EQUAL SPACES
025100        MOVE 'PRS-ELECTION-YEAR' TO ERR-COLUMN
025200        STRING 'PRS-ELECTION-YEAR is required' DELIMITED BY SIZE
025300               INTO ERR-MESSAGE
025400        PERFORM 230-ESCRIBE-ERROR
025500     ELSE
025600        IF PRS-ELECTION-YEAR-X NOT NUMERIC
025700           MOVE 'PRS-ELECTION-YEAR' TO ERR-COLUMN
025800           STRING 'PRS-ELECTION-YEAR must be a valid number'
025900                  DELIMITED BY SIZE INTO ERR-MESSAGE
026000           PERFORM 230-ESCRIBE-ERROR
026100        END-IF
026200     END-IF
026300
026400*--> REGLA B6: VOTOS RECIBIDOS DEBE SER NUMERICO Y NO NEGATIVO
026500     IF PRS-VOTES-RECEIVED-X EQUAL SPACES
026600        MOVE 'PRS-VOTES-RECEIVED' TO ERR-COLUMN
026700        STRING 'PRS-VOTES-RECEIVED is required' DELIMITED BY SIZE
026800               INTO ERR-MESSAGE
026900        PERFORM 230-ESCRIBE-ERROR
027000     ELSE
027100        IF PRS-VOTES-RECEIVED-X NOT NUMERIC
027200           MOVE 'PRS-VOTES-RECEIVED' TO ERR-COLUMN
027300           STRING 'PRS-VOTES-RECEIVED must be a valid number'
027400                  DELIMITED BY SIZE INTO ERR-MESSAGE
027500           PERFORM 230-ESCRIBE-ERROR
027600        END-IF
027700     END-IF
027800
027900     ADD 1 TO WKS-PRS-COUNT
028000     MOVE POLLRESULT-IN-REC TO WKS-PRS-ENTRY(WKS-PRS-COUNT)
028100
028200     PERFORM 210-LEE-POLLRESULT-IN.
028300 220-VALIDA-UN-RENGLON-EXIT. EXIT.
028400
028500*--> REGLA B14: SE RECORTAN ESPACIOS SOBRANTES DE LOS CAMPOS DE
028600*    TEXTO ANTES DE VALIDAR Y ANTES DE GRABAR AL MAESTRO
028700 222-NORMALIZA-TEXTO SECTION.
028800     MOVE ZEROES TO WKS-NT-POS
028900     INSPECT PRS-CENTER-CODE TALLYING WKS-NT-POS FOR LEADING SPACE
029000     IF WKS-NT-POS > 0 AND WKS-NT-POS < 50
029100        MOVE PRS-CENTER-CODE(WKS-NT-POS + 1:50 - WKS-NT-POS)
029200                                    TO WKS-NT-TEMP(1:50 - WKS-NT-POS)
029300        MOVE SPACES               TO PRS-CENTER-CODE
029400        MOVE WKS-NT-TEMP(1:50 - WKS-NT-POS) TO PRS-CENTER-CODE
029500     END-IF
029600
029700     MOVE ZEROES TO WKS-NT-POS
029800     INSPECT PRS-CANDIDATE-NAME TALLYING WKS-NT-POS FOR LEADING SPACE
029900     IF WKS-NT-POS > 0 AND WKS-NT-POS < 200
030000        MOVE PRS-CANDIDATE-NAME(WKS-NT-POS + 1:200 - WKS-NT-POS)
030100                                    TO WKS-NT-TEMP(1:200 - WKS-NT-POS)
030200        MOVE SPACES               TO PRS-CANDIDATE-NAME
030300        MOVE WKS-NT-TEMP(1:200 - WKS-NT-POS) TO PRS-CANDIDATE-NAME
030400     END-IF
030500
030600     MOVE ZEROES TO WKS-NT-POS
030700     INSPECT PRS-CONSTITUENCY-NUMBER TALLYING WKS-NT-POS
030800        FOR LEADING SPACE
030900     IF WKS-NT-POS > 0 AND WKS-NT-POS < 10
031000        MOVE PRS-CONSTITUENCY-NUMBER(WKS-NT-POS + 1:10 - WKS-NT-POS)
031100                                    TO WKS-NT-TEMP(1:10 - WKS-NT-POS)
031200        MOVE SPACES               TO PRS-CONSTITUENCY-NUMBER
031300        MOVE WKS-NT-TEMP(1:10 - WKS-NT-POS) TO PRS-CONSTITUENCY-NUMBER
031400     END-IF
031500
031600     MOVE ZEROES TO WKS-NT-POS
031700     INSPECT PRS-REMARKS TALLYING WKS-NT-POS FOR LEADING SPACE
031800     IF WKS-NT-POS > 0 AND WKS-NT-POS < 100
031900        MOVE PRS-REMARKS(WKS-NT-POS + 1:100 - WKS-NT-POS)
032000                                    TO WKS-NT-TEMP(1:100 - WKS-NT-POS)
032100        MOVE SPACES               TO PRS-REMARKS
032200        MOVE WKS-NT-TEMP(1:100 - WKS-NT-POS) TO PRS-REMARKS
032300     END-IF.
032400 222-NORMALIZA-TEXTO-EXIT. EXIT.
032500
032600 230-ESCRIBE-ERROR SECTION.
032700     MOVE WKS-RENGLON TO ERR-ROW
032800     WRITE ERROR-OUT-REC
032900     MOVE 1 TO WKS-HAY-ERRORES
033000     ADD 1 TO WKS-FAILED-ROWS.
033100 230-ESCRIBE-ERROR-EXIT. EXIT.
033200
033300******************************************************************
033400*  PASADA 2: IMPORTACION -- REGLAS B11,B12,B13,B15               *
033500******************************************************************
033600 300-PASADA-IMPORTACION SECTION.
033700     PERFORM 310-UPSERT-RESULTADO
033800             VARYING WKS-J FROM 1 BY 1
033900             UNTIL WKS-J > WKS-PRS-COUNT.
034000 300-PASADA-IMPORTACION-EXIT. EXIT.
034100
034200 310-UPSERT-RESULTADO SECTION.
034300     MOVE WKS-PRS-ENTRY(WKS-J) TO POLLRESULT-IN-REC
034400     IF PRS-VALID-FLAG EQUAL SPACES
034500        MOVE 'Y' TO PRS-VALID-FLAG
034600     END-IF
034700
034800*--> REGLA B11: CENTRO DE VOTACION POR CODIGO
034900     MOVE PRS-CENTER-CODE TO PCM-CODE
035000     READ POLLCENTER-MST
035100         KEY IS PCM-CODE
035200     END-READ
035300     IF FS-POLLCENTER-MST NOT EQUAL 0
035400        MOVE 'PRS-CENTER-CODE' TO ERR-COLUMN
035500        MOVE WKS-J               TO ERR-ROW
035600        STRING 'Polling center not found: '
035700               PRS-CENTER-CODE DELIMITED BY SIZE
035800               INTO ERR-MESSAGE
035900        WRITE ERROR-OUT-REC
036000        ADD 1 TO WKS-FAILED-ROWS
036100     ELSE
036200*--> REGLA B11: CIRCUNSCRIPCION POR NUMERO
036300        MOVE PRS-CONSTITUENCY-NUMBER TO CNM-NUMBER
036400        READ CONSTITUENCY-MST
036500            KEY IS CNM-NUMBER
036600        END-READ
036700        IF FS-CONSTITUENCY-MST NOT EQUAL 0
036800           MOVE 'PRS-CONSTITUENCY-NUMBER' TO ERR-COLUMN
036900           MOVE WKS-J                       TO ERR-ROW
037000           STRING 'Constituency not found: '
037100                  PRS-CONSTITUENCY-NUMBER DELIMITED BY SIZE
037200                  INTO ERR-MESSAGE
037300           WRITE ERROR-OUT-REC
037400           ADD 1 TO WKS-FAILED-ROWS
037500        ELSE
037600*--> REGLA B11: CANDIDATO POR (NOMBRE, CIRCUNSCRIPCION, AAAA)
037700           MOVE PRS-CANDIDATE-NAME TO CDM-FULL-NAME
037800           MOVE CNM-ID             TO CDM-CONSTITUENCY-ID
037900           MOVE PRS-ELECTION-YEAR  TO CDM-ELECTION-YEAR
038000           READ CANDIDATE-MST
038100               KEY IS CDM-LLAVE
038200           END-READ
038300           IF FS-CANDIDATE-MST NOT EQUAL 0
038400              MOVE 'PRS-CANDIDATE-NAME' TO ERR-COLUMN
038500              MOVE WKS-J                  TO ERR-ROW
038600              STRING 'Candidate not found: '
038700                     PRS-CANDIDATE-NAME DELIMITED BY SIZE
038800                     INTO ERR-MESSAGE
038900              WRITE ERROR-OUT-REC
039000              ADD 1 TO WKS-FAILED-ROWS
039100           ELSE
039200              MOVE PCM-ID             TO PRM-CENTER-ID
039300              MOVE CDM-ID             TO PRM-CANDIDATE-ID
039400              MOVE PRS-ELECTION-YEAR  TO PRM-ELECTION-YEAR
039500              READ POLLRESULT-MST
039600                  KEY IS PRM-LLAVE
039700              END-READ
039800              EVALUATE FS-POLLRESULT-MST
039900                  WHEN 0
040000                      MOVE PRS-VOTES-RECEIVED TO PRM-VOTES-RECEIVED
040100                      MOVE ZEROES              TO PRM-VOTE-PCT
040200                      MOVE CNM-ID               TO PRM-CONSTITUENCY-ID
040300                      MOVE PRS-VALID-FLAG       TO PRM-VALID-FLAG
040400                      MOVE PRS-REMARKS          TO PRM-REMARKS
040500                      REWRITE POLLRESULT-MST-REC
040600                      IF FS-POLLRESULT-MST EQUAL 0
040700                         ADD 1 TO WKS-SUCCESS-ROWS
040800                      ELSE
040900                         MOVE 'PRS-CENTER-CODE' TO ERR-COLUMN
041000                         MOVE WKS-J               TO ERR-ROW
041100                         MOVE 'Could not update polling result'
041200                                        TO ERR-MESSAGE
041300                         WRITE ERROR-OUT-REC
041400                         ADD 1 TO WKS-FAILED-ROWS
041500                      END-IF
041600                  WHEN 23
041700                      ADD 1 TO WKS-NUEVO-ID
041800                      MOVE WKS-NUEVO-ID        TO PRM-ID
041900                      MOVE CNM-ID              TO PRM-CONSTITUENCY-ID
042000                      MOVE PRS-VOTES-RECEIVED  TO PRM-VOTES-RECEIVED
042100                      MOVE ZEROES              TO PRM-VOTE-PCT
042200                      MOVE PRS-VALID-FLAG      TO PRM-VALID-FLAG
042300                      MOVE PRS-REMARKS         TO PRM-REMARKS
042400                      WRITE POLLRESULT-MST-REC
042500                      IF FS-POLLRESULT-MST EQUAL 0
042600                         ADD 1 TO WKS-SUCCESS-ROWS
042700                      ELSE
042800                         MOVE 'PRS-CENTER-CODE' TO ERR-COLUMN
042900                         MOVE WKS-J               TO ERR-ROW
043000                         MOVE 'Could not create polling result'
043100                                        TO ERR-MESSAGE
043200                         WRITE ERROR-OUT-REC
043300                         ADD 1 TO WKS-FAILED-ROWS
043400                      END-IF
043500                  WHEN OTHER
043600                      MOVE 'READ'      TO ACCION
043700                      MOVE PRM-LLAVE   TO LLAVE
043800                      MOVE 'PRSLTM'    TO ARCHIVO
043900                      CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
044000                              ACCION, LLAVE, FS-POLLRESULT-MST,
044100                              FSE-POLLRESULT-MST
044200                      PERFORM 990-CIERRA-ARCHIVOS
044300                      MOVE 91 TO RETURN-CODE
044400                      STOP RUN
044500              END-EVALUATE
044600           END-IF
044700        END-IF
044800     END-IF.
044900 310-UPSERT-RESULTADO-EXIT. EXIT.
045000
045100******************************************************************
045200*  BITACORA DE CARGA (U10) -- REGLA B15                          *
045300******************************************************************
045400 900-ESCRIBE-BITACORA SECTION.
045500     MOVE 'POLLING_RESULT'     TO LOG-IMPORT-TYPE
045600     MOVE 'POLLRESULT-IN'      TO LOG-FILE-NAME
045700     MOVE WKS-TOTAL-ROWS       TO LOG-TOTAL-ROWS
045800     MOVE WKS-SUCCESS-ROWS     TO LOG-SUCCESSFUL-ROWS
045900     MOVE WKS-FAILED-ROWS      TO LOG-FAILED-ROWS
046000     IF HAY-ERRORES
046100        MOVE 'failed'          TO LOG-STATUS
046200     ELSE
046300        MOVE 'completed'       TO LOG-STATUS
046400     END-IF
046500     WRITE IMPORT-LOG-REC
046600     ADD 1 TO WKS-LINEAS-BITACORA.
046700 900-ESCRIBE-BITACORA-EXIT. EXIT.
046800
046900 950-ESTADISTICAS SECTION.
047000     DISPLAY '================================================'
047100             UPON CONSOLE
047200     DISPLAY 'ELPRS010 - CARGA DE RESULTADOS DE MESA'
047300             UPON CONSOLE
047400     MOVE WKS-TOTAL-ROWS   TO WKS-MASCARA
047500     DISPLAY 'TOTAL RENGLONES     : ' WKS-MASCARA UPON CONSOLE
047600     MOVE WKS-SUCCESS-ROWS TO WKS-MASCARA
047700     DISPLAY 'RENGLONES APLICADOS : ' WKS-MASCARA UPON CONSOLE
047800     MOVE WKS-FAILED-ROWS  TO WKS-MASCARA
047900     DISPLAY 'RENGLONES FALLIDOS  : ' WKS-MASCARA UPON CONSOLE
048000     MOVE WKS-LINEAS-BITACORA TO WKS-MASCARA
048100     DISPLAY 'RENGLONES DE BITACORA: ' WKS-MASCARA UPON CONSOLE
048200     DISPLAY '================================================'
048300             UPON CONSOLE.
048400 950-ESTADISTICAS-EXIT. EXIT.
048500
048600 990-CIERRA-ARCHIVOS SECTION.
048700     CLOSE POLLRESULT-IN POLLCENTER-MST CONSTITUENCY-MST
048800           CANDIDATE-MST POLLRESULT-MST ERROR-OUT IMPORT-LOG-OUT.
048900 990-CIERRA-ARCHIVOS-EXIT. EXIT.
