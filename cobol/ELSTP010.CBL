000100******************************************************************
000200* FECHA       : 12/03/2024                                       *
000300* PROGRAMADOR : ROSA SIQUI (RSQC)                                *
000400* APLICACION  : ELECCIONES/REPORTES                              *
000500* PROGRAMA    : ELSTP010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ACUMULA, PARA EL ANIO ELECTORAL RECIBIDO POR     *
000800*             : SYSIN, LA CANTIDAD DE CANDIDATOS ACTIVOS Y LA    *
000900*             : SUMA DE VOTOS RECIBIDOS POR CADA PARTIDO Y LOS   *
001000*             : LISTA EN ORDEN DESCENDENTE DE CANDIDATOS         *
001100* ARCHIVOS    : PARTY-MST=C,CANDIDATE-MST=C,POLLRESULT-MST=C,    *
001200*             : PARTY-STATS-OUT=A                                *
001300* PARAMETROS  : SYSIN = ANIO ELECTORAL (9(04))                   *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* PETI/RATIONAL: 5521                                            *
001600* NOMBRE      : REPORTE DE ESTADISTICAS POR PARTIDO              *
001700******************************************************************
001800* BITACORA DE CAMBIOS                                            *
001900* 2024-03-12 RSQC PETI-5521 CREACION INICIAL                     *
002000* 1999-05-24 PEDR Y2K-020 REVISION GENERAL, NO APLICA            *
002100* 2024-04-25 JOMG PETI-5580 SE AGREGA ORDEN DESCENDENTE          *
002200******************************************************************
002300 ID DIVISION.
002400 PROGRAM-ID. ELSTP010.
002500 AUTHOR. ROSA SIQUI.
002600 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
002700 DATE-WRITTEN. 12/03/2024.
002800 DATE-COMPILED.
002900 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT PARTY-MST ASSIGN TO PARTYM
003700            ORGANIZATION  IS INDEXED
003800            ACCESS        IS SEQUENTIAL
003900            RECORD KEY    IS PTM-NAME
004000            FILE STATUS   IS FS-PARTY-MST.
004100
004200     SELECT CANDIDATE-MST ASSIGN TO CANDIDM
004300            ORGANIZATION  IS INDEXED
004400            ACCESS        IS SEQUENTIAL
004500            RECORD KEY    IS CDM-LLAVE
004600            FILE STATUS   IS FS-CANDIDATE-MST.
004700
004800     SELECT POLLRESULT-MST ASSIGN TO PRSLTM
004900            ORGANIZATION  IS INDEXED
005000            ACCESS        IS SEQUENTIAL
005100            RECORD KEY    IS PRM-LLAVE
005200            FILE STATUS   IS FS-POLLRESULT-MST.
005300
005400     SELECT PARTY-STATS-OUT ASSIGN TO PTYSTOUT
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            FILE STATUS   IS FS-PARTY-STATS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000******************************************************************
006100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006200******************************************************************
006300 FD  PARTY-MST
006400     RECORDING MODE IS F.
006500     COPY ELPTYM01.
006600 FD  CANDIDATE-MST
006700     RECORDING MODE IS F.
006800     COPY ELCANM01.
006900 FD  POLLRESULT-MST
007000     RECORDING MODE IS F.
007100     COPY ELPRSM01.
007200 FD  PARTY-STATS-OUT
007300     RECORDING MODE IS F.
007400 01  PARTY-STATS-REC.
007500     05  RPT-LINE                    PIC X(110).
007600     05  FILLER                      PIC X(10).
007700
007800 WORKING-STORAGE SECTION.
007900 77  WKS-LINEAS-ESCRITAS          PIC 9(05) COMP VALUE ZEROES.
008000******************************************************************
008100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008200******************************************************************
008300 01  WKS-FS-STATUS.
008400     05  FS-PARTY-MST             PIC 9(02) VALUE ZEROES.
008500     05  FS-CANDIDATE-MST         PIC 9(02) VALUE ZEROES.
008600     05  FS-POLLRESULT-MST        PIC 9(02) VALUE ZEROES.
008700     05  FS-PARTY-STATS           PIC 9(02) VALUE ZEROES.
008800     05  FSE-PARTY-MST.
008900         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009000         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009100         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009200     05  FSE-PARTY-MST-ALPHA REDEFINES FSE-PARTY-MST PIC X(06).
009300     05  FSE-CANDIDATE-MST.
009400         10  FSE-CAN-RETURN       PIC S9(4) COMP-5 VALUE 0.
009500         10  FSE-CAN-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
009600         10  FSE-CAN-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
009700     05  FSE-CANDIDATE-MST-ALPHA REDEFINES FSE-CANDIDATE-MST
009800                                 PIC X(06).
009900     05  FSE-POLLRESULT-MST.
010000         10  FSE-PRS-RETURN       PIC S9(4) COMP-5 VALUE 0.
010100         10  FSE-PRS-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
010200         10  FSE-PRS-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
010300     05  FSE-POLLRESULT-MST-ALPHA REDEFINES FSE-POLLRESULT-MST
010400                                 PIC X(06).
010500     05  PROGRAMA                 PIC X(08) VALUE 'ELSTP010'.
010600     05  ARCHIVO                  PIC X(08) VALUE SPACES.
010700     05  ACCION                   PIC X(10) VALUE SPACES.
010800     05  LLAVE                    PIC X(32) VALUE SPACES.
010900******************************************************************
011000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011100******************************************************************
011200     05  FILLER                   PIC X(04) VALUE SPACES.
011300 01  WKS-VARIABLES-TRABAJO.
011400     05  WKS-FIN-ARCHIVO          PIC 9(01) VALUE ZEROES.
011500         88  FIN-ARCHIVO                  VALUE 1.
011600     05  WKS-PARM-ANIO            PIC 9(04) VALUE ZEROES.
011700     05  WKS-I                    PIC 9(05) COMP VALUE ZEROES.
011800     05  WKS-K                    PIC 9(05) COMP VALUE ZEROES.
011900     05  WKS-ENCONTRADO           PIC 9(01) VALUE ZEROES.
012000         88  SE-ENCONTRO                  VALUE 1.
012100     05  WKS-TOTAL-PARTIDOS-LIST  PIC 9(05) COMP VALUE ZEROES.
012200     05  WKS-TOTAL-CANDIDATOS     PIC 9(07) COMP VALUE ZEROES.
012300     05  WKS-CAMBIO               PIC 9(01) VALUE ZEROES.
012400         88  HUBO-CAMBIO                  VALUE 1.
012500     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.
012600     05  WKS-PTY-TEMP.
012700         10  WKS-PTY-TEMP-ID          PIC 9(07).
012800         10  WKS-PTY-TEMP-NAME        PIC X(200).
012900         10  WKS-PTY-TEMP-CAND-COUNT  PIC 9(07) COMP.
013000         10  WKS-PTY-TEMP-VOTES       PIC 9(09) COMP.
013100         10  WKS-PTY-TEMP-ACRONYM     PIC X(50).
013200*--> TABLA DE PARTIDOS (ID, NOMBRE, CANDIDATOS, VOTOS)
013300     05  FILLER                   PIC X(04) VALUE SPACES.
013400 01  WKS-TABLA-PARTIDOS.
013500     05  WKS-PTY-COUNT            PIC 9(05) COMP VALUE ZEROES.
013600     05  WKS-PTY-ENTRY
013700                      OCCURS 0 TO 500 TIMES
013800                      DEPENDING ON WKS-PTY-COUNT
013900                      INDEXED BY WKS-PTY-IX.
014000         10  WKS-PTY-ID           PIC 9(07).
014100         10  WKS-PTY-NAME         PIC X(200).
014200         10  WKS-PTY-CAND-COUNT   PIC 9(07) COMP.
014300         10  WKS-PTY-VOTES        PIC 9(09) COMP.
014400         10  WKS-PTY-ACRONYM      PIC X(50).
014500*--> TABLA DE CANDIDATOS ACTIVOS DEL ANIO PEDIDO
014600     05  FILLER                   PIC X(04) VALUE SPACES.
014700 01  WKS-TABLA-CANDIDATOS.
014800     05  WKS-CAN-COUNT            PIC 9(07) COMP VALUE ZEROES.
014900     05  WKS-CAN-ENTRY
015000                      OCCURS 0 TO 5000 TIMES
015100                      DEPENDING ON WKS-CAN-COUNT
015200                      INDEXED BY WKS-CAN-IX.
015300         10  WKS-CAN-ID           PIC 9(07).
015400         10  WKS-CAN-PARTY-ID     PIC 9(07).
015500
015600     05  FILLER                   PIC X(04) VALUE SPACES.
015700 PROCEDURE DIVISION.
015800******************************************************************
015900*               S E C C I O N    P R I N C I P A L               *
016000******************************************************************
016100 000-MAIN SECTION.
016200     PERFORM 100-INICIALIZACION
016300     PERFORM 200-CARGA-PARTIDOS
016400     PERFORM 300-CARGA-CANDIDATOS
016500     PERFORM 400-ACUMULA-VOTOS
016600     PERFORM 600-ORDENA-DESCENDENTE
016700     PERFORM 800-ESCRIBE-REPORTE
016800     PERFORM 990-CIERRA-ARCHIVOS
016900     STOP RUN.
017000 000-MAIN-EXIT. EXIT.
017100
017200 100-INICIALIZACION SECTION.
017300     ACCEPT WKS-PARM-ANIO FROM SYSIN
017400     OPEN INPUT PARTY-MST CANDIDATE-MST POLLRESULT-MST
017500          OUTPUT PARTY-STATS-OUT.
017600 100-INICIALIZACION-EXIT. EXIT.
017700
017800******************************************************************
017900*  CARGA TABLA DE PARTIDOS (ID/NOMBRE) -- FUENTE PARA EL ROLLUP  *
018000******************************************************************
018100 200-CARGA-PARTIDOS SECTION.
018200     MOVE ZEROES TO WKS-FIN-ARCHIVO
018300     PERFORM 210-LEE-PARTIDO UNTIL FIN-ARCHIVO.
018400 200-CARGA-PARTIDOS-EXIT. EXIT.
018500
018600 210-LEE-PARTIDO SECTION.
018700     READ PARTY-MST NEXT RECORD
018800         AT END
018900             MOVE 1 TO WKS-FIN-ARCHIVO
019000         NOT AT END
019100             ADD 1 TO WKS-PTY-COUNT
019200             MOVE PTM-ID        TO WKS-PTY-ID(WKS-PTY-COUNT)
019300             MOVE PTM-NAME      TO WKS-PTY-NAME(WKS-PTY-COUNT)
019400             MOVE ZEROES        TO WKS-PTY-CAND-COUNT
019500                                   (WKS-PTY-COUNT)
019600             MOVE ZEROES        TO WKS-PTY-VOTES(WKS-PTY-COUNT)
019700             MOVE PTM-ACRONYM   TO
019800                                WKS-PTY-ACRONYM(WKS-PTY-COUNT)
019900     END-READ.
020000 210-LEE-PARTIDO-EXIT. EXIT.
020100
020200******************************************************************
020300*  CARGA CANDIDATOS ACTIVOS DEL ANIO SOLICITADO, ACUMULA CONTEO  *
020400******************************************************************
020500 300-CARGA-CANDIDATOS SECTION.
020600     MOVE ZEROES TO WKS-FIN-ARCHIVO
020700     PERFORM 310-LEE-CANDIDATO UNTIL FIN-ARCHIVO.
020800 300-CARGA-CANDIDATOS-EXIT. EXIT.
020900
021000 310-LEE-CANDIDATO SECTION.
021100     READ CANDIDATE-MST NEXT RECORD
021200         AT END
021300             MOVE 1 TO WKS-FIN-ARCHIVO
021400         NOT AT END
021500             IF CDM-IS-ACTIVE
021600                AND CDM-ELECTION-YEAR EQUAL WKS-PARM-ANIO
021700                ADD 1 TO WKS-CAN-COUNT
021800                MOVE CDM-ID      TO WKS-CAN-ID(WKS-CAN-COUNT)
021900                MOVE CDM-PARTY-ID TO
022000                                WKS-CAN-PARTY-ID(WKS-CAN-COUNT)
022100                PERFORM 320-SUMA-CANDIDATO-A-PARTIDO
022200             END-IF
022300     END-READ.
022400 310-LEE-CANDIDATO-EXIT. EXIT.
022500
022600 320-SUMA-CANDIDATO-A-PARTIDO SECTION.
022700     MOVE ZEROES TO WKS-ENCONTRADO
022800     SET WKS-PTY-IX TO 1
022900     SEARCH WKS-PTY-ENTRY
023000         AT END
023100             CONTINUE
023200         WHEN WKS-PTY-ID(WKS-PTY-IX) EQUAL CDM-PARTY-ID
023300             ADD 1 TO WKS-PTY-CAND-COUNT(WKS-PTY-IX)
023400             MOVE 1 TO WKS-ENCONTRADO
023500     END-SEARCH.
023600 320-SUMA-CANDIDATO-A-PARTIDO-EXIT. EXIT.
023700
023800******************************************************************
023900*  RECORRE RESULTADOS DEL ANIO Y ACUMULA VOTOS POR CANDIDATO Y   *
024000*  POR PARTIDO                                                  *
024100******************************************************************
024200 400-ACUMULA-VOTOS SECTION.
024300     MOVE ZEROES TO WKS-FIN-ARCHIVO
024400     PERFORM 410-LEE-RESULTADO UNTIL FIN-ARCHIVO.
024500 400-ACUMULA-VOTOS-EXIT. EXIT.
024600
024700 410-LEE-RESULTADO SECTION.
024800     READ POLLRESULT-MST NEXT RECORD
024900         AT END
025000             MOVE 1 TO WKS-FIN-ARCHIVO
025100         NOT AT END
025200             IF PRM-ELECTION-YEAR EQUAL WKS-PARM-ANIO
025300                PERFORM 420-BUSCA-CANDIDATO
025400             END-IF
025500     END-READ.
025600 410-LEE-RESULTADO-EXIT. EXIT.
025700
025800 420-BUSCA-CANDIDATO SECTION.
025900     MOVE ZEROES TO WKS-ENCONTRADO
026000     SET WKS-CAN-IX TO 1
026100     SEARCH WKS-CAN-ENTRY
026200         AT END
026300             CONTINUE
026400         WHEN WKS-CAN-ID(WKS-CAN-IX) EQUAL PRM-CANDIDATE-ID
026500             MOVE 1 TO WKS-ENCONTRADO
026600     END-SEARCH
026700     IF SE-ENCONTRO
026800        PERFORM 430-SUMA-VOTOS-A-PARTIDO
026900     END-IF.
027000 420-BUSCA-CANDIDATO-EXIT. EXIT.
027100
027200 430-SUMA-VOTOS-A-PARTIDO SECTION.
027300     SET WKS-PTY-IX TO 1
027400     SEARCH WKS-PTY-ENTRY
027500         AT END
027600             CONTINUE
027700         WHEN WKS-PTY-ID(WKS-PTY-IX) EQUAL
027800                                  WKS-CAN-PARTY-ID(WKS-CAN-IX)
027900             ADD PRM-VOTES-RECEIVED
028000                 TO WKS-PTY-VOTES(WKS-PTY-IX)
028100     END-SEARCH.
028200 430-SUMA-VOTOS-A-PARTIDO-EXIT. EXIT.
028300
028400******************************************************************
028500*  ORDENA LA TABLA DE PARTIDOS EN ORDEN DESCENDENTE DE           *
028600*  CANDIDATOS (INTERCAMBIO SIMPLE)                               *
028700******************************************************************
028800 600-ORDENA-DESCENDENTE SECTION.
028900     MOVE 1 TO WKS-CAMBIO
029000     PERFORM 610-PASADA-INTERCAMBIO UNTIL WKS-CAMBIO EQUAL 0.
029100 600-ORDENA-DESCENDENTE-EXIT. EXIT.
029200
029300 610-PASADA-INTERCAMBIO SECTION.
029400     MOVE ZEROES TO WKS-CAMBIO
029500     PERFORM 620-COMPARA-UN-PAR
029600             VARYING WKS-I FROM 1 BY 1
029700             UNTIL WKS-I >= WKS-PTY-COUNT.
029800 610-PASADA-INTERCAMBIO-EXIT. EXIT.
029900
030000 620-COMPARA-UN-PAR SECTION.
030100     COMPUTE WKS-K = WKS-I + 1
030200     IF WKS-PTY-CAND-COUNT(WKS-I) < WKS-PTY-CAND-COUNT(WKS-K)
030300        PERFORM 630-INTERCAMBIA-ENTRADAS
030400        MOVE 1 TO WKS-CAMBIO
030500     END-IF.
030600 620-COMPARA-UN-PAR-EXIT. EXIT.
030700
030800 630-INTERCAMBIA-ENTRADAS SECTION.
030900     MOVE WKS-PTY-ENTRY(WKS-I) TO WKS-PTY-TEMP
031000     MOVE WKS-PTY-ENTRY(WKS-K) TO WKS-PTY-ENTRY(WKS-I)
031100     MOVE WKS-PTY-TEMP         TO WKS-PTY-ENTRY(WKS-K).
031200 630-INTERCAMBIA-ENTRADAS-EXIT. EXIT.
031300
031400******************************************************************
031500*  IMPRIME EL LISTADO DE PARTIDOS CON AL MENOS UN CANDIDATO      *
031600*  ACTIVO, MAS LOS TOTALES GENERALES                             *
031700******************************************************************
031800 800-ESCRIBE-REPORTE SECTION.
031900     MOVE SPACES TO PARTY-STATS-REC
032000     STRING 'PARTY-WISE STATISTICS - YEAR: ' WKS-PARM-ANIO
032100            DELIMITED BY SIZE
032200            INTO RPT-LINE
032300     WRITE PARTY-STATS-REC
032400     MOVE SPACES TO PARTY-STATS-REC
032500     WRITE PARTY-STATS-REC
032600     PERFORM 810-ESCRIBE-UN-PARTIDO THRU
032700             810-ESCRIBE-UN-PARTIDO-EXIT
032800             VARYING WKS-I FROM 1 BY 1
032900             UNTIL WKS-I > WKS-PTY-COUNT
033000     MOVE SPACES TO PARTY-STATS-REC
033100     WRITE PARTY-STATS-REC
033200     MOVE WKS-TOTAL-PARTIDOS-LIST TO WKS-MASCARA
033300     MOVE SPACES TO PARTY-STATS-REC
033400     STRING 'TOTAL PARTIES LISTED : ' WKS-MASCARA
033500            DELIMITED BY SIZE INTO RPT-LINE
033600     WRITE PARTY-STATS-REC
033700     MOVE WKS-TOTAL-CANDIDATOS TO WKS-MASCARA
033800     MOVE SPACES TO PARTY-STATS-REC
033900     STRING 'TOTAL CANDIDATES      : ' WKS-MASCARA
034000            DELIMITED BY SIZE INTO RPT-LINE
034100     WRITE PARTY-STATS-REC.
034200 800-ESCRIBE-REPORTE-EXIT. EXIT.
034300
034400 810-ESCRIBE-UN-PARTIDO SECTION.
034500     IF WKS-PTY-CAND-COUNT(WKS-I) > 0
034600        ADD 1 TO WKS-TOTAL-PARTIDOS-LIST
034700        ADD WKS-PTY-CAND-COUNT(WKS-I) TO WKS-TOTAL-CANDIDATOS
034800        MOVE SPACES TO PARTY-STATS-REC
034900        STRING WKS-PTY-NAME(WKS-I)(1:40) ' ('
035000               WKS-PTY-ACRONYM(WKS-I)(1:15) ') CANDS: '
035100               WKS-PTY-CAND-COUNT(WKS-I) ' VOTES: '
035200               WKS-PTY-VOTES(WKS-I)
035300               DELIMITED BY SIZE INTO RPT-LINE
035400        WRITE PARTY-STATS-REC
035500        ADD 1 TO WKS-LINEAS-ESCRITAS
035600     END-IF.
035700 810-ESCRIBE-UN-PARTIDO-EXIT. EXIT.
035800
035900 990-CIERRA-ARCHIVOS SECTION.
036000     DISPLAY 'ELSTP010 - LINEAS DE DETALLE ESCRITAS: '
036100             WKS-LINEAS-ESCRITAS
036200     CLOSE PARTY-MST CANDIDATE-MST POLLRESULT-MST
036300           PARTY-STATS-OUT.
036400 990-CIERRA-ARCHIVOS-EXIT. EXIT.
