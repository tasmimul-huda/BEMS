000100******************************************************************
000200* COPY ELPRSM01 -- MAESTRO RESULTADO DE MESA (U7)                 *
000300* APLICACION : ELECCIONES/CARGA RESULTADOS                        *
000400* USADO EN   : ELPRS010, ELSTP010, ELSTC010, ELXCN010             *
000500* LLAVE PRIMARIA : PRM-LLAVE (CENTER-ID+CANDIDATE-ID+YEAR)        *
000600* 2024-02-21 RSQC PETI-5507 CREACION INICIAL                      *
000700******************************************************************
000800 01  POLLRESULT-MST-REC.
000900     05  PRM-LLAVE.
001000         10  PRM-CENTER-ID           PIC 9(07).
001100         10  PRM-CANDIDATE-ID        PIC 9(07).
001200         10  PRM-ELECTION-YEAR       PIC 9(04).
001300     05  PRM-ID                      PIC 9(07).
001400     05  PRM-CONSTITUENCY-ID         PIC 9(07).
001500     05  PRM-VOTES-RECEIVED          PIC 9(09).
001600     05  PRM-VOTE-PCT                PIC 9(03)V99.
001700     05  PRM-VALID-FLAG              PIC X(01).
001800         88  PRM-IS-VALID                    VALUE 'Y'.
001900     05  PRM-REMARKS                 PIC X(100).
002000     05  FILLER                      PIC X(10).
