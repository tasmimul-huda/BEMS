000100******************************************************************
000200* COPY ELCONI01 -- REGISTRO DE ENTRADA CIRCUNSCRIPCION (U3)       *
000300* APLICACION : ELECCIONES/CARGA GEOGRAFIA                         *
000400* USADO EN   : ELCON010                                           *
000500* 2024-02-09 RSQC PETI-5503 CREACION INICIAL                      *
000600******************************************************************
000700 01  CONSTITUENCY-IN-REC.
000800     05  CON-NAME                    PIC X(200).
000900     05  CON-NUMBER                  PIC X(10).
001000     05  CON-DISTRICT-NAME           PIC X(100).
001100     05  CON-DIVISION-NAME           PIC X(100).
001200     05  CON-AREA-DESC               PIC X(200).
001300     05  CON-TOTAL-VOTERS-X          PIC X(09).
001400     05  CON-TOTAL-VOTERS    REDEFINES CON-TOTAL-VOTERS-X
001500                                     PIC 9(09).
001600     05  CON-ACTIVE-FLAG             PIC X(01).
001700     05  FILLER                      PIC X(05).
